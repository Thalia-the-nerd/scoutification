000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.     CBLRAK01.
000400 AUTHOR.         R A KOSTER.
000500 INSTALLATION.   REGIONAL SCOUTING DATA CENTER.
000600 DATE-WRITTEN.   1991-03-14.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED - INTERNAL SCOUTING USE ONLY.
000900*****************************************************************
001000*  CBLRAK01 - MATCH OBSERVATION INTAKE AND VALIDATION
001100*
001200*  READS THE MATCH SCOUT SHEETS (MATCH-INTAKE), VALIDATES EACH
001300*  ONE, DEFAULTS THE OPTIONAL FIELDS, AND UPSERTS THE MATCH
001400*  MASTER FILE KEYED BY MATCH NUMBER / TEAM NUMBER / ALLIANCE.
001500*  A RECORD THAT ALREADY EXISTS FOR THAT KEY IS REPLACED WHOLE -
001600*  THE SCOUT SHEET IS THE LATEST WORD ON THAT ROBOT'S MATCH.
001700*
001800*  REJECTED SHEETS ARE NOT LOADED.  ONE LINE PER ACCEPTED SHEET
001900*  GOES TO THE INTAKE LOG SO THE PIT CAPTAINS CAN SEE WHAT CAME
002000*  IN DURING THE SHIFT.
002100*****************************************************************
002200*  MAINTENANCE LOG
002300*  ---------------
002400*  1991-03-14  RAK  CR-0118  ORIGINAL VERSION.
002500*  1992-09-02  RAK  CR-0166  ADDED THE INTAKE LOG - SCOUT LEADS
002600*                            WERE ASKING WHAT GOT LOADED EACH
002700*                            NIGHT WITHOUT WAITING ON A PRINTOUT.
002800*  1994-06-02  RAK  CR-0244  MOVED THE RECORD LAYOUT TO CPYMTCH,
002900*                            SHARED WITH THE STATS AND PREDICT
003000*                            PROGRAMS NOW THAT THERE ARE THREE
003100*                            OF THEM READING THE SAME MASTER.
003200*  1996-01-22  RAK  CR-0298  DEFAULT RULES CLARIFIED - BLANK
003300*                            OBS-TIMESTAMP TAKES THE LOAD TIME,
003400*                            SCANNED-AT ALWAYS DOES.
003500*  1998-11-30  DP   CR-0401  Y2K - SEE CPYMTCH LOG, SAME DATE.
003600*  2003-08-19  MT   CR-0512  COUNTS REPORT NOW SHOWS REPLACED
003700*                            VS INSERTED SEPARATELY - REGIONALS
003800*                            DIRECTOR WANTED TO SEE HOW MANY
003900*                            RE-SCANS WERE HAPPENING.
004000*  2011-02-08  SO   CR-0733  IN-MEMORY MASTER TABLE RAISED TO
004100*                            2000 ENTRIES FOR THE BIGGER EVENTS.
004200*  2016-04-05  SO   CR-0781  ALLIANCE ADDED TO THE UPSERT SEARCH -
004300*                            TWO SHEETS FOR THE SAME MATCH/TEAM BUT
004400*                            DIFFERENT ALLIANCE WERE COLLAPSING INTO
004500*                            ONE INSTEAD OF SURVIVING AS A PAIR FOR
004600*                            CBLRAK05 TO SORT OUT.
004650*  2017-09-18  SO   CR-0802  A REJECTED SHEET USED TO ONLY BUMP A
004660*                            COUNTER - THE REGIONAL DIRECTOR ASKED
004670*                            WHY, NOT JUST HOW MANY.  2100-
004680*                            VALIDATION NOW CAPTURES A REASON AND
004690*                            2500-LOG-REJECTED PUTS IT ON THE
004695*                            CONSOLE FOR EVERY REJECT.
004700*****************************************************************
004800 ENVIRONMENT DIVISION.
004900*
005000*    CONFIGURATION SECTION NAMES THE PRINTER CHANNEL WE PUNCH A
005100*    NEW-PAGE SKIP TO.  THIS PROGRAM HAS NO PRINTED REPORT OF ITS
005200*    OWN BUT THE COPYBOOK-WIDE SPECIAL-NAMES ENTRY IS KEPT HERE
005300*    THE SAME AS EVERY OTHER SCOUTING PROGRAM SO A COPY-PASTE OF
005400*    THE SKELETON NEVER LEAVES ONE OUT BY ACCIDENT.
005500*
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100*    MATCH-INTAKE IS THE RAW SCOUT SHEET FILE, ONE LOGICAL RECORD
006200*    PER MATCH THE SCOUT WATCHED.  ARRIVES FROM THE FIELD TABLET
006300*    DOWNLOAD, ALREADY IN FIXED-COLUMN FORM.
006400     SELECT MATCH-INTAKE
006500         ASSIGN TO MATCH-INTAKE
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WS-INTAKE-STATUS.
006800*    MATCH-MASTER IS THE STANDING MASTER OF ACCEPTED MATCH
006900*    RECORDS.  READ IN WHOLE AT START-UP, REWRITTEN IN WHOLE AT
007000*    CLOSE - LINE SEQUENTIAL HAS NO REWRITE-IN-PLACE, SO EVERY
007100*    RUN OF THIS PROGRAM REPLACES THE FILE OUTRIGHT.
007200     SELECT MATCH-MASTER
007300         ASSIGN TO MATCH-MASTER
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS WS-MASTER-STATUS.
007600*    INTAKE-LOG IS THE SHIFT LOG THE PIT CAPTAINS WALK OVER AND
007700*    READ - SEE CR-0166 ABOVE.  ONE LINE PER ACCEPTED SHEET.
007800     SELECT INTAKE-LOG
007900         ASSIGN TO INTAKE-LOG
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS WS-LOG-STATUS.
008200 DATA DIVISION.
008300 FILE SECTION.
008400*    MI-INTAKE-LINE IS THE 150-BYTE SCOUT SHEET, READ HERE AS A
008500*    FLAT LINE AND REDEFINED FIELD-BY-FIELD IN CPYMTCH.
008600 FD  MATCH-INTAKE
008700     LABEL RECORD IS STANDARD.
008800 01  MI-INTAKE-LINE                PIC X(150).
008900*    MM-MASTER-LINE IS THE 180-BYTE MASTER RECORD - WIDER THAN
009000*    THE INTAKE SHEET BECAUSE IT CARRIES THE ASSIGNED RECORD-ID
009100*    AND THE SCANNED-AT LOAD TIMESTAMP THAT INTAKE DOES NOT HAVE.
009200 FD  MATCH-MASTER
009300     LABEL RECORD IS STANDARD.
009400 01  MM-MASTER-LINE                PIC X(180).
009500*    LOG-LINE IS ONE 132-BYTE ENTRY IN THE SHIFT LOG - PRINTER
009600*    CARRIAGE WIDTH, EVEN THOUGH NOBODY PRINTS IT ON GREENBAR
009700*    ANY MORE, SO A CAPTAIN CAN STILL PAGE THROUGH IT ON A
009800*    TERMINAL WITHOUT LINES WRAPPING.
009900 FD  INTAKE-LOG
010000     LABEL RECORD IS OMITTED
010100     RECORD CONTAINS 132 CHARACTERS
010200     DATA RECORD IS LOG-LINE.
010300 01  LOG-LINE                      PIC X(132).
010400 WORKING-STORAGE SECTION.
010500*    FILE-STATUS AND END-OF-FILE SWITCHES - ONE PAIR PER FILE,
010600*    THE HOUSE STANDARD SO THE READ/WRITE PARAGRAPHS CAN ALWAYS
010700*    TELL WHICH FILE JUST MISBEHAVED WITHOUT DIGGING THROUGH THE
010800*    PROCEDURE DIVISION.
010900 77  WS-INTAKE-STATUS          PIC XX.
011000 77  WS-MASTER-STATUS          PIC XX.
011100 77  WS-LOG-STATUS             PIC XX.
011200 77  WS-EOF-SWITCH             PIC X(3)    VALUE 'NO'.
011300     88  WS-END-OF-INTAKE      VALUE 'YES'.
011400*    WS-VALID-SWITCH CARRIES THE OUTCOME OF 2100-VALIDATION BACK
011500*    TO THE MAINLINE - 'PASS' MEANS EVERY EDIT IN THE PARAGRAPH
011600*    WAS SATISFIED, ANYTHING ELSE MEANS THE SHEET IS REJECTED.
011700 77  WS-VALID-SWITCH           PIC X(4).
011800     88  WS-RECORD-IS-VALID    VALUE 'PASS'.
011810*    WS-REJECT-REASON CARRIES THE ONE-LINE EXPLANATION OF WHICH
011820*    EDIT IN 2100-VALIDATION FAILED - MOVED IN RIGHT AT THE POINT
011830*    OF FAILURE, THEN LOGGED BY 2500-LOG-REJECTED SO A REJECTED
011840*    SHEET LEAVES MORE THAN A BARE COUNT BEHIND (SEE CR-0802).
011850 77  WS-REJECT-REASON          PIC X(40)   VALUE SPACE.
011900*    RUN COUNTERS FOR THE END-OF-JOB SUMMARY - SEE 3200-COUNTS-
012000*    REPORT.  DECLARED COMP SINCE THEY ARE PURE ARITHMETIC, NEVER
012100*    MOVED TO OR FROM A DISPLAY FIELD EXCEPT AT REPORT TIME.
012200 01  WS-COUNTERS.
012300     05  WS-RECS-READ              PIC 9(6)  COMP VALUE ZERO.
012400     05  WS-RECS-ACCEPTED          PIC 9(6)  COMP VALUE ZERO.
012500     05  WS-RECS-REJECTED          PIC 9(6)  COMP VALUE ZERO.
012600     05  WS-RECS-REPLACED          PIC 9(6)  COMP VALUE ZERO.
012700     05  WS-RECS-INSERTED          PIC 9(6)  COMP VALUE ZERO.
012800*    WS-NEXT-RECORD-ID IS THE HIGH-WATER MARK FOR ASSIGNING A NEW
012900*    MASTER RECORD-ID - SET FROM WHATEVER IS ALREADY ON THE
013000*    MASTER AT LOAD TIME, THEN BUMPED BY ONE EACH TIME A BRAND
013100*    NEW KEY IS INSERTED.  THE ALPHA REDEFINES LETS THE CONSOLE
013200*    DISPLAY IN 2300-UPSERT-MASTER PRINT IT WITHOUT AN EDITED
013300*    PICTURE.
013400     05  WS-NEXT-RECORD-ID         PIC 9(7)  COMP VALUE ZERO.
013500     05  WS-NEXT-RECORD-ALPHA REDEFINES WS-NEXT-RECORD-ID
013600                                   PIC X(4).
013700     05  WS-MASTER-COUNT           PIC 9(4)  COMP VALUE ZERO.
013800     05  WS-TABLE-IX               PIC 9(4)  COMP VALUE ZERO.
013900     05  WS-FOUND-IX               PIC 9(4)  COMP VALUE ZERO.
014000     05  FILLER                    PIC X.
014100*    WS-CURRENT-STAMP IS THE LOAD-TIME TIMESTAMP THIS RUN STAMPS
014200*    ONTO EVERY ACCEPTED RECORD'S SCANNED-AT (AND ANY OBS-
014300*    TIMESTAMP LEFT BLANK ON THE SHEET).  BUILT ONCE IN
014400*    1100-STAMP-LOAD-TIME FROM THE SYSTEM CLOCK AND REUSED FOR
014500*    THE WHOLE RUN - EVERY RECORD LOADED IN ONE BATCH SHOWS THE
014600*    SAME SCANNED-AT, WHICH IS WHAT LETS THE COUNTS REPORT AND
014700*    THE INTAKE LOG AGREE ON WHICH RUN A RECORD CAME FROM.
014800 01  WS-CURRENT-STAMP.
014900     05  WS-STAMP-DATE.
015000         10  WS-STAMP-YYYY         PIC 9(4).
015100         10  FILLER                PIC X       VALUE '-'.
015200         10  WS-STAMP-MM           PIC 9(2).
015300         10  FILLER                PIC X       VALUE '-'.
015400         10  WS-STAMP-DD           PIC 9(2).
015500     05  FILLER                    PIC X       VALUE 'T'.
015600     05  WS-STAMP-TIME.
015700         10  WS-STAMP-HH           PIC 9(2).
015800         10  FILLER                PIC X       VALUE ':'.
015900         10  WS-STAMP-MI           PIC 9(2).
016000         10  FILLER                PIC X       VALUE ':'.
016100         10  WS-STAMP-SS           PIC 9(2).
016200*    WS-SYSTEM-CLOCK RECEIVES FUNCTION CURRENT-DATE RAW; THE
016300*    REDEFINES BELOW PICKS THE PIECES APART SO THEY CAN BE MOVED
016400*    INTO WS-CURRENT-STAMP'S ISO-STYLE PUNCTUATION ONE FIELD AT A
016500*    TIME - COBOL WILL NOT LET US STRING A PUNCTUATED FIELD
016600*    DIRECTLY FROM AN INTRINSIC FUNCTION RESULT.
016700 01  WS-SYSTEM-CLOCK.
016800     05  WS-CLK-RAW                PIC X(21).
016900 01  WS-CLOCK-VIEW REDEFINES WS-SYSTEM-CLOCK.
017000     05  WS-CLK-YYYY               PIC 9(4).
017100     05  WS-CLK-MM                 PIC 9(2).
017200     05  WS-CLK-DD                 PIC 9(2).
017300     05  WS-CLK-HH                 PIC 9(2).
017400     05  WS-CLK-MN                 PIC 9(2).
017500     05  WS-CLK-SC                 PIC 9(2).
017600     05  FILLER                    PIC X(7).
017700     COPY CPYMTCH.
017800*    WS-MASTER-TABLE HOLDS THE WHOLE MASTER FILE IN MEMORY FOR
017900*    THE LIFE OF THE RUN.  2000 ENTRIES COVERS THE BIGGEST
018000*    REGIONAL WE HAVE SEEN (SEE CR-0733) WITH ROOM TO SPARE.
018100*    KEEPING THE KEY FIELDS BROKEN OUT ALONGSIDE THE WHOLE-RECORD
018200*    IMAGE LETS THE SEARCH IN 2310-SEARCH-ONE-ENTRY COMPARE
018300*    WITHOUT UNSTRINGING THE 180-BYTE IMAGE ON EVERY PASS.
018400 01  WS-MASTER-TABLE.
018500     05  WS-MASTER-ENTRY OCCURS 2000 TIMES.
018600         10  WS-MX-MATCH           PIC 9(4).
018700         10  WS-MX-TEAM            PIC 9(5).
018800         10  WS-MX-TEAM-ALPHA REDEFINES WS-MX-TEAM
018900                                   PIC X(5).
019000         10  WS-MX-ALLIANCE        PIC X(4).
019100         10  WS-MX-REC             PIC X(180).
019200         10  FILLER                PIC X.
019300*    W900-LOG-DETAIL IS THE ONE-LINE INTAKE-LOG ENTRY WRITTEN BY
019400*    2400-LOG-ACCEPTED FOR EVERY SHEET THAT PASSES VALIDATION -
019500*    JUST ENOUGH TO TELL A PIT CAPTAIN WHICH TEAM AND ALLIANCE
019600*    JUST CAME IN, NOT A FULL DUMP OF THE RECORD.
019700 01  W900-LOG-DETAIL.
019800     05  FILLER                    PIC X(9)    VALUE 'ACCEPTED '.
019900     05  W900-MATCH                PIC X(6).
020000     05  FILLER                    PIC X(7)    VALUE ' TEAM  '.
020100     05  W900-TEAM                 PIC X(7).
020200     05  FILLER                    PIC X(10)   VALUE ' ALLIANCE '.
020300     05  W900-ALLIANCE             PIC X(4).
020400     05  FILLER                    PIC X(89)   VALUE SPACE.
020500*    W910-COUNTS-LINE IS THE DISPLAY LAYOUT FOR THE FIVE-LINE
020600*    RUN SUMMARY PRINTED AT 3200-COUNTS-REPORT - ONE LABEL AND
020700*    ONE EDITED COUNT PER LINE, REUSED FOR ALL FIVE COUNTERS.
020800 01  W910-COUNTS-LINE.
020900     05  W910-LABEL                PIC X(20).
021000     05  W910-VALUE                PIC ZZZ,ZZ9.
021100     05  FILLER                    PIC X(105)  VALUE SPACE.
021200 PROCEDURE DIVISION.
021300*    0000-MAIN IS THE WHOLE RUN IN THREE STEPS - INITIALIZE, EDIT
021400*    AND LOAD EVERY SHEET, THEN CLOSE OUT WITH THE MASTER
021500*    REWRITE AND THE COUNTS REPORT.
021600 0000-MAIN.
021700     PERFORM 1000-INIT.
021800     PERFORM 2000-MAINLINE
021900         UNTIL WS-END-OF-INTAKE.
022000     PERFORM 3000-CLOSING.
022100     STOP RUN.
022200*
022300*    1000-INIT OPENS THE INPUT AND LOG FILES, STAMPS THE LOAD
022400*    TIME ONCE FOR THE WHOLE RUN, LOADS THE EXISTING MASTER INTO
022500*    MEMORY, AND PRIMES THE READ LOOP WITH THE FIRST SHEET.
022600 1000-INIT.
022700     OPEN INPUT MATCH-INTAKE.
022800     OPEN OUTPUT INTAKE-LOG.
022900     PERFORM 1100-STAMP-LOAD-TIME.
023000     PERFORM 1200-LOAD-MASTER.
023100     PERFORM 9000-READ-INTAKE.
023200*
023300*    1100-STAMP-LOAD-TIME READS THE SYSTEM CLOCK ONE TIME AT THE
023400*    TOP OF THE RUN.  EVERY RECORD LOADED THIS RUN GETS THE SAME
023500*    STAMP - WE ARE TIMESTAMPING THE BATCH, NOT THE INDIVIDUAL
023600*    SHEET, SINCE THE SHEET ITSELF ALREADY CARRIES WHEN THE
023700*    MATCH WAS OBSERVED IN MI-OBS-TIMESTAMP.
023800 1100-STAMP-LOAD-TIME.
023900     MOVE FUNCTION CURRENT-DATE TO WS-SYSTEM-CLOCK.
024000     MOVE WS-CLK-YYYY TO WS-STAMP-YYYY.
024100     MOVE WS-CLK-MM   TO WS-STAMP-MM.
024200     MOVE WS-CLK-DD   TO WS-STAMP-DD.
024300     MOVE WS-CLK-HH   TO WS-STAMP-HH.
024400     MOVE WS-CLK-MN   TO WS-STAMP-MI.
024500     MOVE WS-CLK-SC   TO WS-STAMP-SS.
024600*
024700*    1200-LOAD-MASTER READS THE EXISTING MASTER FILE INTO
024800*    WS-MASTER-TABLE SO THE UPSERT CAN FIND A MATCHING KEY
024900*    WITHOUT A RANDOM-ACCESS FILE - THE MASTER IS SMALL ENOUGH
025000*    FOR A REGIONAL EVENT TO FIT IN MEMORY.  FILE STATUS '35'
025100*    MEANS THIS IS THE VERY FIRST RUN OF THE EVENT AND THERE IS
025200*    NO MASTER YET - THAT IS NOT AN ERROR, JUST AN EMPTY TABLE.
025300 1200-LOAD-MASTER.
025400     MOVE ZERO TO WS-MASTER-COUNT.
025500     OPEN INPUT MATCH-MASTER.
025600     IF WS-MASTER-STATUS = '35'
025700         CONTINUE
025800     ELSE
025900         PERFORM 1210-LOAD-ONE-MASTER-REC
026000             UNTIL WS-MASTER-STATUS NOT = '00'
026100         CLOSE MATCH-MASTER
026200     END-IF.
026300*
026400*    1210-LOAD-ONE-MASTER-REC COPIES EACH EXISTING MASTER RECORD
026500*    INTO THE IN-MEMORY TABLE AND TRACKS THE HIGHEST RECORD-ID
026600*    SEEN SO FAR, SO A BRAND NEW KEY LATER GETS THE NEXT NUMBER
026700*    UP RATHER THAN COLLIDING WITH ONE ALREADY ON FILE.
026800 1210-LOAD-ONE-MASTER-REC.
026900     READ MATCH-MASTER INTO MM-MATCH-MASTER-REC
027000         AT END
027100             MOVE '10' TO WS-MASTER-STATUS
027200         NOT AT END
027300             ADD 1 TO WS-MASTER-COUNT
027400             MOVE MM-MATCH-MASTER-REC TO
027500                 WS-MX-REC(WS-MASTER-COUNT)
027600             MOVE MM-MATCH-NUMBER TO WS-MX-MATCH(WS-MASTER-COUNT)
027700             MOVE MM-TEAM-NUMBER TO WS-MX-TEAM(WS-MASTER-COUNT)
027800             MOVE MM-ALLIANCE TO WS-MX-ALLIANCE(WS-MASTER-COUNT)
027900             IF MM-RECORD-ID > WS-NEXT-RECORD-ID
028000                 MOVE MM-RECORD-ID TO WS-NEXT-RECORD-ID
028100             END-IF
028200     END-READ.
028300*
028400*    2000-MAINLINE IS THE PER-SHEET DRIVER - VALIDATE, AND ONLY
028500*    IF THE SHEET PASSES DO WE DEFAULT ITS FIELDS, FILE IT IN
028600*    THE MASTER TABLE, AND LOG IT.  A REJECTED SHEET IS COUNTED
028650*    AND LOGGED WITH ITS REASON (CR-0802) BUT IS OTHERWISE
028700*    DROPPED ON THE FLOOR - THE SCOUT HAS TO FIX AND RE-KEY IT
028800*    THEMSELVES, THIS PROGRAM DOES NOT PATCH ONE.
028900 2000-MAINLINE.
029000     ADD 1 TO WS-RECS-READ.
029100     PERFORM 2100-VALIDATION THRU 2100-X.
029200     IF WS-RECORD-IS-VALID
029300         PERFORM 2200-APPLY-DEFAULTS
029400         PERFORM 2300-UPSERT-MASTER
029500         PERFORM 2400-LOG-ACCEPTED
029600     ELSE
029700         ADD 1 TO WS-RECS-REJECTED
029750         PERFORM 2500-LOG-REJECTED
029800     END-IF.
029900     PERFORM 9000-READ-INTAKE.
030000*
030100*    2100-VALIDATION - EDITS ONE MATCH SCOUT SHEET AGAINST THE
030200*    MATCH-INTAKE FIELD RULES.  GO-TO-EXIT STYLE SO THE FIRST
030300*    FAILURE WINS, SAME AS THE OLD SALES EDIT DID.  EACH FAILING
030350*    EDIT MOVES ITS OWN REASON TEXT TO WS-REJECT-REASON BEFORE IT
030370*    BRANCHES, SO 2500-LOG-REJECTED HAS SOMETHING TO SAY (CR-0802).
030400*
030500 2100-VALIDATION.
030600     MOVE 'FAIL' TO WS-VALID-SWITCH.
030700*    MATCH AND TEAM NUMBER MUST BOTH BE PRESENT AND NON-ZERO -
030800*    A ZERO IN EITHER MEANS THE TABLET NEVER GOT A REAL KEY
030900*    ENTERED BEFORE THE SHEET WAS UPLOADED.
031000     IF MI-MATCH-NUMBER NOT NUMERIC OR MI-MATCH-NUMBER = ZERO
031050         MOVE 'MATCH NUMBER MISSING OR ZERO' TO WS-REJECT-REASON
031100         GO TO 2100-X.
031200     IF MI-TEAM-NUMBER NOT NUMERIC OR MI-TEAM-NUMBER = ZERO
031250         MOVE 'TEAM NUMBER MISSING OR ZERO' TO WS-REJECT-REASON
031300         GO TO 2100-X.
031400*    ALLIANCE MUST BE EXACTLY ONE OF THE TWO VALID CODES - THERE
031500*    IS NO THIRD ALLIANCE IN A REGULATION MATCH.
031600     IF MI-ALLIANCE NOT = 'RED ' AND MI-ALLIANCE NOT = 'BLUE'
031650         MOVE 'ALLIANCE NOT RED OR BLUE' TO WS-REJECT-REASON
031700         GO TO 2100-X.
031800*    SCOUTER NAME IS REQUIRED SO A BAD SHEET CAN BE TRACED BACK
031900*    TO WHOEVER FILLED IT OUT.
032000     IF MI-SCOUTER-NAME = SPACE
032050         MOVE 'SCOUTER NAME MISSING' TO WS-REJECT-REASON
032100         GO TO 2100-X.
032200*    CLIMB LEVEL IS OPTIONAL (A SCOUT WHO MISSED THE ENDGAME
032300*    NEVER FILLS IT IN) BUT IF PRESENT MUST BE ONE OF THE FIVE
032400*    LEVELS THE GAME MANUAL DEFINES.
032500     IF MI-CLIMB-LEVEL NOT = SPACE
032600         IF MI-CLIMB-LEVEL NOT = 'NONE     ' AND
032700            MI-CLIMB-LEVEL NOT = 'LOW      ' AND
032800            MI-CLIMB-LEVEL NOT = 'MID      ' AND
032900            MI-CLIMB-LEVEL NOT = 'HIGH     ' AND
033000            MI-CLIMB-LEVEL NOT = 'TRAVERSAL'
033050             MOVE 'CLIMB LEVEL NOT A VALID CODE' TO
033060                 WS-REJECT-REASON
033100             GO TO 2100-X
033200         END-IF
033300     END-IF.
033400*    DEFENSE RATING IS THE SCOUT'S OPTIONAL SUBJECTIVE CALL ON
033500*    HOW MUCH DEFENSE THE ROBOT PLAYED - AGAIN OPTIONAL, BUT
033600*    RESTRICTED TO THE FIVE-POINT SCALE THE SCOUT LEADS AGREED
033700*    ON BACK IN 1991.
033800     IF MI-DEFENSE-RATING NOT = SPACE
033900         IF MI-DEFENSE-RATING NOT = 'NONE     ' AND
034000            MI-DEFENSE-RATING NOT = 'POOR     ' AND
034100            MI-DEFENSE-RATING NOT = 'AVERAGE  ' AND
034200            MI-DEFENSE-RATING NOT = 'GOOD     ' AND
034300            MI-DEFENSE-RATING NOT = 'EXCELLENT'
034350             MOVE 'DEFENSE RATING NOT A VALID CODE' TO
034370                 WS-REJECT-REASON
034400             GO TO 2100-X
034500         END-IF
034600     END-IF.
034700*    DRIVER SKILL IS THE SAME IDEA AS DEFENSE RATING BUT HAS NO
034800*    'NONE' CHOICE - EVERY MATCH HAS A DRIVER, SO IF THE FIELD
034900*    IS FILLED IN AT ALL IT HAS TO BE ONE OF THE FOUR REAL
035000*    GRADES.
035100     IF MI-DRIVER-SKILL NOT = SPACE
035200         IF MI-DRIVER-SKILL NOT = 'POOR     ' AND
035300            MI-DRIVER-SKILL NOT = 'AVERAGE  ' AND
035400            MI-DRIVER-SKILL NOT = 'GOOD     ' AND
035500            MI-DRIVER-SKILL NOT = 'EXCELLENT'
035550             MOVE 'DRIVER SKILL NOT A VALID CODE' TO
035570                 WS-REJECT-REASON
035600             GO TO 2100-X
035700         END-IF
035800     END-IF.
035900*    TAXI AND BROKE-DOWN ARE BOTH YES/NO FLAGS KEYED AS A SINGLE
036000*    DIGIT - 0 OR 1, NOTHING ELSE IS LEGAL.
036100     IF MI-AUTO-TAXI NOT NUMERIC OR
036200        (MI-AUTO-TAXI NOT = 0 AND MI-AUTO-TAXI NOT = 1)
036250         MOVE 'AUTO TAXI FLAG NOT 0 OR 1' TO WS-REJECT-REASON
036300         GO TO 2100-X.
036400     IF MI-BROKE-DOWN NOT NUMERIC OR
036450        (MI-BROKE-DOWN NOT = 0 AND MI-BROKE-DOWN NOT = 1)
036470         MOVE 'BROKE DOWN FLAG NOT 0 OR 1' TO WS-REJECT-REASON
036500         GO TO 2100-X.
036700*    EVERY REMAINING COUNTING FIELD MUST BE NUMERIC - A SCOUT
036800*    TABLET THAT UPLOADED GARBAGE IN ANY SCORING COLUMN CANNOT
036900*    BE TRUSTED FOR THE MATCH, SO THE WHOLE SHEET IS REJECTED
037000*    RATHER THAN LOADING PARTIAL SCORES.
037100     IF MI-AUTO-UPPER NOT NUMERIC OR MI-AUTO-LOWER NOT NUMERIC OR
037200        MI-TELEOP-UPPER NOT NUMERIC OR MI-TELEOP-LOWER NOT NUMERIC
037300        OR MI-TELEOP-MISSED NOT NUMERIC
037400        OR MI-CLIMB-TIME NOT NUMERIC OR MI-PENALTIES NOT NUMERIC
037450         MOVE 'SCORING FIELD NOT NUMERIC' TO WS-REJECT-REASON
037500         GO TO 2100-X.
037600     MOVE 'PASS' TO WS-VALID-SWITCH.
037700 2100-X.
037800     EXIT.
037900*
038000*    2200-APPLY-DEFAULTS MOVES THE VALIDATED INTAKE FIELDS INTO
038100*    THE MASTER LAYOUT AND FILLS IN THE TWO TIMESTAMPS - A BLANK
038200*    OBS-TIMESTAMP TAKES THE LOAD-TIME STAMP, WHILE SCANNED-AT
038300*    ALWAYS GETS THE LOAD-TIME STAMP REGARDLESS OF WHAT CAME IN.
038400*
038500 2200-APPLY-DEFAULTS.
038600     MOVE MI-MATCH-NUMBER TO MM-MATCH-NUMBER.
038700     MOVE MI-TEAM-NUMBER TO MM-TEAM-NUMBER.
038800     MOVE MI-ALLIANCE TO MM-ALLIANCE.
038900     MOVE MI-SCOUTER-NAME TO MM-SCOUTER-NAME.
039000     MOVE MI-AUTO-UPPER TO MM-AUTO-UPPER.
039100     MOVE MI-AUTO-LOWER TO MM-AUTO-LOWER.
039200     MOVE MI-AUTO-TAXI TO MM-AUTO-TAXI.
039300     MOVE MI-TELEOP-UPPER TO MM-TELEOP-UPPER.
039400     MOVE MI-TELEOP-LOWER TO MM-TELEOP-LOWER.
039500     MOVE MI-TELEOP-MISSED TO MM-TELEOP-MISSED.
039600     MOVE MI-CLIMB-LEVEL TO MM-CLIMB-LEVEL.
039700     MOVE MI-CLIMB-TIME TO MM-CLIMB-TIME.
039800     MOVE MI-DEFENSE-RATING TO MM-DEFENSE-RATING.
039900     MOVE MI-DRIVER-SKILL TO MM-DRIVER-SKILL.
040000     MOVE MI-PENALTIES TO MM-PENALTIES.
040100     MOVE MI-BROKE-DOWN TO MM-BROKE-DOWN.
040200*    NOTES IS FREE TEXT - COPIED VERBATIM, NO DEFAULT AND NO
040300*    VALIDATION BEYOND FITTING THE FIELD WIDTH.
040400     MOVE MI-NOTES TO MM-NOTES.
040500     IF MI-OBS-TIMESTAMP = SPACE
040600         MOVE WS-CURRENT-STAMP TO MM-OBS-TIMESTAMP
040700     ELSE
040800         MOVE MI-OBS-TIMESTAMP TO MM-OBS-TIMESTAMP
040900     END-IF.
041000     MOVE WS-CURRENT-STAMP TO MM-SCANNED-AT.
041100*
041200*    2300-UPSERT-MASTER SEARCHES THE IN-MEMORY TABLE FOR THE
041300*    (MATCH, TEAM, ALLIANCE) KEY - THE FULL KEY, NOT JUST
041400*    MATCH/TEAM.  A SCOUT SHEET THAT DISAGREES WITH AN EXISTING
041500*    ROW ONLY ON ALLIANCE IS A SEPARATE ROW, NOT A REPLACEMENT -
041600*    SEE CR-0781 ABOVE.  CBLRAK05 IS THE ONE THAT SORTS OUT A
041700*    MATCH/TEAM PAIR THAT ENDS UP WITH TWO DIFFERENT ALLIANCES.
041800*
041900 2300-UPSERT-MASTER.
042000     MOVE ZERO TO WS-FOUND-IX.
042100     PERFORM 2310-SEARCH-ONE-ENTRY VARYING WS-TABLE-IX FROM 1 BY 1
042200         UNTIL WS-TABLE-IX > WS-MASTER-COUNT.
042300     IF WS-FOUND-IX > ZERO
042400*        MATCHING KEY FOUND - THE OLD RECORD-ID SURVIVES, ONLY
042500*        THE REST OF THE ROW IS REPLACED.
042600         MOVE WS-MX-REC(WS-FOUND-IX)(1:7) TO MM-RECORD-ID
042700         MOVE MM-MATCH-MASTER-REC TO WS-MX-REC(WS-FOUND-IX)
042800         ADD 1 TO WS-RECS-REPLACED
042900*        CONSOLE TRACE SO AN OPERATOR WATCHING THE RUN CAN SEE A
043000*        RE-SCAN GO BY WITHOUT WAITING FOR THE END-OF-JOB REPORT.
043100         DISPLAY 'CBLRAK01 - REPLACING TEAM '
043200             WS-MX-TEAM-ALPHA(WS-FOUND-IX)
043300     ELSE
043400*        NO MATCHING KEY - A BRAND NEW ROW GETS THE NEXT RECORD-
043500*        ID IN SEQUENCE AND IS APPENDED TO THE TABLE.
043600         ADD 1 TO WS-NEXT-RECORD-ID
043700         MOVE WS-NEXT-RECORD-ID TO MM-RECORD-ID
043800         ADD 1 TO WS-MASTER-COUNT
043900         MOVE MM-MATCH-NUMBER TO WS-MX-MATCH(WS-MASTER-COUNT)
044000         MOVE MM-TEAM-NUMBER TO WS-MX-TEAM(WS-MASTER-COUNT)
044100         MOVE MM-ALLIANCE TO WS-MX-ALLIANCE(WS-MASTER-COUNT)
044200         MOVE MM-MATCH-MASTER-REC TO WS-MX-REC(WS-MASTER-COUNT)
044300         ADD 1 TO WS-RECS-INSERTED
044400         DISPLAY 'CBLRAK01 - NEW MASTER KEY ASSIGNED '
044500             WS-NEXT-RECORD-ALPHA
044600     END-IF.
044700     ADD 1 TO WS-RECS-ACCEPTED.
044800*
044900*    2310-SEARCH-ONE-ENTRY COMPARES ONE TABLE SLOT AGAINST THE
045000*    INCOMING RECORD'S KEY.  CALLED ONCE PER SLOT BY THE VARYING
045100*    PERFORM ABOVE - THE LAST MATCH WINS IF THE TABLE EVER HAD A
045200*    DUPLICATE KEY, BUT THE UPSERT LOGIC NEVER LETS THAT HAPPEN.
045300 2310-SEARCH-ONE-ENTRY.
045400     IF WS-MX-MATCH(WS-TABLE-IX) = MM-MATCH-NUMBER AND
045500        WS-MX-TEAM(WS-TABLE-IX) = MM-TEAM-NUMBER AND
045600        WS-MX-ALLIANCE(WS-TABLE-IX) = MM-ALLIANCE
045700         MOVE WS-TABLE-IX TO WS-FOUND-IX
045800     END-IF.
045900*
046000*    2400-LOG-ACCEPTED WRITES THE ONE-LINE INTAKE-LOG ENTRY FOR
046100*    A SHEET THAT JUST PASSED VALIDATION - THE PIT CAPTAINS'
046200*    ONLY WINDOW INTO WHAT LOADED THIS SHIFT, SEE CR-0166.
046300 2400-LOG-ACCEPTED.
046400     MOVE MM-MATCH-NUMBER TO W900-MATCH.
046500     MOVE MM-TEAM-NUMBER TO W900-TEAM.
046600     MOVE MM-ALLIANCE TO W900-ALLIANCE.
046700     WRITE LOG-LINE FROM W900-LOG-DETAIL.
046710*
046720*    2500-LOG-REJECTED PUTS THE MATCH/TEAM/ALLIANCE OFF THE RAW
046730*    INTAKE RECORD, PLUS WHATEVER 2100-VALIDATION MOVED INTO
046740*    WS-REJECT-REASON, OUT ON THE CONSOLE - CR-0802.  THE INTAKE
046750*    FIELDS ARE USED HERE RATHER THAN THE MASTER FIELDS SINCE A
046760*    REJECTED SHEET NEVER GETS AS FAR AS 2200-APPLY-DEFAULTS.
046770 2500-LOG-REJECTED.
046780     DISPLAY 'CBLRAK01 - REJECTED MATCH ' MI-MATCH-NUMBER
046790         ' TEAM ' MI-TEAM-NUMBER ' ALLIANCE ' MI-ALLIANCE
046795         ' REASON: ' WS-REJECT-REASON.
046800*
046900*    3000-CLOSING REWRITES THE MASTER FROM THE IN-MEMORY TABLE,
047000*    PRINTS THE RUN SUMMARY, AND CLOSES THE FILES STILL OPEN.
047100 3000-CLOSING.
047200     PERFORM 3100-REWRITE-MASTER.
047300     PERFORM 3200-COUNTS-REPORT.
047400     CLOSE MATCH-INTAKE.
047500     CLOSE INTAKE-LOG.
047600*
047700*    3100-REWRITE-MASTER RE-CREATES MATCH-MASTER FROM WHATEVER
047800*    IS NOW IN WS-MASTER-TABLE - ORIGINAL RECORDS PLUS ANY
047900*    REPLACEMENTS AND INSERTS THIS RUN MADE.  LINE SEQUENTIAL
048000*    FILES CANNOT BE UPDATED IN PLACE, SO THE WHOLE FILE IS
048100*    WRITTEN FRESH EVERY RUN.
048200 3100-REWRITE-MASTER.
048300     OPEN OUTPUT MATCH-MASTER.
048400     PERFORM 3110-WRITE-ONE-MASTER-REC
048500         VARYING WS-TABLE-IX FROM 1 BY 1
048600         UNTIL WS-TABLE-IX > WS-MASTER-COUNT.
048700     CLOSE MATCH-MASTER.
048800*
048900*    3110-WRITE-ONE-MASTER-REC WRITES A SINGLE TABLE SLOT OUT AS
049000*    ONE MASTER RECORD - CALLED ONCE PER SLOT BY THE VARYING
049100*    PERFORM ABOVE.
049200 3110-WRITE-ONE-MASTER-REC.
049300     WRITE MM-MASTER-LINE FROM WS-MX-REC(WS-TABLE-IX).
049400*
049500*    3200-COUNTS-REPORT PRINTS THE FIVE-LINE OPERATOR SUMMARY -
049600*    HOW MANY SHEETS WERE READ, HOW MANY PASSED OR FAILED
049700*    VALIDATION, AND OF THE ONES ACCEPTED, HOW MANY WERE NEW
049800*    ROWS VERSUS RE-SCANS OF AN EXISTING KEY (SEE CR-0512).
049900 3200-COUNTS-REPORT.
050000     DISPLAY 'CBLRAK01 - MATCH INTAKE COUNTS'.
050100     MOVE 'RECORDS READ' TO W910-LABEL.
050200     MOVE WS-RECS-READ TO W910-VALUE.
050300     DISPLAY W910-COUNTS-LINE.
050400     MOVE 'RECORDS ACCEPTED' TO W910-LABEL.
050500     MOVE WS-RECS-ACCEPTED TO W910-VALUE.
050600     DISPLAY W910-COUNTS-LINE.
050700     MOVE 'RECORDS REJECTED' TO W910-LABEL.
050800     MOVE WS-RECS-REJECTED TO W910-VALUE.
050900     DISPLAY W910-COUNTS-LINE.
051000     MOVE 'RECORDS REPLACED' TO W910-LABEL.
051100     MOVE WS-RECS-REPLACED TO W910-VALUE.
051200     DISPLAY W910-COUNTS-LINE.
051300     MOVE 'RECORDS INSERTED' TO W910-LABEL.
051400     MOVE WS-RECS-INSERTED TO W910-VALUE.
051500     DISPLAY W910-COUNTS-LINE.
051600*
051700*    9000-READ-INTAKE READS THE NEXT SCOUT SHEET AND SETS THE
051800*    END-OF-FILE SWITCH WHEN THE FILE IS EXHAUSTED - PERFORMED
051900*    BOTH TO PRIME THE LOOP IN 1000-INIT AND AT THE BOTTOM OF
052000*    EVERY PASS THROUGH 2000-MAINLINE.
052100 9000-READ-INTAKE.
052200     READ MATCH-INTAKE INTO MI-MATCH-INTAKE-REC
052300         AT END
052400             MOVE 'YES' TO WS-EOF-SWITCH
052500     END-READ.
