000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.     CBLRAK02.
000400 AUTHOR.         R A KOSTER.
000500 INSTALLATION.   REGIONAL SCOUTING DATA CENTER.
000600 DATE-WRITTEN.   1991-04-02.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED - INTERNAL SCOUTING USE ONLY.
000900*****************************************************************
001000*  CBLRAK02 - PIT SCOUTING INTAKE AND VALIDATION
001100*
001200*  READS THE PIT SCOUTING SHEETS (PIT-INTAKE), ONE PER TEAM,
001300*  VALIDATES EACH ONE, AND UPSERTS THE PIT MASTER FILE KEYED BY
001400*  TEAM NUMBER.  UNLIKE THE MATCH SHEETS THERE IS ONLY EVER ONE
001500*  PIT SHEET PER TEAM PER EVENT, SO A REPEAT SCAN JUST REPLACES
001600*  THE EARLIER ONE - NO AVERAGING, NO CONFLICTS TO SORT OUT.
001700*
001800*  REJECTED SHEETS ARE NOT LOADED.  COUNTS GO TO THE JOB LOG.
001900*****************************************************************
002000*  MAINTENANCE LOG
002100*  ---------------
002200*  1991-04-02  RAK  CR-0119  ORIGINAL VERSION.
002300*  1994-06-02  RAK  CR-0244  MOVED THE RECORD LAYOUT TO CPYPIT,
002400*                            NOW SHARED WITH THE PIT SUMMARY
002500*                            PAGE ON THE STATISTICS REPORT.
002600*  1998-11-30  DP   CR-0401  Y2K - SEE CPYPIT LOG, SAME DATE.
002700*  2011-02-08  SO   CR-0733  IN-MEMORY MASTER TABLE RAISED TO
002800*                            600 TEAMS FOR THE BIGGER EVENTS.
002850*  2017-09-18  SO   CR-0803  A REJECTED PIT SHEET USED TO ONLY
002860*                            BUMP A COUNTER, SAME COMPLAINT THE
002870*                            REGIONAL DIRECTOR RAISED ABOUT
002880*                            CBLRAK01 (SEE ITS CR-0802) - 2100-
002890*                            VALIDATION NOW CAPTURES A REASON AND
002895*                            2500-LOG-REJECTED CONSOLES IT.
002900*****************************************************************
003000 ENVIRONMENT DIVISION.
003100*
003200*    THE PIT SHEET IS SCANNED ONCE PER TEAM, NOT ONCE PER MATCH,
003300*    SO THIS PROGRAM CARRIES NO INTAKE LOG THE WAY CBLRAK01 DOES
003400*    FOR MATCH SHEETS - THERE IS NO SHIFT-BY-SHIFT VOLUME FOR A
003500*    PIT CAPTAIN TO WATCH, JUST ONE SHEET PER ROBOT FOR THE WHOLE
003600*    EVENT.
003700*
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300*    PIT-INTAKE IS THE RAW PIT SHEET FILE - ONE RECORD PER TEAM,
004400*    KEYED FROM THE TABLET WHEN THE TEAM'S ROBOT WAS INSPECTED
004500*    IN THE PITS.
004600     SELECT PIT-INTAKE
004700         ASSIGN TO PIT-INTAKE
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS WS-INTAKE-STATUS.
005000*    PIT-MASTER IS THE STANDING MASTER OF ACCEPTED PIT RECORDS -
005100*    READ IN WHOLE AT START-UP, REWRITTEN IN WHOLE AT CLOSE, THE
005200*    SAME LINE-SEQUENTIAL DISCIPLINE AS THE MATCH MASTER IN
005300*    CBLRAK01.
005400     SELECT PIT-MASTER
005500         ASSIGN TO PIT-MASTER
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS WS-MASTER-STATUS.
005800 DATA DIVISION.
005900 FILE SECTION.
006000*    PI-INTAKE-LINE IS THE 90-BYTE PIT SHEET, REDEFINED FIELD-BY-
006100*    FIELD IN CPYPIT.
006200 FD  PIT-INTAKE
006300     LABEL RECORD IS STANDARD.
006400 01  PI-INTAKE-LINE                PIC X(90).
006500*    PM-MASTER-LINE IS THE PIT MASTER RECORD - SAME 90-BYTE
006600*    WIDTH AS INTAKE SINCE, UNLIKE THE MATCH MASTER, THE PIT
006700*    RECORD CARRIES NO SEPARATELY-ASSIGNED RECORD-ID.
006800 FD  PIT-MASTER
006900     LABEL RECORD IS STANDARD.
007000 01  PM-MASTER-LINE                PIC X(90).
007100 WORKING-STORAGE SECTION.
007200*    FILE-STATUS AND SWITCH ITEMS, SAME HOUSE STANDARD AS
007300*    CBLRAK01.
007400 77  WS-INTAKE-STATUS          PIC XX.
007500 77  WS-MASTER-STATUS          PIC XX.
007600 77  WS-EOF-SWITCH             PIC X(3)    VALUE 'NO'.
007700     88  WS-END-OF-INTAKE      VALUE 'YES'.
007800 77  WS-VALID-SWITCH           PIC X(4).
007900     88  WS-RECORD-IS-VALID    VALUE 'PASS'.
007910*    WS-REJECT-REASON CARRIES THE ONE-LINE EXPLANATION OF WHICH
007920*    EDIT IN 2100-VALIDATION FAILED, LOGGED BY 2500-LOG-REJECTED -
007930*    SAME IDIOM CBLRAK01 PICKED UP UNDER CR-0802 (CR-0803 HERE).
007940 77  WS-REJECT-REASON          PIC X(40)   VALUE SPACE.
008000*    RUN COUNTERS FOR THE END-OF-JOB SUMMARY - SEE 3200-COUNTS-
008100*    REPORT.  ALL COMP, PURE ARITHMETIC FIELDS NEVER DISPLAYED
008200*    DIRECTLY.
008300 01  WS-COUNTERS.
008400     05  WS-RECS-READ              PIC 9(6)  COMP VALUE ZERO.
008500     05  WS-RECS-ACCEPTED          PIC 9(6)  COMP VALUE ZERO.
008600     05  WS-RECS-REJECTED          PIC 9(6)  COMP VALUE ZERO.
008700     05  WS-RECS-REPLACED          PIC 9(6)  COMP VALUE ZERO.
008800     05  WS-RECS-INSERTED          PIC 9(6)  COMP VALUE ZERO.
008900     05  WS-MASTER-COUNT           PIC 9(4)  COMP VALUE ZERO.
009000     05  WS-TABLE-IX               PIC 9(4)  COMP VALUE ZERO.
009100     05  WS-FOUND-IX               PIC 9(4)  COMP VALUE ZERO.
009200     05  FILLER                    PIC X.
009300*    WS-CURRENT-STAMP IS THE LOAD-TIME TIMESTAMP STAMPED ONTO
009400*    EVERY ACCEPTED PIT RECORD'S SCANNED-AT, BUILT ONCE FROM THE
009500*    SYSTEM CLOCK AT THE TOP OF THE RUN.
009600 01  WS-CURRENT-STAMP.
009700     05  WS-STAMP-DATE.
009800         10  WS-STAMP-YYYY         PIC 9(4).
009900         10  FILLER                PIC X       VALUE '-'.
010000         10  WS-STAMP-MM           PIC 9(2).
010100         10  FILLER                PIC X       VALUE '-'.
010200         10  WS-STAMP-DD           PIC 9(2).
010300     05  FILLER                    PIC X       VALUE 'T'.
010400     05  WS-STAMP-TIME.
010500         10  WS-STAMP-HH           PIC 9(2).
010600         10  FILLER                PIC X       VALUE ':'.
010700         10  WS-STAMP-MI           PIC 9(2).
010800         10  FILLER                PIC X       VALUE ':'.
010900         10  WS-STAMP-SS           PIC 9(2).
011000*    WS-STAMP-ALT IS A FLAT 19-BYTE VIEW OF THE SAME STAMP, USED
011100*    ONLY SO THE CONSOLE TRACE IN 1100-STAMP-LOAD-TIME CAN
011200*    DISPLAY IT AS ONE FIELD INSTEAD OF SIX PIECES.
011300 01  WS-STAMP-ALT REDEFINES WS-CURRENT-STAMP
011400                                   PIC X(19).
011500*    WS-SYSTEM-CLOCK / WS-CLOCK-VIEW SPLIT FUNCTION CURRENT-
011600*    DATE'S RAW RESULT INTO INDIVIDUAL DATE AND TIME PIECES -
011700*    SAME REDEFINES IDIOM AS CBLRAK01, KEPT IDENTICAL ON PURPOSE
011800*    SO A PROGRAMMER MOVING BETWEEN THE TWO PROGRAMS RECOGNIZES
011900*    IT AT A GLANCE.
012000 01  WS-SYSTEM-CLOCK.
012100     05  WS-CLK-RAW                PIC X(21).
012200 01  WS-CLOCK-VIEW REDEFINES WS-SYSTEM-CLOCK.
012300     05  WS-CLK-YYYY               PIC 9(4).
012400     05  WS-CLK-MM                 PIC 9(2).
012500     05  WS-CLK-DD                 PIC 9(2).
012600     05  WS-CLK-HH                 PIC 9(2).
012700     05  WS-CLK-MN                 PIC 9(2).
012800     05  WS-CLK-SC                 PIC 9(2).
012900     05  FILLER                    PIC X(7).
013000     COPY CPYPIT.
013100*    WS-MASTER-TABLE HOLDS THE WHOLE PIT MASTER IN MEMORY FOR THE
013200*    RUN - 600 ENTRIES IS MORE TEAMS THAN HAVE EVER SHOWN UP AT
013300*    ONE OF OUR REGIONALS (SEE CR-0733), WITH ROOM FOR GROWTH.
013400 01  WS-MASTER-TABLE.
013500     05  WS-MASTER-ENTRY OCCURS 600 TIMES.
013600         10  WS-MX-TEAM            PIC 9(5).
013700         10  WS-MX-TEAM-ALPHA REDEFINES WS-MX-TEAM
013800                                   PIC X(5).
013900         10  WS-MX-REC             PIC X(90).
014000*    W910-COUNTS-LINE IS THE DISPLAY LAYOUT FOR THE RUN SUMMARY
014100*    LINES IN 3200-COUNTS-REPORT - SAME LAYOUT AS CBLRAK01 USES.
014200 01  W910-COUNTS-LINE.
014300     05  W910-LABEL                PIC X(20).
014400     05  W910-VALUE                PIC ZZZ,ZZ9.
014500     05  FILLER                    PIC X(105)  VALUE SPACE.
014600 PROCEDURE DIVISION.
014700*    0000-MAIN IS THE WHOLE RUN - INITIALIZE, EDIT AND LOAD EACH
014800*    PIT SHEET, THEN CLOSE OUT WITH THE MASTER REWRITE AND THE
014900*    COUNTS REPORT - SAME SHAPE AS CBLRAK01.
015000 0000-MAIN.
015100     PERFORM 1000-INIT.
015200     PERFORM 2000-MAINLINE
015300         UNTIL WS-END-OF-INTAKE.
015400     PERFORM 3000-CLOSING.
015500     STOP RUN.
015600*
015700*    1000-INIT OPENS THE INTAKE FILE, STAMPS THE LOAD TIME,
015800*    LOADS THE EXISTING PIT MASTER, AND PRIMES THE READ LOOP.
015900 1000-INIT.
016000     OPEN INPUT PIT-INTAKE.
016100     PERFORM 1100-STAMP-LOAD-TIME.
016200     PERFORM 1200-LOAD-MASTER.
016300     PERFORM 9000-READ-INTAKE.
016400*
016500*    1100-STAMP-LOAD-TIME READS THE SYSTEM CLOCK ONCE FOR THE
016600*    WHOLE RUN - EVERY PIT RECORD LOADED THIS PASS SHOWS THE
016700*    SAME SCANNED-AT.
016800 1100-STAMP-LOAD-TIME.
016900     MOVE FUNCTION CURRENT-DATE TO WS-SYSTEM-CLOCK.
017000     MOVE WS-CLK-YYYY TO WS-STAMP-YYYY.
017100     MOVE WS-CLK-MM   TO WS-STAMP-MM.
017200     MOVE WS-CLK-DD   TO WS-STAMP-DD.
017300     MOVE WS-CLK-HH   TO WS-STAMP-HH.
017400     MOVE WS-CLK-MN   TO WS-STAMP-MI.
017500     MOVE WS-CLK-SC   TO WS-STAMP-SS.
017600*    CONSOLE TRACE SO AN OPERATOR CAN CONFIRM THE RUN PICKED UP
017700*    THE CLOCK THEY EXPECTED BEFORE THE LONGER LOAD STEPS BEGIN.
017800     DISPLAY 'CBLRAK02 - LOAD TIME STAMP ' WS-STAMP-ALT.
017900*
018000*    1200-LOAD-MASTER PULLS THE EXISTING PIT MASTER INTO
018100*    WS-MASTER-TABLE - ONE ENTRY PER TEAM, SAME REASONING AS
018200*    THE MATCH LOADER IN CBLRAK01.  STATUS '35' MEANS THIS IS
018300*    THE FIRST RUN OF THE EVENT AND THERE IS NO MASTER YET.
018400*
018500 1200-LOAD-MASTER.
018600     MOVE ZERO TO WS-MASTER-COUNT.
018700     OPEN INPUT PIT-MASTER.
018800     IF WS-MASTER-STATUS = '35'
018900         CONTINUE
019000     ELSE
019100         PERFORM 1210-LOAD-ONE-MASTER-REC
019200             UNTIL WS-MASTER-STATUS NOT = '00'
019300         CLOSE PIT-MASTER
019400     END-IF.
019500*
019600*    1210-LOAD-ONE-MASTER-REC COPIES ONE EXISTING PIT RECORD
019700*    INTO THE IN-MEMORY TABLE - NO RECORD-ID HIGH-WATER MARK TO
019800*    TRACK HERE THE WAY CBLRAK01 DOES, SINCE THE PIT RECORD HAS
019900*    NO RECORD-ID OF ITS OWN.
020000 1210-LOAD-ONE-MASTER-REC.
020100     READ PIT-MASTER INTO PT-PIT-REC
020200         AT END
020300             MOVE '10' TO WS-MASTER-STATUS
020400         NOT AT END
020500             ADD 1 TO WS-MASTER-COUNT
020600             MOVE PT-PIT-REC TO WS-MX-REC(WS-MASTER-COUNT)
020700             MOVE PT-TEAM-NUMBER TO WS-MX-TEAM(WS-MASTER-COUNT)
020800     END-READ.
020900*
021000*    2000-MAINLINE IS THE PER-SHEET DRIVER - VALIDATE, AND ONLY
021100*    IF THE SHEET PASSES DO WE UPSERT IT INTO THE MASTER TABLE.
021200*    A REJECTED SHEET IS COUNTED AND LOGGED WITH ITS REASON
021250*    (CR-0803), THE SAME AS CBLRAK01 - THE TEAM HAS TO RE-SUBMIT
021300*    A CORRECTED SHEET.
021400 2000-MAINLINE.
021500     ADD 1 TO WS-RECS-READ.
021600     PERFORM 2100-VALIDATION THRU 2100-X.
021700     IF WS-RECORD-IS-VALID
021800         PERFORM 2200-UPSERT-MASTER
021900     ELSE
022000         ADD 1 TO WS-RECS-REJECTED
022050         PERFORM 2500-LOG-REJECTED
022100     END-IF.
022200     PERFORM 9000-READ-INTAKE.
022300*
022400*    2100-VALIDATION - EDITS ONE PIT SHEET AGAINST THE PIT-INTAKE
022500*    FIELD RULES.  GO-TO-EXIT STYLE, SAME AS CBLRAK01'S MATCH
022550*    SHEET EDIT - AND, AS OF CR-0803, THE SAME REASON-CAPTURE
022570*    IDIOM: EACH FAILING EDIT MOVES ITS OWN TEXT TO WS-REJECT-
022590*    REASON BEFORE IT BRANCHES.
022700*
022800 2100-VALIDATION.
022900     MOVE 'FAIL' TO WS-VALID-SWITCH.
023000*    TEAM NUMBER MUST BE PRESENT AND NON-ZERO - THE PIT SHEET'S
023100*    ONLY KEY.
023200     IF PT-TEAM-NUMBER NOT NUMERIC OR PT-TEAM-NUMBER = ZERO
023250         MOVE 'TEAM NUMBER MISSING OR ZERO' TO WS-REJECT-REASON
023300         GO TO 2100-X.
023400*    ROBOT WEIGHT MUST BE A REAL NUMBER GREATER THAN ZERO - A
023500*    ROBOT ALWAYS WEIGHS SOMETHING, SO ZERO MEANS THE SCALE
023600*    READING WAS NEVER KEYED IN.
023700     IF PT-ROBOT-WEIGHT NOT NUMERIC OR PT-ROBOT-WEIGHT = ZERO
023750         MOVE 'ROBOT WEIGHT MISSING OR ZERO' TO WS-REJECT-REASON
023800         GO TO 2100-X.
023900*    DRIVETRAIN TYPE MUST BE ONE OF THE THREE DESIGNS THE
024000*    INSPECTORS RECOGNIZE.
024100     IF PT-DRIVETRAIN-TYPE NOT = 'SWERVE    ' AND
024200        PT-DRIVETRAIN-TYPE NOT = 'TANK      ' AND
024300        PT-DRIVETRAIN-TYPE NOT = 'MECANUM   '
024350         MOVE 'DRIVETRAIN TYPE NOT RECOGNIZED' TO WS-REJECT-REASON
024400         GO TO 2100-X.
024500*    INTAKE TYPE MUST BE ONE OF THE TWO WAYS A ROBOT CAN PICK UP
024600*    GAME PIECES OVER OR THROUGH THE FIELD BUMPER.
024700     IF PT-INTAKE-TYPE NOT = 'OVER-BUMPER   ' AND
024800        PT-INTAKE-TYPE NOT = 'THROUGH-BUMPER'
024850         MOVE 'INTAKE TYPE NOT RECOGNIZED' TO WS-REJECT-REASON
024900         GO TO 2100-X.
025000*    PROGRAMMING LANGUAGE MUST BE ONE OF THE FOUR THE TEAM COULD
025100*    HAVE ACTUALLY WRITTEN THEIR ROBOT CODE IN THIS SEASON.
025200     IF PT-PROG-LANGUAGE NOT = 'JAVA    ' AND
025300        PT-PROG-LANGUAGE NOT = 'C++     ' AND
025400        PT-PROG-LANGUAGE NOT = 'PYTHON  ' AND
025500        PT-PROG-LANGUAGE NOT = 'LABVIEW '
025550         MOVE 'PROGRAMMING LANGUAGE NOT RECOGNIZED' TO
025570             WS-REJECT-REASON
025600         GO TO 2100-X.
025700     MOVE 'PASS' TO WS-VALID-SWITCH.
025800 2100-X.
025900     EXIT.
026000*
026100*    2200-UPSERT-MASTER SEARCHES THE IN-MEMORY TABLE BY TEAM
026200*    NUMBER.  A HIT REPLACES THE SLOT WHOLE, A MISS ADDS A NEW
026300*    ONE ON THE END - NO RECORD-ID ON THIS FILE, THE TEAM
026400*    NUMBER IS KEY ENOUGH ON ITS OWN.
026500*
026600 2200-UPSERT-MASTER.
026700     MOVE WS-CURRENT-STAMP TO PT-SCANNED-AT.
026800     MOVE ZERO TO WS-FOUND-IX.
026900     PERFORM 2210-SEARCH-ONE-ENTRY VARYING WS-TABLE-IX FROM 1 BY 1
027000         UNTIL WS-TABLE-IX > WS-MASTER-COUNT.
027100     IF WS-FOUND-IX > ZERO
027200*        MATCHING TEAM FOUND - THE PIT SHEET ON FILE IS REPLACED
027300*        WHOLE, NO FIELD-BY-FIELD MERGE LIKE THE MATCH SHEETS
027400*        SOMETIMES NEED - A TEAM'S ROBOT DOES NOT CHANGE SHAPE
027500*        BETWEEN MATCHES.
027600         MOVE PT-PIT-REC TO WS-MX-REC(WS-FOUND-IX)
027700         ADD 1 TO WS-RECS-REPLACED
027800*        CONSOLE TRACE FOR THE RARE RE-SCAN, SAME REASONING AS
027900*        CBLRAK01'S REPLACE TRACE.
028000         DISPLAY 'CBLRAK02 - REPLACING TEAM '
028100             WS-MX-TEAM-ALPHA(WS-FOUND-IX)
028200     ELSE
028300*        NO MATCHING TEAM - APPENDED AS A NEW SLOT.
028400         ADD 1 TO WS-MASTER-COUNT
028500         MOVE PT-TEAM-NUMBER TO WS-MX-TEAM(WS-MASTER-COUNT)
028600         MOVE PT-PIT-REC TO WS-MX-REC(WS-MASTER-COUNT)
028700         ADD 1 TO WS-RECS-INSERTED
028800     END-IF.
028900     ADD 1 TO WS-RECS-ACCEPTED.
029000*
029100*    2210-SEARCH-ONE-ENTRY COMPARES ONE TABLE SLOT'S TEAM NUMBER
029200*    AGAINST THE INCOMING SHEET.  CALLED ONCE PER SLOT BY THE
029300*    VARYING PERFORM ABOVE.
029400 2210-SEARCH-ONE-ENTRY.
029500     IF WS-MX-TEAM(WS-TABLE-IX) = PT-TEAM-NUMBER
029600         MOVE WS-TABLE-IX TO WS-FOUND-IX
029700     END-IF.
029710*
029720*    2500-LOG-REJECTED PUTS THE TEAM NUMBER OFF THE RAW INTAKE
029730*    RECORD, PLUS WHATEVER 2100-VALIDATION MOVED INTO WS-REJECT-
029740*    REASON, OUT ON THE CONSOLE - CR-0803.
029750 2500-LOG-REJECTED.
029760     DISPLAY 'CBLRAK02 - REJECTED TEAM ' PT-TEAM-NUMBER
029770         ' REASON: ' WS-REJECT-REASON.
029800*
029900*    3000-CLOSING REWRITES THE MASTER FROM THE IN-MEMORY TABLE,
030000*    PRINTS THE RUN SUMMARY, AND CLOSES THE STILL-OPEN INTAKE
030100*    FILE.
030200 3000-CLOSING.
030300     PERFORM 3100-REWRITE-MASTER.
030400     PERFORM 3200-COUNTS-REPORT.
030500     CLOSE PIT-INTAKE.
030600*
030700*    3100-REWRITE-MASTER RE-CREATES PIT-MASTER FROM WHATEVER IS
030800*    NOW IN WS-MASTER-TABLE - SAME LINE-SEQUENTIAL REWRITE-THE-
030900*    WHOLE-FILE DISCIPLINE AS CBLRAK01.
031000 3100-REWRITE-MASTER.
031100     OPEN OUTPUT PIT-MASTER.
031200     PERFORM 3110-WRITE-ONE-MASTER-REC
031300         VARYING WS-TABLE-IX FROM 1 BY 1
031400         UNTIL WS-TABLE-IX > WS-MASTER-COUNT.
031500     CLOSE PIT-MASTER.
031600*
031700*    3110-WRITE-ONE-MASTER-REC WRITES A SINGLE TABLE SLOT AS ONE
031800*    PIT MASTER RECORD.
031900 3110-WRITE-ONE-MASTER-REC.
032000     WRITE PM-MASTER-LINE FROM WS-MX-REC(WS-TABLE-IX).
032100*
032200*    3200-COUNTS-REPORT PRINTS THE FIVE-LINE OPERATOR SUMMARY,
032300*    SAME LAYOUT AND SAME FIVE COUNTERS AS CBLRAK01.
032400 3200-COUNTS-REPORT.
032500     DISPLAY 'CBLRAK02 - PIT INTAKE COUNTS'.
032600     MOVE 'RECORDS READ' TO W910-LABEL.
032700     MOVE WS-RECS-READ TO W910-VALUE.
032800     DISPLAY W910-COUNTS-LINE.
032900     MOVE 'RECORDS ACCEPTED' TO W910-LABEL.
033000     MOVE WS-RECS-ACCEPTED TO W910-VALUE.
033100     DISPLAY W910-COUNTS-LINE.
033200     MOVE 'RECORDS REJECTED' TO W910-LABEL.
033300     MOVE WS-RECS-REJECTED TO W910-VALUE.
033400     DISPLAY W910-COUNTS-LINE.
033500     MOVE 'RECORDS REPLACED' TO W910-LABEL.
033600     MOVE WS-RECS-REPLACED TO W910-VALUE.
033700     DISPLAY W910-COUNTS-LINE.
033800     MOVE 'RECORDS INSERTED' TO W910-LABEL.
033900     MOVE WS-RECS-INSERTED TO W910-VALUE.
034000     DISPLAY W910-COUNTS-LINE.
034100*
034200*    9000-READ-INTAKE READS THE NEXT PIT SHEET AND SETS THE
034300*    END-OF-FILE SWITCH WHEN THE FILE IS EXHAUSTED.
034400 9000-READ-INTAKE.
034500     READ PIT-INTAKE INTO PT-PIT-REC
034600         AT END
034700             MOVE 'YES' TO WS-EOF-SWITCH
034800     END-READ.
