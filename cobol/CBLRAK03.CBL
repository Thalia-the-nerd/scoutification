000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.     CBLRAK03.
000400 AUTHOR.         R A KOSTER.
000500 INSTALLATION.   REGIONAL SCOUTING DATA CENTER.
000600 DATE-WRITTEN.   1991-05-20.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED - INTERNAL SCOUTING USE ONLY.
000900*****************************************************************
001000*  CBLRAK03 - TEAM STATISTICS FROM THE MATCH MASTER
001100*
001200*  READS MATCH-MASTER ONCE, ACCUMULATES PER-TEAM MATCH COUNT,
001300*  AUTO/TELEOP SCORE SUMS AND CLIMB COUNT IN AN IN-MEMORY TABLE
001400*  KEYED BY TEAM NUMBER (NO SORT STEP NEEDED - THE TABLE SEARCH
001500*  DOES THE GROUPING FOR US, SAME IDIOM AS THE OLD POPULATION
001600*  REWRITE USED FOR ITS CASE TOTALS).  WRITES ONE LINE PER TEAM
001700*  TO TEAM-STATS-OUT, ASCENDING BY TEAM NUMBER.
001800*****************************************************************
001900*  MAINTENANCE LOG
002000*  ---------------
002100*  1991-05-20  RAK  CR-0130  ORIGINAL VERSION, MODELLED ON THE
002200*                            TABLE REWRITE OF THE POPULATION JOB.
002300*  1994-06-02  RAK  CR-0244  NOW COPIES THE MASTER LAYOUT FROM
002400*                            CPYMTCH INSTEAD OF ITS OWN COPY.
002500*  1997-03-11  RAK  CR-0350  CLIMB PCT ROUNDING CHANGED FROM
002600*                            TRUNCATE TO ROUND HALF-UP TO MATCH
002700*                            THE OTHER AVERAGE FIELDS.
002800*  1998-11-30  DP   CR-0401  Y2K - SEE CPYMTCH LOG, SAME DATE.
002900*  2011-02-08  SO   CR-0733  TEAM TABLE RAISED TO 600 ENTRIES.
002950*  2017-10-02  SO   CR-0805  TEAM LINES WERE COMING OUT IN THE
002960*                            ORDER TEAMS FIRST APPEARED ON THE
002970*                            MASTER (RECORD-ID ORDER) INSTEAD OF
002980*                            ASCENDING TEAM NUMBER - A SCOUT LEAD
002990*                            COULD NOT FIND HIS OWN TEAM'S LINE
002995*                            ON A BUSY EVENT'S REPORT.  3000-
002996*                            CLOSING NOW SORTS THE TABLE FIRST,
002997*                            BUBBLE SORT BORROWED FROM CBLRAK05'S
002998*                            1300-SORT-MASTER-TABLE.
003000*****************************************************************
003100 ENVIRONMENT DIVISION.
003200*
003300*    THIS PROGRAM ONLY READS - IT NEVER OPENS THE MASTER FOR
003400*    OUTPUT, SO THE UPSERT AND REWRITE LOGIC IN CBLRAK01 IS NOT
003500*    NEEDED HERE.  TEAM-STATS-OUT IS A FRESH REPORT FILE, NOT A
003600*    MASTER, SO IT IS SIMPLY OPENED OUTPUT AND WRITTEN STRAIGHT
003700*    THROUGH.
003800*
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400*    MATCH-MASTER IS THE SAME MASTER FILE CBLRAK01 MAINTAINS -
004500*    READ HERE, NEVER WRITTEN.
004600     SELECT MATCH-MASTER
004700         ASSIGN TO MATCH-MASTER
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS WS-MASTER-STATUS.
005000*    TEAM-STATS-OUT IS THE ONE-LINE-PER-TEAM REPORT THIS PROGRAM
005100*    PRODUCES - FIXED 80-BYTE LINES, PRINTER-COMPATIBLE WIDTH.
005200     SELECT TEAM-STATS-OUT
005300         ASSIGN TO TEAM-STATS-OUT
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-STATS-STATUS.
005600 DATA DIVISION.
005700 FILE SECTION.
005800*    MM-MASTER-LINE IS THE FLAT 180-BYTE MASTER RECORD, READ
005900*    HERE AND REDEFINED FIELD-BY-FIELD BY THE CPYMTCH COPYBOOK
006000*    BELOW.
006100 FD  MATCH-MASTER
006200     LABEL RECORD IS STANDARD.
006300 01  MM-MASTER-LINE                PIC X(180).
006400*    W030-STATS-FD-LINE IS THE FIXED 80-BYTE OUTPUT RECORD - ONE
006500*    LINE PER TEAM PLUS A FINAL TOTAL LINE.
006600 FD  TEAM-STATS-OUT
006700     LABEL RECORD IS OMITTED
006800     RECORD CONTAINS 80 CHARACTERS
006900     DATA RECORD IS W030-STATS-FD-LINE.
007000 01  W030-STATS-FD-LINE            PIC X(80).
007100 WORKING-STORAGE SECTION.
007200*    FILE-STATUS AND END-OF-FILE SWITCHES, HOUSE STANDARD.
007300 77  WS-MASTER-STATUS          PIC XX.
007400 77  WS-STATS-STATUS           PIC XX.
007500 77  WS-EOF-SWITCH             PIC X(3)    VALUE 'NO'.
007600     88  WS-END-OF-MASTER      VALUE 'YES'.
007610*    WS-SORTED-SWITCH IS THE BUBBLE-SORT COMPLETION FLAG FOR
007620*    3050-SORT-TEAM-TABLE BELOW - SAME IDIOM CBLRAK05 USES TO
007630*    SORT ITS MASTER TABLE (CR-0805).
007640 77  WS-SORTED-SWITCH          PIC X(3).
007650     88  WS-TABLE-IS-SORTED    VALUE 'YES'.
007700*    RUN COUNTERS - HOW MANY MASTER RECORDS WERE READ AND HOW
007800*    MANY DISTINCT TEAM LINES CAME OUT THE OTHER END.
007900 01  WS-COUNTERS.
008000     05  WS-RECS-READ              PIC 9(6)  COMP VALUE ZERO.
008100     05  WS-TEAM-COUNT             PIC 9(4)  COMP VALUE ZERO.
008200     05  WS-TEAMS-WRITTEN          PIC 9(4)  COMP VALUE ZERO.
008300     05  WS-TABLE-IX               PIC 9(4)  COMP VALUE ZERO.
008350     05  WS-SWAP-IX                PIC 9(4)  COMP VALUE ZERO.
008400     05  WS-FOUND-IX               PIC 9(4)  COMP VALUE ZERO.
008500     05  FILLER                    PIC X.
008600*    WS-WORK-FIELDS HOLD THE PER-RECORD DERIVED VALUES COMPUTED
008700*    FRESH IN 2100-DERIVE-SCORES FOR EACH MASTER RECORD BEFORE
008800*    THEY ARE ADDED INTO THE TEAM'S RUNNING TOTALS - NONE OF
008900*    THESE SURVIVE PAST ONE RECORD.
009000 01  WS-WORK-FIELDS.
009100     05  WS-AUTO-SCORE             PIC S9(4)V9   COMP.
009200     05  WS-TELEOP-SCORE           PIC S9(4)V9   COMP.
009300     05  WS-CLIMBED-FLAG           PIC 9         COMP.
009400     05  WS-AVG-AUTO               PIC S9(4)V99.
009500     05  WS-AVG-TELEOP             PIC S9(4)V99.
009600     05  WS-CLIMB-PCT              PIC 9(3)V9.
009700     05  FILLER                    PIC X.
009800     COPY CPYMTCH.
009900*
010000*    W020-TEAM-TABLE - ONE SLOT PER DISTINCT TEAM SEEN.  SUMS ARE
010100*    KEPT WITH ONE DECIMAL, SAME AS THE MASTER RECORD, SO A LONG
010200*    EVENT'S WORTH OF MATCHES ADDS UP EXACTLY; THE FINAL AVERAGE
010300*    IS ROUNDED JUST ONCE WHEN IT IS MOVED TO THE DISPLAY FIELD.
010400*    INDEXED BY W020-IX RATHER THAN A PLAIN SUBSCRIPT SINCE THE
010500*    CLOSING LOOP IN 3100-EMIT-STATS-LOOP DRIVES OFF AN INDEX.
010600*
010700 01  W020-TEAM-TABLE.
010800     05  W020-TEAM-ENTRY OCCURS 600 TIMES
010900             INDEXED BY W020-IX.
011000         10  W020-TEAM-NUMBER      PIC 9(5).
011100         10  W020-TEAM-ALPHA REDEFINES W020-TEAM-NUMBER
011200                                   PIC X(5).
011300         10  W020-MATCH-COUNT      PIC 9(3)      COMP.
011400         10  W020-AUTO-SUM         PIC S9(6)V9   COMP.
011500         10  W020-TELEOP-SUM       PIC S9(6)V9   COMP.
011600         10  W020-CLIMB-COUNT      PIC 9(3)      COMP.
011610*    W020-SWAP-ENTRY IS ONE SCRATCH SLOT THE SIZE OF A TABLE ENTRY,
011620*    USED BY 3070-COMPARE-ADJACENT-PAIR TO HOLD AN OUT-OF-ORDER
011630*    ENTRY DURING THE BUBBLE SORT (CR-0805) - SAME SWAP IDIOM
011640*    CBLRAK05 USES ON ITS OWN MASTER TABLE.
011650 01  W020-SWAP-ENTRY.
011660     05  WS-SWAP-TEAM-NUMBER       PIC 9(5).
011670     05  WS-SWAP-MATCH-COUNT       PIC 9(3)      COMP.
011680     05  WS-SWAP-AUTO-SUM          PIC S9(6)V9   COMP.
011690     05  WS-SWAP-TELEOP-SUM        PIC S9(6)V9   COMP.
011695     05  WS-SWAP-CLIMB-COUNT       PIC 9(3)      COMP.
011700*    W030-TEAM-STATS-LINE IS THE PRINTED FORM OF ONE TEAM'S
011800*    STATISTICS - EDITED FIELDS FOR THE REPORT, NOT THE RAW
011900*    COMP TOTALS THE TABLE ABOVE CARRIES.
012000 01  W030-TEAM-STATS-LINE.
012100     05  W030-TEAM                 PIC ZZZZ9.
012200     05  FILLER                    PIC X       VALUE SPACE.
012300     05  W030-MATCHES              PIC ZZ9.
012400     05  FILLER                    PIC X       VALUE SPACE.
012500     05  W030-AVG-AUTO             PIC ZZZ9.99.
012600     05  FILLER                    PIC X       VALUE SPACE.
012700     05  W030-AVG-TELEOP           PIC ZZZ9.99.
012800     05  FILLER                    PIC X       VALUE SPACE.
012900     05  W030-CLIMB-PCT            PIC ZZ9.9.
013000     05  FILLER                    PIC X(49)   VALUE SPACE.
013100*    W035-STATS-LINE-ALT IS A FLAT VIEW OF THE SAME 80 BYTES,
013200*    USED ONLY BY THE CONSOLE TRACE BELOW SO ONE DISPLAY CAN
013300*    SHOW THE WHOLE PRINTED LINE.
013400 01  W035-STATS-LINE-ALT REDEFINES W030-TEAM-STATS-LINE
013500                                   PIC X(80).
013600*    W040-TOTAL-LINE IS THE ONE TRAILER LINE WRITTEN AFTER ALL
013700*    THE TEAM LINES - JUST A COUNT OF HOW MANY TEAMS ARE ON THE
013800*    REPORT, SO A READER CAN CONFIRM NOTHING GOT DROPPED.
013900 01  W040-TOTAL-LINE.
014000     05  FILLER                    PIC X(11)
014100                                       VALUE 'TEAM COUNT '.
014200     05  W040-TEAM-COUNT           PIC ZZ9.
014300     05  FILLER                    PIC X(64)   VALUE SPACE.
014400*    W045-TOTAL-LINE-ALT IS THE SAME FLAT-VIEW TRICK AS W035
014500*    ABOVE, FOR THE TRAILER LINE'S CONSOLE TRACE.
014600 01  W045-TOTAL-LINE-ALT REDEFINES W040-TOTAL-LINE
014700                                   PIC X(80).
014800 PROCEDURE DIVISION.
014900*    0000-MAIN READS THE WHOLE MASTER ONE PASS, THEN WRITES THE
015000*    ACCUMULATED PER-TEAM REPORT AT THE END.
015100 0000-MAIN.
015200     PERFORM 1000-INIT.
015300     PERFORM 2000-MAINLINE
015400         UNTIL WS-END-OF-MASTER.
015500     PERFORM 3000-CLOSING.
015600     STOP RUN.
015700*
015800*    1000-INIT OPENS BOTH FILES AND PRIMES THE READ LOOP.
015900 1000-INIT.
016000     OPEN INPUT MATCH-MASTER.
016100     OPEN OUTPUT TEAM-STATS-OUT.
016200     PERFORM 9000-READ-MASTER.
016300*
016400*    2000-MAINLINE IS THE PER-RECORD DRIVER - DERIVE THIS
016500*    RECORD'S SCORES, FIND OR CREATE THE TEAM'S TABLE SLOT, AND
016600*    ROLL THE DERIVED VALUES INTO THAT SLOT'S RUNNING TOTALS.
016700 2000-MAINLINE.
016800     ADD 1 TO WS-RECS-READ.
016900     PERFORM 2100-DERIVE-SCORES.
017000     PERFORM 2200-FIND-OR-ADD-TEAM.
017100     PERFORM 2300-ACCUMULATE-TEAM.
017200     PERFORM 9000-READ-MASTER.
017300*
017400*    2100-DERIVE-SCORES - AUTO SCORE IS THE UPPER AND LOWER GOAL
017500*    COUNTS ADDED TOGETHER, TELEOP SCORE THE SAME FOR THE TELEOP
017600*    GOALS, AND THE CLIMB FLAG IS SET WHENEVER THE CLIMB LEVEL IS
017700*    ANYTHING BUT NONE - THESE FEED THE PER-TEAM AVERAGES BELOW.
017800*
017900 2100-DERIVE-SCORES.
018000     COMPUTE WS-AUTO-SCORE = MM-AUTO-UPPER + MM-AUTO-LOWER.
018100     COMPUTE WS-TELEOP-SCORE = MM-TELEOP-UPPER + MM-TELEOP-LOWER.
018200*    MM-CLIMB-SUCCESSFUL IS THE 88-LEVEL DEFINED IN CPYMTCH
018300*    AGAINST THE CLIMB LEVEL FIELD - TRUE FOR ANYTHING BUT NONE.
018400     IF MM-CLIMB-SUCCESSFUL
018500         MOVE 1 TO WS-CLIMBED-FLAG
018600     ELSE
018700         MOVE 0 TO WS-CLIMBED-FLAG
018800     END-IF.
018900*
019000*    2200-FIND-OR-ADD-TEAM SEARCHES THE TEAM TABLE FOR THIS
019100*    RECORD'S TEAM NUMBER - A MISS MEANS THIS IS THE FIRST MATCH
019200*    RECORD SEEN FOR THAT TEAM, SO A FRESH SLOT IS OPENED WITH
019300*    ALL TOTALS AT ZERO.
019400 2200-FIND-OR-ADD-TEAM.
019500     MOVE ZERO TO WS-FOUND-IX.
019600     PERFORM 2210-SEARCH-ONE-TEAM
019700         VARYING WS-TABLE-IX FROM 1 BY 1
019800         UNTIL WS-TABLE-IX > WS-TEAM-COUNT.
019900     IF WS-FOUND-IX = ZERO
020000         ADD 1 TO WS-TEAM-COUNT
020100         MOVE MM-TEAM-NUMBER TO W020-TEAM-NUMBER(WS-TEAM-COUNT)
020200         MOVE ZERO TO W020-MATCH-COUNT(WS-TEAM-COUNT)
020300         MOVE ZERO TO W020-AUTO-SUM(WS-TEAM-COUNT)
020400         MOVE ZERO TO W020-TELEOP-SUM(WS-TEAM-COUNT)
020500         MOVE ZERO TO W020-CLIMB-COUNT(WS-TEAM-COUNT)
020600         MOVE WS-TEAM-COUNT TO WS-FOUND-IX
020700*        CONSOLE TRACE SO AN OPERATOR CAN SEE THE TEAM COUNT
020800*        CLIMBING AS THE MASTER FILE IS WORKED THROUGH.
020900         DISPLAY 'CBLRAK03 - NEW TEAM '
021000             W020-TEAM-ALPHA(WS-TEAM-COUNT)
021100     END-IF.
021200*
021300*    2210-SEARCH-ONE-TEAM COMPARES ONE TABLE SLOT'S TEAM NUMBER
021400*    AGAINST THE CURRENT MASTER RECORD - CALLED ONCE PER SLOT BY
021500*    THE VARYING PERFORM ABOVE.
021600 2210-SEARCH-ONE-TEAM.
021700     IF W020-TEAM-NUMBER(WS-TABLE-IX) = MM-TEAM-NUMBER
021800         MOVE WS-TABLE-IX TO WS-FOUND-IX
021900     END-IF.
022000*
022100*    2300-ACCUMULATE-TEAM ROLLS THIS RECORD'S DERIVED SCORES AND
022200*    CLIMB FLAG INTO THE TEAM'S RUNNING TOTALS - THE TOTALS ARE
022300*    NOT DIVIDED DOWN TO AN AVERAGE UNTIL THE WHOLE MASTER HAS
022400*    BEEN READ, SO A TEAM'S FIGURES ARE NEVER PARTIAL.
022500 2300-ACCUMULATE-TEAM.
022600     ADD 1 TO W020-MATCH-COUNT(WS-FOUND-IX).
022700     ADD WS-AUTO-SCORE TO W020-AUTO-SUM(WS-FOUND-IX).
022800     ADD WS-TELEOP-SCORE TO W020-TELEOP-SUM(WS-FOUND-IX).
022900     IF WS-CLIMBED-FLAG = 1
023000         ADD 1 TO W020-CLIMB-COUNT(WS-FOUND-IX)
023100     END-IF.
023200*
023300*    3000-CLOSING SORTS THE TEAM TABLE ASCENDING BY TEAM NUMBER
023350*    (CR-0805) SO THE REPORT COMES OUT IN AN ORDER A SCOUT LEAD
023370*    CAN ACTUALLY SCAN, THEN WALKS IT EMITTING ONE REPORT LINE
023400*    PER TEAM, AND FINALLY WRITES THE TRAILING TOTAL LINE AND
023500*    CLOSES BOTH FILES.
023600 3000-CLOSING.
023650     PERFORM 3050-SORT-TEAM-TABLE.
023700     PERFORM 3100-EMIT-STATS-LOOP
023800         VARYING W020-IX FROM 1 BY 1
023900         UNTIL W020-IX > WS-TEAM-COUNT.
024000     PERFORM 3200-WRITE-TOTAL-LINE.
024100     CLOSE MATCH-MASTER.
024200     CLOSE TEAM-STATS-OUT.
024300     DISPLAY 'CBLRAK03 - TEAM STATISTICS COMPLETE'.
024310*
024320*    3050-SORT-TEAM-TABLE - A PLAIN BUBBLE SORT, ASCENDING BY TEAM
024330*    NUMBER, BORROWED FROM CBLRAK05'S 1300-SORT-MASTER-TABLE
024340*    (CR-0805).  THE TABLE IS SMALL ENOUGH FOR ONE EVENT THAT THIS
024345*    IS NO SLOWER THAN A REAL SORT STEP WOULD BE TO SET UP.
024350 3050-SORT-TEAM-TABLE.
024355     MOVE 'NO ' TO WS-SORTED-SWITCH.
024360     PERFORM 3060-ONE-BUBBLE-PASS
024365         UNTIL WS-TABLE-IS-SORTED.
024370*
024375*    3060-ONE-BUBBLE-PASS MAKES ONE FULL SWEEP OF THE TABLE,
024380*    ASSUMING IT IS SORTED UNTIL A SWAP PROVES OTHERWISE.
024385 3060-ONE-BUBBLE-PASS.
024390     MOVE 'YES' TO WS-SORTED-SWITCH.
024395     PERFORM 3070-COMPARE-ADJACENT-PAIR
024400         VARYING WS-TABLE-IX FROM 1 BY 1
024405         UNTIL WS-TABLE-IX > WS-TEAM-COUNT - 1.
024410*
024415*    3070-COMPARE-ADJACENT-PAIR SWAPS TWO NEIGHBORING SLOTS WHEN
024420*    THEY ARE OUT OF ASCENDING TEAM NUMBER ORDER.
024425 3070-COMPARE-ADJACENT-PAIR.
024430     MOVE WS-TABLE-IX TO WS-SWAP-IX.
024435     ADD 1 TO WS-SWAP-IX.
024440     IF W020-TEAM-NUMBER(WS-TABLE-IX) > W020-TEAM-NUMBER(WS-SWAP-IX)
024445         MOVE W020-TEAM-ENTRY(WS-TABLE-IX) TO W020-SWAP-ENTRY
024450         MOVE W020-TEAM-ENTRY(WS-SWAP-IX) TO
024455             W020-TEAM-ENTRY(WS-TABLE-IX)
024460         MOVE W020-SWAP-ENTRY TO W020-TEAM-ENTRY(WS-SWAP-IX)
024465         MOVE 'NO ' TO WS-SORTED-SWITCH
024470     END-IF.
024475*
024500*    3100-EMIT-STATS-LOOP - ONE OUTPUT LINE PER TEAM.  A TEAM
024600*    WITH ZERO MATCHES CANNOT OCCUR HERE SINCE A SLOT ONLY GETS
024700*    BUILT WHEN A RECORD FOR THAT TEAM IS SEEN.
024800*
024900 3100-EMIT-STATS-LOOP.
025000*    THE THREE AVERAGES ARE COMPUTED FRESH HERE, ONE DIVIDE EACH,
025100*    NOW THAT THE FULL MATCH COUNT FOR THE TEAM IS KNOWN.
025200     COMPUTE WS-AVG-AUTO ROUNDED =
025300         W020-AUTO-SUM(W020-IX) / W020-MATCH-COUNT(W020-IX).
025400     COMPUTE WS-AVG-TELEOP ROUNDED =
025500         W020-TELEOP-SUM(W020-IX) / W020-MATCH-COUNT(W020-IX).
025600     COMPUTE WS-CLIMB-PCT ROUNDED =
025700         (W020-CLIMB-COUNT(W020-IX) / W020-MATCH-COUNT(W020-IX))
025800             * 100.
025900     MOVE W020-TEAM-NUMBER(W020-IX) TO W030-TEAM.
026000     MOVE W020-MATCH-COUNT(W020-IX) TO W030-MATCHES.
026100     MOVE WS-AVG-AUTO TO W030-AVG-AUTO.
026200     MOVE WS-AVG-TELEOP TO W030-AVG-TELEOP.
026300     MOVE WS-CLIMB-PCT TO W030-CLIMB-PCT.
026400     DISPLAY 'CBLRAK03 - STATS LINE ' W035-STATS-LINE-ALT.
026500     WRITE W030-STATS-FD-LINE FROM W030-TEAM-STATS-LINE.
026600     ADD 1 TO WS-TEAMS-WRITTEN.
026700*
026800*    3200-WRITE-TOTAL-LINE WRITES THE SINGLE TRAILER LINE AFTER
026900*    ALL TEAM LINES HAVE GONE OUT.
027000 3200-WRITE-TOTAL-LINE.
027100     MOVE WS-TEAMS-WRITTEN TO W040-TEAM-COUNT.
027200     DISPLAY 'CBLRAK03 - TOTAL LINE ' W045-TOTAL-LINE-ALT.
027300     WRITE W030-STATS-FD-LINE FROM W040-TOTAL-LINE.
027400*
027500*    9000-READ-MASTER READS THE NEXT MASTER RECORD AND SETS THE
027600*    END-OF-FILE SWITCH WHEN THE MASTER IS EXHAUSTED.
027700 9000-READ-MASTER.
027800     READ MATCH-MASTER INTO MM-MATCH-MASTER-REC
027900         AT END
028000             MOVE 'YES' TO WS-EOF-SWITCH
028100     END-READ.
