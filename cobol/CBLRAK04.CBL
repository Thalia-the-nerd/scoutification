000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.     CBLRAK04.
000400 AUTHOR.         R A KOSTER.
000500 INSTALLATION.   REGIONAL SCOUTING DATA CENTER.
000600 DATE-WRITTEN.   1991-07-09.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED - INTERNAL SCOUTING USE ONLY.
000900*****************************************************************
001000*  CBLRAK04 - MATCH PREDICTOR
001100*
001200*  LOADS THE MATCH MASTER INTO THE SAME PER-TEAM AVERAGES TABLE
001300*  CBLRAK03 BUILDS, THEN READS PREDICT-REQUESTS, ONE PROPOSED
001400*  MATCH PER RECORD (THREE RED TEAMS, THREE BLUE TEAMS), AND
001500*  PRINTS A PREDICTION FOR EACH - ALLIANCE TOTALS, WINNER,
001600*  MARGIN, WIN PROBABILITY AND A PER-TEAM BREAKDOWN.
001700*
001800*  A REQUESTED TEAM WITH NO MATCH DATA CONTRIBUTES ZERO TO ITS
001900*  ALLIANCE - IT IS NOT AN ERROR, JUST A BLANK SCOUTING SHEET.
002000*****************************************************************
002100*  MAINTENANCE LOG
002200*  ---------------
002300*  1991-07-09  RAK  CR-0142  ORIGINAL VERSION.
002400*  1994-06-02  RAK  CR-0244  SHARES CPYMTCH WITH THE OTHER MASTER
002500*                            READERS NOW.
002600*  1998-11-30  DP   CR-0401  Y2K - SEE CPYMTCH LOG, SAME DATE.
002700*  2003-08-19  MT   CR-0512  WIN PROBABILITY ADDED - REGIONALS
002800*                            DIRECTOR WANTED A CONFIDENCE NUMBER
002900*                            NEXT TO THE MARGIN, NOT JUST A PICK.
003000*  2011-02-08  SO   CR-0733  TEAM AVERAGES TABLE RAISED TO 600.
003100*****************************************************************
003200 ENVIRONMENT DIVISION.
003300*
003400*    THIS PROGRAM REBUILDS ITS OWN TEAM AVERAGES TABLE FROM THE
003500*    MASTER RATHER THAN READING CBLRAK03'S REPORT - A DELIBERATE
003600*    CHOICE (SEE 1100-BUILD-TEAM-TABLE BELOW) SO A DRAFT
003700*    PREDICTION CAN BE RUN AT ANY TIME WITHOUT WAITING ON THE
003800*    STATISTICS JOB.
003900*
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500*    MATCH-MASTER IS THE SAME MASTER CBLRAK01 MAINTAINS, READ
004600*    HERE ONLY TO BUILD THE TEAM AVERAGES.
004700     SELECT MATCH-MASTER
004800         ASSIGN TO MATCH-MASTER
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-MASTER-STATUS.
005100*    PREDICT-REQUESTS IS THE LIST OF PROPOSED MATCHUPS TO
005200*    PREDICT - EACH RECORD JUST SIX TEAM NUMBERS, THREE RED
005300*    THREE BLUE, NO SCORES.
005400     SELECT PREDICT-REQUESTS
005500         ASSIGN TO PREDICT-REQUESTS
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS WS-REQUEST-STATUS.
005800*    PREDICT-OUT IS THE PRINTED PREDICTION REPORT, SIX LINES
005900*    PER REQUEST PLUS A TRAILING BLANK LINE.
006000     SELECT PREDICT-OUT
006100         ASSIGN TO PREDICT-OUT
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WS-PREDICT-STATUS.
006400 DATA DIVISION.
006500 FILE SECTION.
006600*    MM-MASTER-LINE IS THE FLAT MASTER RECORD, REDEFINED BY
006700*    CPYMTCH DOWN IN WORKING-STORAGE.
006800 FD  MATCH-MASTER
006900     LABEL RECORD IS STANDARD.
007000 01  MM-MASTER-LINE                PIC X(180).
007100*    PR-REQUEST-LINE IS THE FLAT 30-BYTE PREDICTION REQUEST.
007200 FD  PREDICT-REQUESTS
007300     LABEL RECORD IS STANDARD.
007400 01  PR-REQUEST-LINE               PIC X(30).
007500*    W090-PREDICT-FD-LINE IS THE 132-BYTE PRINTED OUTPUT LINE -
007600*    PRINTER CARRIAGE WIDTH FOR THE BREAKDOWN REPORT.
007700 FD  PREDICT-OUT
007800     LABEL RECORD IS OMITTED
007900     RECORD CONTAINS 132 CHARACTERS
008000     DATA RECORD IS W090-PREDICT-FD-LINE.
008100 01  W090-PREDICT-FD-LINE          PIC X(132).
008200 WORKING-STORAGE SECTION.
008300*    FILE-STATUS AND END-OF-FILE SWITCHES - TWO INPUT FILES SO
008400*    TWO SEPARATE EOF SWITCHES, ONE FOR THE MASTER LOAD PASS AND
008500*    ONE FOR THE REQUEST-DRIVEN MAIN LOOP.
008600 77  WS-MASTER-STATUS          PIC XX.
008700 77  WS-REQUEST-STATUS         PIC XX.
008800 77  WS-PREDICT-STATUS         PIC XX.
008900 77  WS-MASTER-EOF-SWITCH      PIC X(3)    VALUE 'NO'.
009000     88  WS-END-OF-MASTER      VALUE 'YES'.
009100 77  WS-REQUEST-EOF-SWITCH     PIC X(3)    VALUE 'NO'.
009200     88  WS-END-OF-REQUESTS    VALUE 'YES'.
009300*    RUN COUNTERS AND WORK SUBSCRIPTS.  WS-RED-IX/WS-BLUE-IX ARE
009400*    DECLARED BUT RESERVED FOR A FUTURE PER-ALLIANCE LOOP -
009500*    TODAY'S CODE UNROLLS THE THREE SLOTS EXPLICITLY BELOW.
009600 01  WS-COUNTERS.
009700     05  WS-TEAM-COUNT             PIC 9(4)  COMP VALUE ZERO.
009800     05  WS-REQUESTS-READ          PIC 9(4)  COMP VALUE ZERO.
009900     05  WS-TABLE-IX               PIC 9(4)  COMP VALUE ZERO.
010000     05  WS-FOUND-IX               PIC 9(4)  COMP VALUE ZERO.
010100     05  WS-RED-IX                 PIC 9     COMP VALUE ZERO.
010200     05  WS-BLUE-IX                PIC 9     COMP VALUE ZERO.
010300     05  FILLER                    PIC X.
010400*    WS-WORK-FIELDS HOLD ONE MASTER RECORD'S DERIVED SCORES
010500*    WHILE THE TEAM TABLE IS BEING BUILT IN 1100-BUILD-TEAM-
010600*    TABLE - GONE AS SOON AS THEY ARE ADDED INTO THE TEAM SLOT.
010700 01  WS-WORK-FIELDS.
010800     05  WS-AUTO-SCORE             PIC S9(4)V9   COMP.
010900     05  WS-TELEOP-SCORE           PIC S9(4)V9   COMP.
011000     05  FILLER                    PIC X.
011100     COPY CPYMTCH.
011200*    W020-TEAM-TABLE IS THE SAME SHAPE OF PER-TEAM AVERAGES
011300*    TABLE AS CBLRAK03 BUILDS, BUT BUILT FRESH HERE EACH RUN -
011400*    SEE THE ENVIRONMENT DIVISION NOTE ABOVE FOR WHY.
011500 01  W020-TEAM-TABLE.
011600     05  W020-TEAM-ENTRY OCCURS 600 TIMES
011700             INDEXED BY W020-IX.
011800         10  W020-TEAM-NUMBER      PIC 9(5).
011900         10  W020-TEAM-ALPHA REDEFINES W020-TEAM-NUMBER
012000                                   PIC X(5).
012100         10  W020-MATCH-COUNT      PIC 9(3)      COMP.
012200         10  W020-AUTO-SUM         PIC S9(6)V9   COMP.
012300         10  W020-TELEOP-SUM       PIC S9(6)V9   COMP.
012400         10  W020-AVG-AUTO         PIC S9(4)V99.
012500         10  W020-AVG-TELEOP       PIC S9(4)V99.
012600*
012700*    PR-REQUEST-REC IS THE 30-BYTE PREDICTION REQUEST INTAKE
012800*    LAYOUT, THE TWO ALLIANCES OF THREE TEAM NUMBERS EACH.
012900*
013000 01  PR-REQUEST-REC.
013100     05  PR-RED-TEAM-1             PIC 9(5).
013200     05  PR-RED-TEAM-2             PIC 9(5).
013300     05  PR-RED-TEAM-3             PIC 9(5).
013400     05  PR-BLUE-TEAM-1            PIC 9(5).
013500     05  PR-BLUE-TEAM-2            PIC 9(5).
013600     05  PR-BLUE-TEAM-3            PIC 9(5).
013700*    PR-REQUEST-ALT IS A FLAT VIEW OF THE SAME REQUEST RECORD,
013800*    USED ONLY BY THE CONSOLE TRACE AT THE TOP OF 2000-
013900*    MAINLINE SO ONE DISPLAY CAN SHOW ALL SIX TEAM NUMBERS.
014000 01  PR-REQUEST-ALT REDEFINES PR-REQUEST-REC
014100                                   PIC X(30).
014200*
014300*    W050-ALLIANCE-TABLE - A THREE-SLOT WORK TABLE FOR WHICHEVER
014400*    ALLIANCE IS CURRENTLY BEING SCORED, RED THEN BLUE.  SAME
014500*    SUBORDINATE PARAGRAPH DOES BOTH ALLIANCES.
014600*
014700 01  W050-ALLIANCE-TABLE.
014800     05  W050-ALLIANCE-ENTRY OCCURS 3 TIMES
014900             INDEXED BY W050-IX.
015000         10  W050-TEAM-NUMBER      PIC 9(5).
015100         10  W050-AVG-AUTO         PIC S9(4)V99.
015200         10  W050-AVG-TELEOP       PIC S9(4)V99.
015300*    WS-RED-TOTALS / WS-BLUE-TOTALS HOLD EACH ALLIANCE'S SUMMED
015400*    AVERAGES AND THE COMBINED PROJECTED SCORE USED TO PICK A
015500*    WINNER.
015600 01  WS-RED-TOTALS.
015700     05  WS-RED-AUTO               PIC S9(4)V99.
015800     05  WS-RED-TELEOP             PIC S9(4)V99.
015900     05  WS-RED-SCORE              PIC S9(4)V99.
016000 01  WS-BLUE-TOTALS.
016100     05  WS-BLUE-AUTO              PIC S9(4)V99.
016200     05  WS-BLUE-TELEOP            PIC S9(4)V99.
016300     05  WS-BLUE-SCORE             PIC S9(4)V99.
016400*
016500*    ONE PAIR OF FIELDS PER ALLIANCE SLOT SO EACH REQUEST'S
016600*    PER-TEAM BREAKDOWN LINES CAN BE WRITTEN AFTER THE TOTALS
016700*    ARE COMPUTED WITHOUT RE-SEARCHING THE TEAM TABLE.
016800*
016900 01  WS-RED-BREAKDOWN.
017000     05  WS-RED-1-AUTO             PIC S9(4)V99.
017100     05  WS-RED-1-TELEOP           PIC S9(4)V99.
017200     05  WS-RED-2-AUTO             PIC S9(4)V99.
017300     05  WS-RED-2-TELEOP           PIC S9(4)V99.
017400     05  WS-RED-3-AUTO             PIC S9(4)V99.
017500     05  WS-RED-3-TELEOP           PIC S9(4)V99.
017600 01  WS-BLUE-BREAKDOWN.
017700     05  WS-BLUE-1-AUTO            PIC S9(4)V99.
017800     05  WS-BLUE-1-TELEOP          PIC S9(4)V99.
017900     05  WS-BLUE-2-AUTO            PIC S9(4)V99.
018000     05  WS-BLUE-2-TELEOP          PIC S9(4)V99.
018100     05  WS-BLUE-3-AUTO            PIC S9(4)V99.
018200     05  WS-BLUE-3-TELEOP          PIC S9(4)V99.
018300*    WS-PREDICTION HOLDS THE FINAL VERDICT FOR ONE REQUEST -
018400*    WINNER CODE, MARGIN, AND THE TWO WIN-PERCENTAGE FIELDS.
018500*    WS-PCT-BASE IS THE COMBINED RED+BLUE PROJECTED SCORE USED
018600*    AS THE DIVISOR WHEN SPLITTING WIN PERCENTAGE.
018700 01  WS-PREDICTION.
018800     05  WS-WINNER                 PIC X(4).
018900     05  WS-MARGIN                 PIC S9(4)V99.
019000     05  WS-RED-PCT                PIC 9(3)V9.
019100     05  WS-BLUE-PCT               PIC 9(3)V9.
019200     05  WS-PCT-BASE               PIC S9(5)V99.
019300*    WS-PREDICTION-ALT IS A FLAT VIEW OF THE SAME FIELDS, USED
019400*    ONLY BY THE CLOSING CONSOLE TRACE.
019500 01  WS-PREDICTION-ALT REDEFINES WS-PREDICTION
019600                                   PIC X(25).
019700*    W091-HEADER-LINE IS THE FIRST OF SIX PRINTED LINES PER
019800*    REQUEST - JUST THE SIX TEAM NUMBERS SO A READER KNOWS WHICH
019900*    MATCHUP THE FOLLOWING LINES DESCRIBE.
020000 01  W091-HEADER-LINE.
020100     05  FILLER                    PIC X(9)    VALUE 'MATCH RED'.
020200     05  FILLER                    PIC X       VALUE SPACE.
020300     05  W091-RED-1                PIC ZZZZ9.
020400     05  FILLER                    PIC X       VALUE SPACE.
020500     05  W091-RED-2                PIC ZZZZ9.
020600     05  FILLER                    PIC X       VALUE SPACE.
020700     05  W091-RED-3                PIC ZZZZ9.
020800     05  FILLER                    PIC X(6)    VALUE ' BLUE '.
020900     05  W091-BLUE-1               PIC ZZZZ9.
021000     05  FILLER                    PIC X       VALUE SPACE.
021100     05  W091-BLUE-2               PIC ZZZZ9.
021200     05  FILLER                    PIC X       VALUE SPACE.
021300     05  W091-BLUE-3               PIC ZZZZ9.
021400     05  FILLER                    PIC X(82)   VALUE SPACE.
021500*    W092-ALLIANCE-LINE IS WRITTEN ONCE FOR RED, ONCE FOR BLUE -
021600*    THE ALLIANCE'S PROJECTED TOTAL AND ITS AUTO/TELEOP SPLIT.
021700 01  W092-ALLIANCE-LINE.
021800     05  W092-ALLIANCE             PIC X(4).
021900     05  FILLER                    PIC X(11)
022000                                       VALUE ' PREDICTED '.
022100     05  W092-SCORE                PIC ZZZ9.99.
022200     05  FILLER                    PIC X(6)    VALUE ' (AUTO'.
022300     05  FILLER                    PIC X       VALUE SPACE.
022400     05  W092-AUTO                 PIC ZZZ9.99.
022500     05  FILLER                    PIC X(9)
022600                                       VALUE ' / TELEOP'.
022700     05  FILLER                    PIC X       VALUE SPACE.
022800     05  W092-TELEOP               PIC ZZZ9.99.
022900     05  FILLER                    PIC X       VALUE ')'.
023000     05  FILLER                    PIC X(78)   VALUE SPACE.
023100*    W093-WINNER-LINE CARRIES THE PICKED WINNER AND THE MARGIN
023200*    BETWEEN THE TWO PROJECTED TOTALS.
023300 01  W093-WINNER-LINE.
023400     05  FILLER                    PIC X(8)    VALUE 'WINNER: '.
023500     05  W093-WINNER               PIC X(4).
023600     05  FILLER                    PIC X(10)
023700                                       VALUE '  MARGIN: '.
023800     05  W093-MARGIN               PIC ZZZ9.99.
023900     05  FILLER                    PIC X(103)  VALUE SPACE.
024000*    W094-PROBABILITY-LINE CARRIES THE WIN-PERCENTAGE SPLIT -
024100*    SEE CR-0512 ABOVE FOR WHY THIS LINE WAS ADDED.
024200 01  W094-PROBABILITY-LINE.
024300     05  FILLER                    PIC X(4)    VALUE 'RED '.
024400     05  W094-RED-PCT              PIC ZZ9.9.
024500     05  FILLER                    PIC X(6)    VALUE ' PCT /'.
024600     05  FILLER                    PIC X       VALUE SPACE.
024700     05  FILLER                    PIC X(5)    VALUE 'BLUE '.
024800     05  W094-BLUE-PCT             PIC ZZ9.9.
024900     05  FILLER                    PIC X(5)    VALUE ' PCT '.
025000     05  FILLER                    PIC X(101)  VALUE SPACE.
025100*    W095-TEAM-BREAKDOWN-LINE IS WRITTEN ONCE PER TEAM, SIX
025200*    TIMES PER REQUEST - EACH TEAM'S OWN PROJECTED POINTS SO A
025300*    SCOUT LEAD CAN SEE WHO IS CARRYING AN ALLIANCE.
025400 01  W095-TEAM-BREAKDOWN-LINE.
025500     05  FILLER                    PIC X(7)    VALUE '  TEAM '.
025600     05  W095-TEAM                 PIC ZZZZ9.
025700     05  FILLER                    PIC X(11)
025800                                       VALUE '   POINTS: '.
025900     05  W095-POINTS               PIC ZZZ9.99.
026000     05  FILLER                    PIC X(102)  VALUE SPACE.
026100*    W096-BLANK-LINE SEPARATES ONE REQUEST'S BLOCK OF SIX LINES
026200*    FROM THE NEXT.
026300 01  W096-BLANK-LINE                PIC X(132)  VALUE SPACE.
026400 PROCEDURE DIVISION.
026500*    0000-MAIN BUILDS THE TEAM AVERAGES ONCE, THEN RUNS EVERY
026600*    PREDICTION REQUEST AGAINST THAT ONE TABLE.
026700 0000-MAIN.
026800     PERFORM 1000-INIT.
026900     PERFORM 2000-MAINLINE
027000         UNTIL WS-END-OF-REQUESTS.
027100     PERFORM 3000-CLOSING.
027200     STOP RUN.
027300*
027400*    1000-INIT OPENS ALL THREE FILES, BUILDS THE TEAM AVERAGES
027500*    TABLE FROM THE MASTER, AND PRIMES THE REQUEST READ LOOP.
027600 1000-INIT.
027700     OPEN INPUT MATCH-MASTER.
027800     OPEN INPUT PREDICT-REQUESTS.
027900     OPEN OUTPUT PREDICT-OUT.
028000     PERFORM 1100-BUILD-TEAM-TABLE.
028100     PERFORM 9100-READ-REQUEST.
028200*
028300*    1100-BUILD-TEAM-TABLE - SAME ACCUMULATE-THEN-AVERAGE LOGIC
028400*    AS CBLRAK03, KEPT LOCAL HERE SO THIS PROGRAM DOES NOT DEPEND
028500*    ON THE STATISTICS RUN HAVING BEEN MADE FIRST.
028600*
028700 1100-BUILD-TEAM-TABLE.
028800     PERFORM 9000-READ-MASTER.
028900     PERFORM 1110-ACCUMULATE-ONE-RECORD
029000         UNTIL WS-END-OF-MASTER.
029100     PERFORM 1120-AVERAGE-ONE-TEAM
029200         VARYING W020-IX FROM 1 BY 1
029300         UNTIL W020-IX > WS-TEAM-COUNT.
029400     CLOSE MATCH-MASTER.
029500*
029600*    1110-ACCUMULATE-ONE-RECORD DERIVES ONE MASTER RECORD'S
029700*    SCORES AND ROLLS THEM INTO THAT TEAM'S RUNNING TOTALS,
029800*    OPENING A NEW SLOT ON THE FIRST RECORD SEEN FOR A TEAM -
029900*    SAME PATTERN AS CBLRAK03'S ACCUMULATION LOGIC.
030000 1110-ACCUMULATE-ONE-RECORD.
030100     COMPUTE WS-AUTO-SCORE = MM-AUTO-UPPER + MM-AUTO-LOWER.
030200     COMPUTE WS-TELEOP-SCORE = MM-TELEOP-UPPER + MM-TELEOP-LOWER.
030300     MOVE ZERO TO WS-FOUND-IX.
030400     PERFORM 1111-SEARCH-ONE-TEAM
030500         VARYING WS-TABLE-IX FROM 1 BY 1
030600         UNTIL WS-TABLE-IX > WS-TEAM-COUNT.
030700     IF WS-FOUND-IX = ZERO
030800         ADD 1 TO WS-TEAM-COUNT
030900         MOVE MM-TEAM-NUMBER TO W020-TEAM-NUMBER(WS-TEAM-COUNT)
031000         MOVE ZERO TO W020-MATCH-COUNT(WS-TEAM-COUNT)
031100         MOVE ZERO TO W020-AUTO-SUM(WS-TEAM-COUNT)
031200         MOVE ZERO TO W020-TELEOP-SUM(WS-TEAM-COUNT)
031300         MOVE WS-TEAM-COUNT TO WS-FOUND-IX
031400     END-IF.
031500     ADD 1 TO W020-MATCH-COUNT(WS-FOUND-IX).
031600     ADD WS-AUTO-SCORE TO W020-AUTO-SUM(WS-FOUND-IX).
031700     ADD WS-TELEOP-SCORE TO W020-TELEOP-SUM(WS-FOUND-IX).
031800     PERFORM 9000-READ-MASTER.
031900*
032000*    1111-SEARCH-ONE-TEAM COMPARES ONE TABLE SLOT AGAINST THE
032100*    CURRENT MASTER RECORD'S TEAM NUMBER.
032200 1111-SEARCH-ONE-TEAM.
032300     IF W020-TEAM-NUMBER(WS-TABLE-IX) = MM-TEAM-NUMBER
032400         MOVE WS-TABLE-IX TO WS-FOUND-IX
032500     END-IF.
032600*
032700*    1120-AVERAGE-ONE-TEAM DIVIDES ONE TEAM'S SUMS DOWN TO A
032800*    ROUNDED PER-MATCH AVERAGE - CALLED ONCE PER TEAM AFTER THE
032900*    WHOLE MASTER HAS BEEN READ, SAME AS CBLRAK03.
033000 1120-AVERAGE-ONE-TEAM.
033100     COMPUTE W020-AVG-AUTO(W020-IX) ROUNDED =
033200         W020-AUTO-SUM(W020-IX) / W020-MATCH-COUNT(W020-IX).
033300     COMPUTE W020-AVG-TELEOP(W020-IX) ROUNDED =
033400         W020-TELEOP-SUM(W020-IX) / W020-MATCH-COUNT(W020-IX).
033500*
033600*    2000-MAINLINE IS THE PER-REQUEST DRIVER - LOOK UP ALL SIX
033700*    TEAMS, COMPUTE THE PREDICTION, PRINT IT, READ THE NEXT
033800*    REQUEST.
033900 2000-MAINLINE.
034000     ADD 1 TO WS-REQUESTS-READ.
034100*    CONSOLE TRACE OF THE RAW REQUEST LINE - USEFUL WHEN A
034200*    REQUEST FILE PRODUCES AN UNEXPECTED PREDICTION AND SOMEONE
034300*    NEEDS TO CONFIRM WHAT WAS ACTUALLY KEYED IN.
034400     DISPLAY 'CBLRAK04 - REQUEST LINE ' PR-REQUEST-ALT.
034500     PERFORM 2100-LOOKUP-SIX-TEAMS.
034600     PERFORM 2200-COMPUTE-PREDICTION.
034700     PERFORM 2300-WRITE-PREDICT-LINES.
034800     PERFORM 9100-READ-REQUEST.
034900*
035000*    2100-LOOKUP-SIX-TEAMS PLACES THE THREE RED TEAM NUMBERS IN
035100*    W050-ALLIANCE-TABLE, LOOKS UP THEIR AVERAGES, THEN DOES THE
035200*    SAME FOR BLUE.  A TEAM NOT FOUND KEEPS ITS ZEROED AVERAGES.
035300*
035400 2100-LOOKUP-SIX-TEAMS.
035500*    RED ALLIANCE FIRST - LOAD THE THREE TEAM NUMBERS INTO THE
035600*    WORK TABLE AND RESOLVE EACH ONE'S AVERAGES.
035700     MOVE PR-RED-TEAM-1 TO W050-TEAM-NUMBER(1).
035800     MOVE PR-RED-TEAM-2 TO W050-TEAM-NUMBER(2).
035900     MOVE PR-RED-TEAM-3 TO W050-TEAM-NUMBER(3).
036000     PERFORM 2110-LOOKUP-ONE-SLOT
036100         VARYING W050-IX FROM 1 BY 1 UNTIL W050-IX > 3.
036200*    RED ALLIANCE TOTAL IS JUST THE THREE TEAMS' AVERAGES ADDED
036300*    TOGETHER - A LOW-SCORING PARTNER PULLS THE WHOLE ALLIANCE
036400*    DOWN, WHICH IS THE POINT OF PICKING ALLIANCE PARTNERS
036500*    CAREFULLY AT THE DRAFT.
036600     MOVE W050-AVG-AUTO(1) TO WS-RED-AUTO.
036700     ADD W050-AVG-AUTO(2) TO WS-RED-AUTO.
036800     ADD W050-AVG-AUTO(3) TO WS-RED-AUTO.
036900     MOVE W050-AVG-TELEOP(1) TO WS-RED-TELEOP.
037000     ADD W050-AVG-TELEOP(2) TO WS-RED-TELEOP.
037100     ADD W050-AVG-TELEOP(3) TO WS-RED-TELEOP.
037200*    THE RED TEAM NUMBERS ARE MOVED BACK OUT TO PR-RED-TEAM-N SO
037300*    2300-WRITE-PREDICT-LINES CAN PRINT THEM WITHOUT REACHING
037400*    BACK INTO W050-ALLIANCE-TABLE, WHICH BLUE IS ABOUT TO REUSE.
037500     MOVE W050-TEAM-NUMBER(1) TO PR-RED-TEAM-1.
037600     MOVE W050-AVG-AUTO(1) TO WS-RED-1-AUTO.
037700     MOVE W050-AVG-TELEOP(1) TO WS-RED-1-TELEOP.
037800     MOVE W050-TEAM-NUMBER(2) TO PR-RED-TEAM-2.
037900     MOVE W050-AVG-AUTO(2) TO WS-RED-2-AUTO.
038000     MOVE W050-AVG-TELEOP(2) TO WS-RED-2-TELEOP.
038100     MOVE W050-TEAM-NUMBER(3) TO PR-RED-TEAM-3.
038200     MOVE W050-AVG-AUTO(3) TO WS-RED-3-AUTO.
038300     MOVE W050-AVG-TELEOP(3) TO WS-RED-3-TELEOP.
038400*    SAME THREE STEPS AGAIN FOR BLUE - THE WORK TABLE IS REUSED
038500*    RATHER THAN GIVEN A SECOND SET OF SLOTS SINCE RED IS ALREADY
038600*    SAFELY COPIED OUT ABOVE.
038700     MOVE PR-BLUE-TEAM-1 TO W050-TEAM-NUMBER(1).
038750*    BLUE'S OWN TEAM NUMBERS ARE NOT COPIED BACK OUT TO PR-BLUE-
038760*    TEAM-N THE WAY RED'S ARE ABOVE - THE REQUEST RECORD ALREADY
038770*    HELD THE RIGHT VALUES GOING IN AND NOTHING OVERWRITES THEM.
038800     MOVE PR-BLUE-TEAM-2 TO W050-TEAM-NUMBER(2).
038900     MOVE PR-BLUE-TEAM-3 TO W050-TEAM-NUMBER(3).
039000     PERFORM 2110-LOOKUP-ONE-SLOT
039100         VARYING W050-IX FROM 1 BY 1 UNTIL W050-IX > 3.
039200     MOVE W050-AVG-AUTO(1) TO WS-BLUE-AUTO.
039300     ADD W050-AVG-AUTO(2) TO WS-BLUE-AUTO.
039400     ADD W050-AVG-AUTO(3) TO WS-BLUE-AUTO.
039500     MOVE W050-AVG-TELEOP(1) TO WS-BLUE-TELEOP.
039600     ADD W050-AVG-TELEOP(2) TO WS-BLUE-TELEOP.
039700     ADD W050-AVG-TELEOP(3) TO WS-BLUE-TELEOP.
039800     MOVE W050-AVG-AUTO(1) TO WS-BLUE-1-AUTO.
039900     MOVE W050-AVG-TELEOP(1) TO WS-BLUE-1-TELEOP.
040000     MOVE W050-AVG-AUTO(2) TO WS-BLUE-2-AUTO.
040100     MOVE W050-AVG-TELEOP(2) TO WS-BLUE-2-TELEOP.
040200     MOVE W050-AVG-AUTO(3) TO WS-BLUE-3-AUTO.
040300     MOVE W050-AVG-TELEOP(3) TO WS-BLUE-3-TELEOP.
040400*
040500*    2110-LOOKUP-ONE-SLOT RESOLVES ONE W050 SLOT'S TEAM NUMBER
040600*    AGAINST THE TEAM AVERAGES TABLE - A MISS (TEAM NEVER
040700*    SCOUTED) LEAVES BOTH AVERAGES AT ZERO RATHER THAN REJECTING
040800*    THE REQUEST, PER THE NON-ERROR RULE STATED AT THE TOP OF
040900*    THIS PROGRAM.
041000 2110-LOOKUP-ONE-SLOT.
041100     MOVE ZERO TO WS-FOUND-IX.
041200     PERFORM 2111-SEARCH-ONE-SLOT
041300         VARYING WS-TABLE-IX FROM 1 BY 1
041400         UNTIL WS-TABLE-IX > WS-TEAM-COUNT.
041500     IF WS-FOUND-IX > ZERO
041600         MOVE W020-AVG-AUTO(WS-FOUND-IX)
041700             TO W050-AVG-AUTO(W050-IX)
041800         MOVE W020-AVG-TELEOP(WS-FOUND-IX)
041900             TO W050-AVG-TELEOP(W050-IX)
042000     ELSE
042100         MOVE ZERO TO W050-AVG-AUTO(W050-IX)
042200         MOVE ZERO TO W050-AVG-TELEOP(W050-IX)
042300     END-IF.
042400*
042500*    2111-SEARCH-ONE-SLOT COMPARES ONE TEAM-TABLE ENTRY AGAINST
042600*    THE ALLIANCE SLOT CURRENTLY BEING RESOLVED.
042700 2111-SEARCH-ONE-SLOT.
042800     IF W020-TEAM-NUMBER(WS-TABLE-IX) = W050-TEAM-NUMBER(W050-IX)
042900         MOVE WS-TABLE-IX TO WS-FOUND-IX
043000     END-IF.
043100*
043200*    2200-COMPUTE-PREDICTION - ADDS EACH ALLIANCE'S AUTO AND
043300*    TELEOP AVERAGES FOR ITS PROJECTED TOTAL, PICKS THE HIGHER
043400*    TOTAL AS THE PROJECTED WINNER, AND SPLITS WIN PERCENTAGE
043500*    BETWEEN THE TWO ALLIANCES IN PROPORTION TO THEIR PROJECTED
043600*    TOTALS - A ZERO-ZERO PROJECTION (NEITHER TEAM HAS DATA YET)
043700*    FALLS BACK TO AN EVEN 50/50 SPLIT RATHER THAN DIVIDING BY
043800*    ZERO.
043900*
044000 2200-COMPUTE-PREDICTION.
044100     ADD WS-RED-AUTO WS-RED-TELEOP GIVING WS-RED-SCORE.
044200     ADD WS-BLUE-AUTO WS-BLUE-TELEOP GIVING WS-BLUE-SCORE.
044300*    A TIE IN PROJECTED TOTALS IS LEGITIMATE - NEITHER ALLIANCE
044400*    IS PICKED AND THE MARGIN PRINTS AS ZERO.
044500     IF WS-RED-SCORE > WS-BLUE-SCORE
044600         MOVE 'RED ' TO WS-WINNER
044700         SUBTRACT WS-BLUE-SCORE FROM WS-RED-SCORE
044800             GIVING WS-MARGIN
044900     ELSE
045000         IF WS-BLUE-SCORE > WS-RED-SCORE
045100             MOVE 'BLUE' TO WS-WINNER
045200             SUBTRACT WS-RED-SCORE FROM WS-BLUE-SCORE
045300                 GIVING WS-MARGIN
045400         ELSE
045500             MOVE 'TIE ' TO WS-WINNER
045600             MOVE ZERO TO WS-MARGIN
045700         END-IF
045800     END-IF.
045900     ADD WS-RED-SCORE WS-BLUE-SCORE GIVING WS-PCT-BASE.
046000     IF WS-PCT-BASE = ZERO
046100         MOVE 50.0 TO WS-RED-PCT
046200         MOVE 50.0 TO WS-BLUE-PCT
046300     ELSE
046400         COMPUTE WS-RED-PCT ROUNDED =
046500             (WS-RED-SCORE / WS-PCT-BASE) * 100
046600         COMPUTE WS-BLUE-PCT ROUNDED =
046700             (WS-BLUE-SCORE / WS-PCT-BASE) * 100
046800     END-IF.
046900*
047000*    2300-WRITE-PREDICT-LINES PRINTS THE SIX LINES FOR ONE
047100*    REQUEST - HEADER, RED TOTALS, BLUE TOTALS, WINNER/MARGIN,
047200*    WIN PROBABILITY, AND SIX PER-TEAM BREAKDOWN LINES, FOLLOWED
047300*    BY A BLANK LINE TO SEPARATE THIS REQUEST FROM THE NEXT.
047400 2300-WRITE-PREDICT-LINES.
047500     MOVE PR-RED-TEAM-1 TO W091-RED-1.
047600     MOVE PR-RED-TEAM-2 TO W091-RED-2.
047700     MOVE PR-RED-TEAM-3 TO W091-RED-3.
047800     MOVE PR-BLUE-TEAM-1 TO W091-BLUE-1.
047900     MOVE PR-BLUE-TEAM-2 TO W091-BLUE-2.
048000     MOVE PR-BLUE-TEAM-3 TO W091-BLUE-3.
048100     WRITE W090-PREDICT-FD-LINE FROM W091-HEADER-LINE.
048200     MOVE 'RED ' TO W092-ALLIANCE.
048300     MOVE WS-RED-SCORE TO W092-SCORE.
048400     MOVE WS-RED-AUTO TO W092-AUTO.
048500     MOVE WS-RED-TELEOP TO W092-TELEOP.
048600     WRITE W090-PREDICT-FD-LINE FROM W092-ALLIANCE-LINE.
048700     MOVE 'BLUE' TO W092-ALLIANCE.
048800     MOVE WS-BLUE-SCORE TO W092-SCORE.
048900     MOVE WS-BLUE-AUTO TO W092-AUTO.
049000     MOVE WS-BLUE-TELEOP TO W092-TELEOP.
049100     WRITE W090-PREDICT-FD-LINE FROM W092-ALLIANCE-LINE.
049200     MOVE WS-WINNER TO W093-WINNER.
049300     MOVE WS-MARGIN TO W093-MARGIN.
049400     WRITE W090-PREDICT-FD-LINE FROM W093-WINNER-LINE.
049500     MOVE WS-RED-PCT TO W094-RED-PCT.
049600     MOVE WS-BLUE-PCT TO W094-BLUE-PCT.
049700     WRITE W090-PREDICT-FD-LINE FROM W094-PROBABILITY-LINE.
049800     MOVE PR-RED-TEAM-1 TO W095-TEAM.
049900     ADD WS-RED-1-AUTO WS-RED-1-TELEOP GIVING W095-POINTS.
050000     WRITE W090-PREDICT-FD-LINE FROM W095-TEAM-BREAKDOWN-LINE.
050100     MOVE PR-RED-TEAM-2 TO W095-TEAM.
050200     ADD WS-RED-2-AUTO WS-RED-2-TELEOP GIVING W095-POINTS.
050300     WRITE W090-PREDICT-FD-LINE FROM W095-TEAM-BREAKDOWN-LINE.
050400     MOVE PR-RED-TEAM-3 TO W095-TEAM.
050500     ADD WS-RED-3-AUTO WS-RED-3-TELEOP GIVING W095-POINTS.
050600     WRITE W090-PREDICT-FD-LINE FROM W095-TEAM-BREAKDOWN-LINE.
050700     MOVE PR-BLUE-TEAM-1 TO W095-TEAM.
050800     ADD WS-BLUE-1-AUTO WS-BLUE-1-TELEOP GIVING W095-POINTS.
050900     WRITE W090-PREDICT-FD-LINE FROM W095-TEAM-BREAKDOWN-LINE.
051000     MOVE PR-BLUE-TEAM-2 TO W095-TEAM.
051100     ADD WS-BLUE-2-AUTO WS-BLUE-2-TELEOP GIVING W095-POINTS.
051200     WRITE W090-PREDICT-FD-LINE FROM W095-TEAM-BREAKDOWN-LINE.
051300     MOVE PR-BLUE-TEAM-3 TO W095-TEAM.
051400     ADD WS-BLUE-3-AUTO WS-BLUE-3-TELEOP GIVING W095-POINTS.
051500     WRITE W090-PREDICT-FD-LINE FROM W095-TEAM-BREAKDOWN-LINE.
051600     WRITE W090-PREDICT-FD-LINE FROM W096-BLANK-LINE.
051700*
051800*    3000-CLOSING CLOSES THE REQUEST AND OUTPUT FILES AND TRACES
051900*    THE RUN TOTAL AND THE LAST PREDICTION COMPUTED, SO AN
052000*    OPERATOR CAN SPOT-CHECK THE TAIL OF A RUN WITHOUT OPENING
052100*    THE PRINTED REPORT.
052200 3000-CLOSING.
052300     CLOSE PREDICT-REQUESTS.
052400     CLOSE PREDICT-OUT.
052500     DISPLAY 'CBLRAK04 - PREDICTIONS WRITTEN FOR '
052600         WS-REQUESTS-READ ' REQUESTS'.
052700     DISPLAY 'CBLRAK04 - LAST PREDICTION FIELDS '
052800         WS-PREDICTION-ALT.
052900*
053000*    9000-READ-MASTER READS THE NEXT MASTER RECORD DURING THE
053100*    TEAM-TABLE BUILD PASS AND SETS ITS OWN EOF SWITCH.
053200 9000-READ-MASTER.
053300     READ MATCH-MASTER INTO MM-MATCH-MASTER-REC
053400         AT END
053500             MOVE 'YES' TO WS-MASTER-EOF-SWITCH
053600     END-READ.
053700*
053800*    9100-READ-REQUEST READS THE NEXT PREDICTION REQUEST AND
053900*    SETS THE REQUEST EOF SWITCH WHEN THE FILE IS EXHAUSTED.
054000 9100-READ-REQUEST.
054100     READ PREDICT-REQUESTS INTO PR-REQUEST-REC
054200         AT END
054300             MOVE 'YES' TO WS-REQUEST-EOF-SWITCH
054400     END-READ.
