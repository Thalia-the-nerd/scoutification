000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.     CBLRAK05.
000400 AUTHOR.         R A KOSTER.
000500 INSTALLATION.   REGIONAL SCOUTING DATA CENTER.
000600 DATE-WRITTEN.   1991-09-16.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED - INTERNAL SCOUTING USE ONLY.
000900*****************************************************************
001000*  CBLRAK05 - MATCH MASTER CONFLICT RESOLVER
001100*
001200*  TWO SCOUTS SOMETIMES COVER THE SAME ROBOT IN THE SAME MATCH -
001300*  CBLRAK01 KEEPS BOTH BECAUSE ALLIANCE IS PART OF ITS UPSERT
001400*  KEY, SO A DUPLICATE PAIR SURVIVES UNTIL THIS PROGRAM SORTS IT
001500*  OUT.  THIS JOB LOADS THE MASTER, FINDS GROUPS OF RECORDS THAT
001600*  SHARE (MATCH, TEAM) REGARDLESS OF ALLIANCE, AND WORKS EACH
001700*  GROUP DOWN TO ONE SURVIVOR USING THE CONFLICT DIRECTIVE FILE
001800*  (KEEP FIRST, KEEP SECOND, OR AVERAGE THE PAIR).  A GROUP WITH
001900*  NO DIRECTIVE ON FILE DEFAULTS TO KEEP-FIRST.
002000*****************************************************************
002100*  MAINTENANCE LOG
002200*  ---------------
002300*  1991-09-16  RAK  CR-0158  ORIGINAL VERSION - KEEP FIRST/KEEP
002400*                            SECOND ONLY, NO AVERAGING YET.
002500*  1993-02-24  RAK  CR-0201  ADDED CHOICE A, AVERAGE-MERGE - THE
002600*                            LEAD SCOUTS WANTED A WAY TO SPLIT
002700*                            THE DIFFERENCE INSTEAD OF THROWING
002800*                            A WHOLE SHEET AWAY.
002900*  1994-06-02  RAK  CR-0244  NOW COPIES THE MASTER LAYOUT FROM
003000*                            CPYMTCH INSTEAD OF ITS OWN COPY.
003100*  1998-11-30  DP   CR-0401  Y2K - SEE CPYMTCH LOG, SAME DATE.
003200*  2011-02-08  SO   CR-0733  IN-MEMORY MASTER TABLE RAISED TO
003300*                            2000 ENTRIES FOR THE BIGGER EVENTS.
003400*  2015-04-27  RAK  CR-0819  TEXT-FIELD MERGE RULE WAS ONLY
003500*                            APPLIED TO NOTES AND SCOUTER NAME -
003600*                            CLIMB LEVEL, DEFENSE RATING AND
003700*                            DRIVER SKILL COULD SIT BLANK ON THE
003800*                            SURVIVOR EVEN WHEN THE OTHER SHEET
003900*                            HAD AN ANSWER.  EXTENDED 2320 TO
004000*                            COVER ALL THREE.
004100*****************************************************************
004200 ENVIRONMENT DIVISION.
004300*
004400*    THIS PROGRAM RUNS AFTER CBLRAK01 AND BEFORE CBLRAK03/04 SO
004500*    THE STATISTICS AND PREDICTIONS ARE NEVER BUILT FROM A
004600*    MASTER THAT STILL CARRIES UNRESOLVED DUPLICATE SHEETS.
004700*
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300*    MATCH-MASTER IS OPENED INPUT TO LOAD THE TABLE, THEN
005400*    REOPENED OUTPUT IN 3100-REWRITE-MASTER TO WRITE THE
005500*    RESOLVED SET BACK OUT IN PLACE.
005600     SELECT MATCH-MASTER
005700         ASSIGN TO MATCH-MASTER
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS WS-MASTER-STATUS.
006000*    CONFLICT-DIRECTIVES IS AN OPTIONAL FILE OF LEAD-SCOUT
006100*    RULINGS ON SPECIFIC (MATCH, TEAM) CONFLICTS - IT IS FINE
006200*    FOR THIS FILE TO NOT EXIST AT ALL, SEE 1200-LOAD-
006300*    DIRECTIVES' FILE-STATUS '35' CHECK BELOW.
006400     SELECT CONFLICT-DIRECTIVES
006500         ASSIGN TO CONFLICT-DIRECTIVES
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WS-DIRECT-STATUS.
006800 DATA DIVISION.
006900 FILE SECTION.
007000*    MM-MASTER-LINE IS THE FLAT MASTER RECORD, REDEFINED BY
007100*    CPYMTCH DOWN IN WORKING-STORAGE.
007200 FD  MATCH-MASTER
007300     LABEL RECORD IS STANDARD.
007400 01  MM-MASTER-LINE                PIC X(180).
007500*    CD-DIRECTIVE-LINE IS THE FLAT 10-BYTE DIRECTIVE RECORD -
007600*    MATCH NUMBER, TEAM NUMBER, ONE CHOICE BYTE.
007700 FD  CONFLICT-DIRECTIVES
007800     LABEL RECORD IS STANDARD.
007900 01  CD-DIRECTIVE-LINE             PIC X(10).
008000 WORKING-STORAGE SECTION.
008100*    FILE-STATUS FIELDS AND EOF SWITCHES FOR BOTH INPUT FILES,
008200*    PLUS THE BUBBLE-SORT COMPLETION SWITCH USED BY 1300-SORT-
008300*    MASTER-TABLE BELOW.
008400 77  WS-MASTER-STATUS          PIC XX.
008500 77  WS-DIRECT-STATUS          PIC XX.
008600 77  WS-MASTER-EOF-SWITCH      PIC X(3)    VALUE 'NO'.
008700     88  WS-END-OF-MASTER      VALUE 'YES'.
008800 77  WS-DIRECT-EOF-SWITCH      PIC X(3)    VALUE 'NO'.
008900     88  WS-END-OF-DIRECTIVES  VALUE 'YES'.
009000 77  WS-SORTED-SWITCH          PIC X(3).
009100     88  WS-TABLE-IS-SORTED    VALUE 'YES'.
009200*    RUN COUNTERS AND WORK SUBSCRIPTS - ONE PAIR (FIRST-IX/
009300*    SECOND-IX) TRACKS THE TWO SLOTS CURRENTLY BEING PAIRED
009400*    WITHIN A CONFLICT GROUP.
009500 01  WS-COUNTERS.
009600     05  WS-MASTER-COUNT           PIC 9(4)  COMP VALUE ZERO.
009700     05  WS-DIRECT-COUNT           PIC 9(4)  COMP VALUE ZERO.
009800     05  WS-TABLE-IX               PIC 9(4)  COMP VALUE ZERO.
009900     05  WS-SWAP-IX                PIC 9(4)  COMP VALUE ZERO.
010000     05  WS-GROUP-START            PIC 9(4)  COMP VALUE ZERO.
010100     05  WS-GROUP-END              PIC 9(4)  COMP VALUE ZERO.
010200     05  WS-FIRST-IX               PIC 9(4)  COMP VALUE ZERO.
010300     05  WS-SECOND-IX              PIC 9(4)  COMP VALUE ZERO.
010400     05  WS-DIRECT-IX              PIC 9(4)  COMP VALUE ZERO.
010500     05  WS-KEPT-COUNT             PIC 9(4)  COMP VALUE ZERO.
010600     05  WS-GROUPS-FOUND           PIC 9(4)  COMP VALUE ZERO.
010700*    WS-GROUPS-FOUND-ALPHA IS A RAW-BYTES VIEW OF THE GROUP
010800*    COUNT USED ONLY BY THE CONSOLE TRACE IN 3200-COUNTS-
010900*    REPORT - LETS AN OPERATOR SEE THE COMP FIELD'S ACTUAL
011000*    BINARY BYTES IF A COUNT EVER LOOKS WRONG.
011100     05  WS-GROUPS-FOUND-ALPHA REDEFINES WS-GROUPS-FOUND
011200                                   PIC X(4).
011300     05  WS-RECS-DELETED           PIC 9(4)  COMP VALUE ZERO.
011400     05  WS-RECS-MERGED            PIC 9(4)  COMP VALUE ZERO.
011500     05  FILLER                    PIC X.
011600     COPY CPYMTCH.
011700*
011800*    WS-MASTER-TABLE - THE WHOLE MASTER LOADED IN, SORTED BY
011900*    (MATCH, TEAM, RECORD-ID) SO A CONFLICT GROUP IS ALWAYS A
012000*    CONTIGUOUS RUN OF SLOTS.  WS-MX-KEEP MARKS A SLOT DEAD
012100*    WITHOUT PHYSICALLY SHRINKING THE TABLE DURING RESOLUTION -
012200*    THE FINAL REWRITE SKIPS ANYTHING NOT MARKED KEEP.
012300*
012400 01  WS-MASTER-TABLE.
012500     05  WS-MASTER-ENTRY OCCURS 2000 TIMES.
012600         10  WS-MX-MATCH           PIC 9(4).
012700         10  WS-MX-TEAM            PIC 9(5).
012800         10  WS-MX-RECID           PIC 9(7).
012900         10  WS-MX-KEEP            PIC X       VALUE 'Y'.
013000             88  WS-MX-IS-KEPT     VALUE 'Y'.
013100         10  WS-MX-REC             PIC X(180).
013200*    WS-SWAP-ENTRY IS ONE SCRATCH SLOT THE SIZE OF A TABLE
013300*    ENTRY, USED BY 1320-COMPARE-ADJACENT-PAIR TO EXCHANGE TWO
013400*    OUT-OF-ORDER ENTRIES DURING THE BUBBLE SORT.
013500 01  WS-SWAP-ENTRY.
013600     05  WS-SWAP-MATCH             PIC 9(4).
013700     05  WS-SWAP-TEAM              PIC 9(5).
013800     05  WS-SWAP-TEAM-ALPHA REDEFINES WS-SWAP-TEAM
013900                                   PIC X(5).
014000     05  WS-SWAP-RECID             PIC 9(7).
014100     05  WS-SWAP-KEEP              PIC X.
014200     05  WS-SWAP-REC               PIC X(180).
014300*
014400*    WS-DIRECT-TABLE - THE CONFLICT DIRECTIVE FILE LOADED WHOLE,
014500*    SEARCHED BY (MATCH, TEAM) WHEN A GROUP IS RESOLVED.
014600*
014700 01  WS-DIRECT-TABLE.
014800     05  WS-DIRECT-ENTRY OCCURS 500 TIMES.
014900         10  WS-DX-MATCH           PIC 9(4).
015000         10  WS-DX-TEAM            PIC 9(5).
015100         10  WS-DX-CHOICE          PIC X.
015200*    CD-DIRECTIVE-REC IS THE PARSED VIEW OF ONE DIRECTIVE
015300*    RECORD - MATCH, TEAM, AND A SINGLE CHOICE BYTE (1, 2, OR
015400*    A).
015500 01  CD-DIRECTIVE-REC.
015600     05  CD-MATCH-NUMBER           PIC 9(4).
015700     05  CD-TEAM-NUMBER            PIC 9(5).
015800     05  CD-CHOICE                 PIC X.
015900*    WS-MERGE-FIELDS ARE THE WORK FIELDS 2120-PAIR-AND-RESOLVE
016000*    AND ITS SUBORDINATES USE WHILE DECIDING AND CARRYING OUT
016100*    ONE PAIR'S RESOLUTION.
016200 01  WS-MERGE-FIELDS.
016300     05  WS-MERGE-CHOICE           PIC X.
016400     05  WS-SURVIVOR-IX            PIC 9(4)    COMP.
016500     05  WS-LOSER-IX               PIC 9(4)    COMP.
016600     05  WS-MERGE-DEC              PIC S9(4)V9.
016700*
016800*    W900-SECOND-REC HOLDS THE SECOND HALF OF A PAIR BEING
016900*    AVERAGED, LAID OUT IDENTICALLY TO MM-MATCH-MASTER-REC SO
017000*    THE FIELD-BY-FIELD ARITHMETIC IN 2310 LINES UP BYTE FOR
017100*    BYTE WITH THE SURVIVOR RECORD.
017200*
017300 01  W900-SECOND-REC.
017400     05  W900-RECORD-ID            PIC 9(7).
017500     05  W900-OBS-TIMESTAMP        PIC X(19).
017600     05  W900-MATCH-NUMBER         PIC 9(4).
017700     05  W900-TEAM-NUMBER          PIC 9(5).
017800     05  W900-TEAM-ALPHA REDEFINES W900-TEAM-NUMBER
017900                                   PIC X(5).
018000     05  W900-ALLIANCE             PIC X(4).
018100     05  W900-SCOUTER-NAME         PIC X(20).
018200     05  W900-AUTO-UPPER           PIC S9(3)V9.
018300     05  W900-AUTO-LOWER           PIC S9(3)V9.
018400     05  W900-AUTO-TAXI            PIC S9(1)V9.
018500     05  W900-TELEOP-UPPER         PIC S9(3)V9.
018600     05  W900-TELEOP-LOWER         PIC S9(3)V9.
018700     05  W900-TELEOP-MISSED        PIC S9(3)V9.
018800     05  W900-CLIMB-LEVEL          PIC X(9).
018900     05  W900-CLIMB-TIME           PIC S9(3)V9.
019000     05  W900-DEFENSE-RATING       PIC X(9).
019100     05  W900-DRIVER-SKILL         PIC X(9).
019200     05  W900-PENALTIES            PIC S9(2)V9.
019300     05  W900-BROKE-DOWN           PIC S9(1)V9.
019400     05  W900-NOTES                PIC X(40).
019500     05  W900-SCANNED-AT           PIC X(19).
019600     05  FILLER                    PIC X(4).
019700*    W910-COUNTS-LINE IS THE CONSOLE TRACE LINE LAYOUT FOR THE
019800*    FOUR RUN TOTALS DISPLAYED AT CLOSING.
019900 01  W910-COUNTS-LINE.
020000     05  W910-LABEL                PIC X(20).
020100     05  W910-VALUE                PIC ZZZ,ZZ9.
020200     05  FILLER                    PIC X(105)  VALUE SPACE.
020300 PROCEDURE DIVISION.
020400*    0000-MAIN LOADS EVERYTHING, RESOLVES EVERY CONFLICT GROUP,
020500*    AND REWRITES THE MASTER - A SINGLE PASS, NO RESTART LOGIC,
020600*    SINCE A RE-RUN AFTER A FAILED WRITE JUST STARTS OVER FROM
020700*    THE ORIGINAL (UNTOUCHED UNTIL 3100) MASTER FILE.
020800 0000-MAIN.
020900     PERFORM 1000-INIT.
021000     PERFORM 2000-RESOLVE-ALL-GROUPS.
021100     PERFORM 3000-CLOSING.
021200     STOP RUN.
021300*
021400*    1000-INIT LOADS THE MASTER AND THE DIRECTIVES INTO MEMORY
021500*    AND SORTS THE MASTER TABLE SO CONFLICT GROUPS BECOME
021600*    CONTIGUOUS RUNS.
021700 1000-INIT.
021800     PERFORM 1100-LOAD-MASTER.
021900     PERFORM 1200-LOAD-DIRECTIVES.
022000     PERFORM 1300-SORT-MASTER-TABLE.
022100*
022200*    1100-LOAD-MASTER READS THE ENTIRE MASTER FILE INTO WS-
022300*    MASTER-TABLE BEFORE ANY RESOLUTION BEGINS - THE WHOLE
022400*    EVENT'S DATA MUST BE PRESENT TO FIND EVERY CONFLICT GROUP.
022500 1100-LOAD-MASTER.
022600     MOVE ZERO TO WS-MASTER-COUNT.
022700     OPEN INPUT MATCH-MASTER.
022800     PERFORM 9000-READ-MASTER.
022900     PERFORM 1110-LOAD-ONE-MASTER-REC
023000         UNTIL WS-END-OF-MASTER.
023100     CLOSE MATCH-MASTER.
023200*
023300*    1110-LOAD-ONE-MASTER-REC COPIES ONE MASTER RECORD INTO THE
023400*    NEXT TABLE SLOT AND MARKS IT KEPT - EVERY SLOT STARTS KEPT
023500*    UNTIL RESOLUTION SAYS OTHERWISE.
023600 1110-LOAD-ONE-MASTER-REC.
023700     ADD 1 TO WS-MASTER-COUNT.
023800     MOVE MM-MATCH-MASTER-REC TO WS-MX-REC(WS-MASTER-COUNT).
023900     MOVE MM-MATCH-NUMBER TO WS-MX-MATCH(WS-MASTER-COUNT).
024000     MOVE MM-TEAM-NUMBER TO WS-MX-TEAM(WS-MASTER-COUNT).
024100     MOVE MM-RECORD-ID TO WS-MX-RECID(WS-MASTER-COUNT).
024200     MOVE 'Y' TO WS-MX-KEEP(WS-MASTER-COUNT).
024300     PERFORM 9000-READ-MASTER.
024400*
024500*    1200-LOAD-DIRECTIVES LOADS THE OPTIONAL DIRECTIVE FILE -
024600*    FILE STATUS '35' (FILE NOT FOUND) IS NOT AN ERROR HERE,
024700*    IT JUST MEANS EVERY CONFLICT IN THIS RUN FALLS BACK TO THE
024800*    KEEP-FIRST DEFAULT.
024900 1200-LOAD-DIRECTIVES.
025000     MOVE ZERO TO WS-DIRECT-COUNT.
025100     OPEN INPUT CONFLICT-DIRECTIVES.
025200     IF WS-DIRECT-STATUS = '35'
025300         CONTINUE
025400     ELSE
025500         PERFORM 9100-READ-DIRECTIVE
025600         PERFORM 1210-LOAD-ONE-DIRECTIVE
025700             UNTIL WS-END-OF-DIRECTIVES
025800         CLOSE CONFLICT-DIRECTIVES
025900     END-IF.
026000*
026100*    1210-LOAD-ONE-DIRECTIVE COPIES ONE PARSED DIRECTIVE INTO
026200*    THE NEXT WS-DIRECT-TABLE SLOT.
026300 1210-LOAD-ONE-DIRECTIVE.
026400     ADD 1 TO WS-DIRECT-COUNT.
026500     MOVE CD-MATCH-NUMBER TO WS-DX-MATCH(WS-DIRECT-COUNT).
026600     MOVE CD-TEAM-NUMBER TO WS-DX-TEAM(WS-DIRECT-COUNT).
026700     MOVE CD-CHOICE TO WS-DX-CHOICE(WS-DIRECT-COUNT).
026800     PERFORM 9100-READ-DIRECTIVE.
026900*
027000*    1300-SORT-MASTER-TABLE - A PLAIN BUBBLE SORT, ASCENDING BY
027100*    MATCH THEN TEAM THEN RECORD-ID.  THE MASTER IS SMALL ENOUGH
027200*    FOR ONE EVENT THAT THIS IS NO SLOWER THAN A REAL SORT STEP
027300*    WOULD BE TO SET UP.
027400*
027500 1300-SORT-MASTER-TABLE.
027600     MOVE 'NO ' TO WS-SORTED-SWITCH.
027700     PERFORM 1310-ONE-BUBBLE-PASS
027800         UNTIL WS-TABLE-IS-SORTED.
027900*
028000*    1310-ONE-BUBBLE-PASS MAKES ONE FULL SWEEP OF THE TABLE,
028100*    ASSUMING IT IS SORTED UNTIL A SWAP PROVES OTHERWISE.
028200 1310-ONE-BUBBLE-PASS.
028300     MOVE 'YES' TO WS-SORTED-SWITCH.
028400     PERFORM 1320-COMPARE-ADJACENT-PAIR
028500         VARYING WS-TABLE-IX FROM 1 BY 1
028600         UNTIL WS-TABLE-IX > WS-MASTER-COUNT - 1.
028700*
028800*    1320-COMPARE-ADJACENT-PAIR SWAPS TWO NEIGHBORING SLOTS
028900*    WHEN THEY ARE OUT OF (MATCH, TEAM, RECORD-ID) ORDER.
029000 1320-COMPARE-ADJACENT-PAIR.
029100     MOVE WS-TABLE-IX TO WS-SWAP-IX.
029200     ADD 1 TO WS-SWAP-IX.
029300     IF WS-MX-MATCH(WS-TABLE-IX) > WS-MX-MATCH(WS-SWAP-IX) OR
029400        (WS-MX-MATCH(WS-TABLE-IX) = WS-MX-MATCH(WS-SWAP-IX) AND
029500         WS-MX-TEAM(WS-TABLE-IX) > WS-MX-TEAM(WS-SWAP-IX)) OR
029600        (WS-MX-MATCH(WS-TABLE-IX) = WS-MX-MATCH(WS-SWAP-IX) AND
029700         WS-MX-TEAM(WS-TABLE-IX) = WS-MX-TEAM(WS-SWAP-IX) AND
029800         WS-MX-RECID(WS-TABLE-IX) > WS-MX-RECID(WS-SWAP-IX))
029900         MOVE WS-MASTER-ENTRY(WS-TABLE-IX) TO WS-SWAP-ENTRY
030000         MOVE WS-MASTER-ENTRY(WS-SWAP-IX) TO
030100             WS-MASTER-ENTRY(WS-TABLE-IX)
030200         MOVE WS-SWAP-ENTRY TO WS-MASTER-ENTRY(WS-SWAP-IX)
030300         MOVE 'NO ' TO WS-SORTED-SWITCH
030400     END-IF.
030500*
030600*    2000-RESOLVE-ALL-GROUPS WALKS THE SORTED TABLE LOOKING FOR
030700*    RUNS OF TWO OR MORE SLOTS SHARING (MATCH, TEAM).  A RUN IS
030800*    A CONFLICT GROUP; SINGLETONS ARE LEFT ALONE.
030900*
031000 2000-RESOLVE-ALL-GROUPS.
031100     MOVE 1 TO WS-TABLE-IX.
031200     PERFORM 2010-PROCESS-ONE-RUN
031300         UNTIL WS-TABLE-IX > WS-MASTER-COUNT.
031400*
031500*    2010-PROCESS-ONE-RUN FINDS THE FULL EXTENT OF THE RUN
031600*    STARTING AT WS-TABLE-IX AND, IF IT IS MORE THAN ONE SLOT
031700*    LONG, HANDS IT TO 2100-RESOLVE-ONE-GROUP.
031800 2010-PROCESS-ONE-RUN.
031900     MOVE WS-TABLE-IX TO WS-GROUP-START.
032000     MOVE WS-TABLE-IX TO WS-GROUP-END.
032100     PERFORM 2011-EXTEND-RUN
032200         UNTIL WS-GROUP-END = WS-MASTER-COUNT
032300         OR WS-MX-MATCH(WS-GROUP-END + 1)
032400             NOT = WS-MX-MATCH(WS-GROUP-START)
032500         OR WS-MX-TEAM(WS-GROUP-END + 1)
032600             NOT = WS-MX-TEAM(WS-GROUP-START).
032700     IF WS-GROUP-END > WS-GROUP-START
032800         ADD 1 TO WS-GROUPS-FOUND
032900         PERFORM 2100-RESOLVE-ONE-GROUP
033000     END-IF.
033100     COMPUTE WS-TABLE-IX = WS-GROUP-END + 1.
033200*
033300*    2011-EXTEND-RUN ADVANCES THE RUN'S END POINTER ONE SLOT.
033400 2011-EXTEND-RUN.
033500     ADD 1 TO WS-GROUP-END.
033600*
033700*    2100-RESOLVE-ONE-GROUP REPEATEDLY PAIRS THE FIRST TWO KEPT
033800*    SLOTS IN THE RUN UNTIL ONLY ONE REMAINS - A DUPLICATE-MATCH
033900*    RUN NEVER COLLAPSES TO A SURVIVOR IN ONE STEP WHEN THREE OR
034000*    MORE SCOUTS FILED THE SAME MATCH.  WS-FIRST-IX ALWAYS COMES
034100*    OUT HOLDING THE SURVIVOR SO THE NEXT PAIRING PICKS IT UP
034200*    AUTOMATICALLY.
034300*
034400 2100-RESOLVE-ONE-GROUP.
034500     MOVE WS-GROUP-START TO WS-FIRST-IX.
034600     PERFORM 2110-FIND-NEXT-KEPT.
034700     PERFORM 2120-PAIR-AND-RESOLVE
034800         UNTIL WS-SECOND-IX = ZERO.
034900*
035000*    2110-FIND-NEXT-KEPT LOOKS PAST WS-FIRST-IX FOR THE NEXT
035100*    STILL-KEPT SLOT IN THE GROUP - ZERO MEANS NONE LEFT, THE
035200*    GROUP IS DOWN TO ITS ONE SURVIVOR.
035300 2110-FIND-NEXT-KEPT.
035400     COMPUTE WS-SECOND-IX = WS-FIRST-IX + 1.
035500     PERFORM 2111-STEP-PAST-DELETED
035600         UNTIL WS-SECOND-IX > WS-GROUP-END
035700         OR WS-MX-IS-KEPT(WS-SECOND-IX).
035800     IF WS-SECOND-IX > WS-GROUP-END
035900         MOVE ZERO TO WS-SECOND-IX
036000     END-IF.
036100*
036200*    2111-STEP-PAST-DELETED ADVANCES ONE SLOT WHILE SEARCHING
036300*    FOR THE NEXT KEPT ENTRY.
036400 2111-STEP-PAST-DELETED.
036500     ADD 1 TO WS-SECOND-IX.
036600*
036700*    2120-PAIR-AND-RESOLVE LOOKS UP THE DIRECTIVE FOR THIS PAIR
036800*    AND CARRIES OUT WHICHEVER CHOICE APPLIES - CHOICE 2 (KEEP
036900*    SECOND) SIMPLY SLIDES WS-FIRST-IX TO THE SECOND SLOT SO
037000*    THE SAME LOOP LOGIC KEEPS WORKING; CHOICE A (AVERAGE)
037100*    MERGES INTO THE FIRST SLOT AND DROPS THE SECOND; ANY OTHER
037200*    VALUE (INCLUDING THE '1' DEFAULT) DROPS THE SECOND OUTRIGHT.
037300 2120-PAIR-AND-RESOLVE.
037400     PERFORM 2200-LOOKUP-DIRECTIVE.
037500     EVALUATE WS-MERGE-CHOICE
037600         WHEN '2'
037700             MOVE 'N' TO WS-MX-KEEP(WS-FIRST-IX)
037800             MOVE WS-SECOND-IX TO WS-FIRST-IX
037900             ADD 1 TO WS-RECS-DELETED
038000         WHEN 'A'
038100             PERFORM 2300-AVERAGE-MERGE
038200             MOVE 'N' TO WS-MX-KEEP(WS-SECOND-IX)
038300             ADD 1 TO WS-RECS-MERGED
038400         WHEN OTHER
038500             MOVE 'N' TO WS-MX-KEEP(WS-SECOND-IX)
038600             ADD 1 TO WS-RECS-DELETED
038700     END-EVALUATE.
038800     PERFORM 2110-FIND-NEXT-KEPT.
038900*
039000*    2200-LOOKUP-DIRECTIVE - DEFAULT IS CHOICE 1, KEEP FIRST, IF
039100*    NOTHING IS ON FILE FOR THIS (MATCH, TEAM).
039200*
039300 2200-LOOKUP-DIRECTIVE.
039400     MOVE '1' TO WS-MERGE-CHOICE.
039500     MOVE ZERO TO WS-DIRECT-IX.
039600     PERFORM 2210-SEARCH-ONE-DIRECTIVE
039700         VARYING WS-TABLE-IX FROM 1 BY 1
039800         UNTIL WS-TABLE-IX > WS-DIRECT-COUNT.
039900*
040000*    2210-SEARCH-ONE-DIRECTIVE COMPARES ONE DIRECTIVE-TABLE
040100*    ENTRY AGAINST THE PAIR CURRENTLY BEING RESOLVED.
040200 2210-SEARCH-ONE-DIRECTIVE.
040300     IF WS-DX-MATCH(WS-TABLE-IX) = WS-MX-MATCH(WS-FIRST-IX) AND
040400        WS-DX-TEAM(WS-TABLE-IX) = WS-MX-TEAM(WS-FIRST-IX)
040500         MOVE WS-DX-CHOICE(WS-TABLE-IX) TO WS-MERGE-CHOICE
040600     END-IF.
040700*
040800*    2300-AVERAGE-MERGE COLLAPSES TWO SCOUT SHEETS FOR THE SAME
040900*    MATCH-AND-TEAM INTO ONE MASTER RECORD.  THE SURVIVOR KEEPS
041000*    THE FIRST RECORD'S RECORD-ID; THE COUNTING FIELDS ARE
041100*    MEANED AND ROUNDED HALF-UP TO ONE DECIMAL SO NO SINGLE
041200*    SCOUT'S SHEET OUTWEIGHS THE OTHER; THE TEXT FIELDS FOLLOW
041300*    THE TIE-BREAK RULES PARAGRAPH BY PARAGRAPH BELOW.
041400*
041500 2300-AVERAGE-MERGE.
041600     MOVE WS-MX-REC(WS-FIRST-IX) TO MM-MATCH-MASTER-REC.
041700     MOVE WS-MX-REC(WS-SECOND-IX) TO W900-SECOND-REC.
041800*    THE CONSOLE TRACE BELOW IS THE ONLY RECORD, SHORT OF THE
041900*    FINAL COUNTS, OF WHICH TEAMS ACTUALLY GOT AVERAGED - USEFUL
042000*    WHEN A LEAD SCOUT DISPUTES A NUMBER ON THE FINAL MASTER.
042100     DISPLAY 'CBLRAK05 - AVERAGING TEAM ' W900-TEAM-ALPHA
042200         ' INTO MATCH ' MM-MATCH-NUMBER.
042300     PERFORM 2310-AVERAGE-NUMERIC-FIELDS.
042400     PERFORM 2320-RESOLVE-TEXT-FIELDS.
042500     MOVE MM-MATCH-MASTER-REC TO WS-MX-REC(WS-FIRST-IX).
042600*
042700*    2310-AVERAGE-NUMERIC-FIELDS MEANS EVERY COUNTING FIELD ON
042800*    THE SCORE SHEET, ROUNDED TO THE SAME ONE-DECIMAL PRECISION
042900*    THE INTAKE FIELDS ALREADY CARRY.
043000 2310-AVERAGE-NUMERIC-FIELDS.
043100     COMPUTE MM-AUTO-UPPER ROUNDED =
043200         (MM-AUTO-UPPER + W900-AUTO-UPPER) / 2.
043300     COMPUTE MM-AUTO-LOWER ROUNDED =
043400         (MM-AUTO-LOWER + W900-AUTO-LOWER) / 2.
043500     COMPUTE MM-AUTO-TAXI ROUNDED =
043600         (MM-AUTO-TAXI + W900-AUTO-TAXI) / 2.
043700     COMPUTE MM-TELEOP-UPPER ROUNDED =
043800         (MM-TELEOP-UPPER + W900-TELEOP-UPPER) / 2.
043900     COMPUTE MM-TELEOP-LOWER ROUNDED =
044000         (MM-TELEOP-LOWER + W900-TELEOP-LOWER) / 2.
044100     COMPUTE MM-TELEOP-MISSED ROUNDED =
044200         (MM-TELEOP-MISSED + W900-TELEOP-MISSED) / 2.
044300     COMPUTE MM-CLIMB-TIME ROUNDED =
044400         (MM-CLIMB-TIME + W900-CLIMB-TIME) / 2.
044500     COMPUTE MM-PENALTIES ROUNDED =
044600         (MM-PENALTIES + W900-PENALTIES) / 2.
044700     COMPUTE MM-BROKE-DOWN ROUNDED =
044800         (MM-BROKE-DOWN + W900-BROKE-DOWN) / 2.
044900*
045000*    2320-RESOLVE-TEXT-FIELDS - NOTES AND SCOUTER-NAME CONCATENATE
045100*    WHEN THEY DIFFER SO NEITHER SCOUT'S REMARKS ARE LOST;
045200*    TIMESTAMPS TAKE THE EARLIER VALUE SINCE THAT IS WHEN THE
045300*    MATCH WAS ACTUALLY OBSERVED; THE ONE-WORD JUDGMENT CALLS
045400*    (CLIMB LEVEL, DEFENSE RATING, DRIVER SKILL) TAKE WHICHEVER
045500*    RECORD ACTUALLY FILLED THEM IN - A SCOUT WHO LEFT A CALL
045600*    BLANK NEVER OVERWRITES A SCOUT WHO MADE ONE, THE SAME
045700*    BLANK-LOSES RULE AS NOTES AND SCOUTER-NAME ABOVE.
045800*
045900 2320-RESOLVE-TEXT-FIELDS.
046000*    NOTES: IF THE SURVIVOR IS BLANK, TAKE THE OTHER SHEET'S
046100*    NOTES OUTRIGHT; IF BOTH HAVE SOMETHING AND THEY DIFFER,
046200*    KEEP BOTH SEPARATED BY A BAR RATHER THAN PICKING ONE.
046300     IF MM-NOTES NOT = W900-NOTES
046400         IF MM-NOTES = SPACE
046500             MOVE W900-NOTES TO MM-NOTES
046600         ELSE
046700             IF W900-NOTES NOT = SPACE
046800                 STRING MM-NOTES DELIMITED BY SPACE
046900                     ' | ' DELIMITED BY SIZE
047000                     W900-NOTES DELIMITED BY SPACE
047100                     INTO MM-NOTES
047200             END-IF
047300         END-IF
047400     END-IF.
047500*    SCOUTER NAME FOLLOWS THE SAME RULE AS NOTES - A SLASH
047600*    SEPARATES TWO DIFFERENT NAMES SO THE MASTER SHOWS BOTH
047700*    SCOUTS WHO COVERED THE ROBOT.
047800     IF MM-SCOUTER-NAME NOT = W900-SCOUTER-NAME
047900         IF MM-SCOUTER-NAME = SPACE
048000             MOVE W900-SCOUTER-NAME TO MM-SCOUTER-NAME
048100         ELSE
048200             IF W900-SCOUTER-NAME NOT = SPACE
048300                 STRING MM-SCOUTER-NAME DELIMITED BY SPACE
048400                     '/' DELIMITED BY SIZE
048500                     W900-SCOUTER-NAME DELIMITED BY SPACE
048600                     INTO MM-SCOUTER-NAME
048700             END-IF
048800         END-IF
048900     END-IF.
049000*
049100*    CLIMB LEVEL, DEFENSE RATING AND DRIVER SKILL ARE ONE-WORD
049200*    FIELDS, NOT FREE TEXT, SO THERE IS NO SENSIBLE WAY TO
049300*    CONCATENATE TWO DIFFERENT CALLS - THE SURVIVOR'S BLANK IS
049400*    SIMPLY REPLACED BY WHATEVER THE OTHER SCOUT ENTERED.
049500     IF MM-CLIMB-LEVEL = SPACE AND W900-CLIMB-LEVEL NOT = SPACE
049600         MOVE W900-CLIMB-LEVEL TO MM-CLIMB-LEVEL
049700     END-IF.
049800     IF MM-DEFENSE-RATING = SPACE AND
049900        W900-DEFENSE-RATING NOT = SPACE
050000         MOVE W900-DEFENSE-RATING TO MM-DEFENSE-RATING
050100     END-IF.
050200     IF MM-DRIVER-SKILL = SPACE AND W900-DRIVER-SKILL NOT = SPACE
050300         MOVE W900-DRIVER-SKILL TO MM-DRIVER-SKILL
050400     END-IF.
050500*    THE OBSERVATION AND SCAN TIMESTAMPS ALWAYS TAKE THE
050600*    EARLIER OF THE TWO SHEETS - THAT IS WHEN THE MATCH WAS
050700*    ACTUALLY PLAYED, REGARDLESS OF WHICH SCOUT'S SHEET GOT
050800*    KEYED IN FIRST.
050900     IF W900-OBS-TIMESTAMP < MM-OBS-TIMESTAMP
051000         MOVE W900-OBS-TIMESTAMP TO MM-OBS-TIMESTAMP
051100     END-IF.
051200     IF W900-SCANNED-AT < MM-SCANNED-AT
051300         MOVE W900-SCANNED-AT TO MM-SCANNED-AT
051400     END-IF.
051500*
051600*    3000-CLOSING WRITES THE RESOLVED MASTER BACK OUT AND
051700*    DISPLAYS THE RUN COUNTS.
051800 3000-CLOSING.
051900     PERFORM 3100-REWRITE-MASTER.
052000     PERFORM 3200-COUNTS-REPORT.
052100*
052200*    3100-REWRITE-MASTER SKIPS ANY SLOT NO LONGER MARKED KEEP,
052300*    WRITING THE SURVIVORS IN THEIR SORTED (MATCH, TEAM,
052400*    RECORD-ID) ORDER - RECORD-ID ORDER IS PRESERVED WELL ENOUGH
052500*    FOR THE NEXT JOB'S PURPOSES SINCE MERGES KEEP THE LOWER ID.
052600*
052700 3100-REWRITE-MASTER.
052800     OPEN OUTPUT MATCH-MASTER.
052900     PERFORM 3110-WRITE-ONE-IF-KEPT
053000         VARYING WS-TABLE-IX FROM 1 BY 1
053100         UNTIL WS-TABLE-IX > WS-MASTER-COUNT.
053200     CLOSE MATCH-MASTER.
053300*
053400*    3110-WRITE-ONE-IF-KEPT WRITES ONE SLOT'S RECORD ONLY WHEN
053500*    IT IS STILL MARKED KEPT.
053600 3110-WRITE-ONE-IF-KEPT.
053700     IF WS-MX-IS-KEPT(WS-TABLE-IX)
053800         WRITE MM-MASTER-LINE FROM WS-MX-REC(WS-TABLE-IX)
053900         ADD 1 TO WS-KEPT-COUNT
054000     END-IF.
054100*
054200*    3200-COUNTS-REPORT DISPLAYS THE FOUR RUN TOTALS AN
054300*    OPERATOR NEEDS TO CONFIRM THE RESOLUTION RAN AS EXPECTED -
054400*    GROUPS FOUND, RECORDS DROPPED OUTRIGHT, RECORDS MERGED,
054500*    AND THE FINAL SURVIVOR COUNT.
054600 3200-COUNTS-REPORT.
054700     DISPLAY 'CBLRAK05 - CONFLICT RESOLUTION COUNTS'.
054800     DISPLAY 'CBLRAK05 - GROUPS FOUND RAW BYTES '
054900         WS-GROUPS-FOUND-ALPHA.
055000     MOVE 'GROUPS FOUND' TO W910-LABEL.
055100     MOVE WS-GROUPS-FOUND TO W910-VALUE.
055200     DISPLAY W910-COUNTS-LINE.
055300     MOVE 'RECORDS DELETED' TO W910-LABEL.
055400     MOVE WS-RECS-DELETED TO W910-VALUE.
055500     DISPLAY W910-COUNTS-LINE.
055600     MOVE 'RECORDS MERGED' TO W910-LABEL.
055700     MOVE WS-RECS-MERGED TO W910-VALUE.
055800     DISPLAY W910-COUNTS-LINE.
055900     MOVE 'RECORDS KEPT' TO W910-LABEL.
056000     MOVE WS-KEPT-COUNT TO W910-VALUE.
056100     DISPLAY W910-COUNTS-LINE.
056200*
056300*    9000-READ-MASTER READS THE NEXT MASTER RECORD DURING THE
056400*    LOAD PASS AND SETS THE MASTER EOF SWITCH AT END OF FILE.
056500 9000-READ-MASTER.
056600     READ MATCH-MASTER INTO MM-MATCH-MASTER-REC
056700         AT END
056800             MOVE 'YES' TO WS-MASTER-EOF-SWITCH
056900     END-READ.
057000*
057100*    9100-READ-DIRECTIVE READS THE NEXT DIRECTIVE RECORD DURING
057200*    THE LOAD PASS AND SETS THE DIRECTIVE EOF SWITCH AT END OF
057300*    FILE.
057400 9100-READ-DIRECTIVE.
057500     READ CONFLICT-DIRECTIVES INTO CD-DIRECTIVE-REC
057600         AT END
057700             MOVE 'YES' TO WS-DIRECT-EOF-SWITCH
057800     END-READ.
