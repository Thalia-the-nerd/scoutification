000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.     CBLRAK06.
000400 AUTHOR.         R A KOSTER.
000500 INSTALLATION.   REGIONAL SCOUTING DATA CENTER.
000600 DATE-WRITTEN.   1991-10-04.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED - INTERNAL SCOUTING USE ONLY.
000900*****************************************************************
001000*  CBLRAK06 - MATCH MASTER SUMMARY REPORT
001100*
001200*  ONE PASS OVER THE MATCH MASTER AFTER CBLRAK05 HAS RESOLVED
001300*  ITS CONFLICTS.  COUNTS TOTAL RECORDS, RECORDS BY ALLIANCE,
001400*  DISTINCT TEAMS AND DISTINCT MATCHES SEEN, AND KEEPS THE FIVE
001500*  MOST RECENTLY SCANNED ENTRIES FOR THE TAIL OF THE REPORT -
001600*  THE SAME "KEEP THE BEST FEW SEEN SO FAR" IDIOM THE POPULATION
001700*  JOB USED FOR ITS TOP-COUNTY TABLE, JUST ORDERED BY TIMESTAMP
001800*  INSTEAD OF BY COUNT.
001900*****************************************************************
002000*  MAINTENANCE LOG
002100*  ---------------
002200*  1991-10-04  RAK  CR-0166  ORIGINAL VERSION.
002300*  1994-06-02  RAK  CR-0244  NOW COPIES THE MASTER LAYOUT FROM
002400*                            CPYMTCH INSTEAD OF ITS OWN COPY.
002500*  1996-08-19  RAK  CR-0290  ADDED DISTINCT MATCH COUNT - THE
002600*                            LEAD SCOUTS WANTED MATCHES PLAYED
002700*                            AS WELL AS TEAMS SEEN.
002800*  1998-11-30  DP   CR-0401  Y2K - SEE CPYMTCH LOG, SAME DATE.
002900*  2011-02-08  SO   CR-0733  DISTINCT-TEAM/MATCH TABLES RAISED
003000*                            TO 600/300 ENTRIES.
003100*  2016-04-05  SO   CR-0782  BY-ALLIANCE SECTION NOW PRINTS ONE
003200*                            LINE PER ALLIANCE ACTUALLY SEEN
003300*                            INSTEAD OF ONE FIXED RED/BLUE LINE -
003400*                            AN EVENT WITH ONLY ONE ALLIANCE'S
003500*                            SHEETS SCANNED SO FAR WAS PRINTING A
003600*                            MISLEADING ZERO FOR THE OTHER SIDE.
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900*
004000*    THIS PROGRAM IS READ-ONLY AGAINST THE MASTER - IT PRINTS A
004100*    SNAPSHOT REPORT AND NEVER REWRITES THE FILE, UNLIKE
004200*    CBLRAK05 WHICH RUNS JUST BEFORE IT.
004300*
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900*    MATCH-MASTER IS THE RESOLVED MASTER, READ ONCE START TO
005000*    FINISH.
005100     SELECT MATCH-MASTER
005200         ASSIGN TO MATCH-MASTER
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-MASTER-STATUS.
005500*    SUMMARY-REPORT IS THE PRINTED OUTPUT - TOTALS, BY-ALLIANCE
005600*    COUNTS, DISTINCT TEAM/MATCH COUNTS, AND THE RECENT-ENTRIES
005700*    TAIL.
005800     SELECT SUMMARY-REPORT
005900         ASSIGN TO SUMMARY-REPORT
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-REPORT-STATUS.
006200 DATA DIVISION.
006300 FILE SECTION.
006400*    MM-MASTER-LINE IS THE FLAT MASTER RECORD, REDEFINED BY
006500*    CPYMTCH DOWN IN WORKING-STORAGE.
006600 FD  MATCH-MASTER
006700     LABEL RECORD IS STANDARD.
006800 01  MM-MASTER-LINE                PIC X(180).
006900*    W080-REPORT-FD-LINE IS THE 132-BYTE PRINTED OUTPUT LINE -
007000*    PRINTER CARRIAGE WIDTH FOR THE SUMMARY REPORT.
007100 FD  SUMMARY-REPORT
007200     LABEL RECORD IS OMITTED
007300     RECORD CONTAINS 132 CHARACTERS
007400     DATA RECORD IS W080-REPORT-FD-LINE.
007500 01  W080-REPORT-FD-LINE           PIC X(132).
007600 WORKING-STORAGE SECTION.
007700*    FILE-STATUS FIELDS AND THE SINGLE END-OF-MASTER SWITCH -
007800*    THIS PROGRAM HAS ONLY ONE INPUT FILE SO ONLY ONE EOF FLAG
007900*    IS NEEDED.
008000 77  WS-MASTER-STATUS          PIC XX.
008100 77  WS-REPORT-STATUS          PIC XX.
008200 77  WS-EOF-SWITCH             PIC X(3)    VALUE 'NO'.
008300     88  WS-END-OF-MASTER      VALUE 'YES'.
008400*    RUN COUNTERS - TOTALS, PER-ALLIANCE COUNTS, DISTINCT-KEY
008500*    COUNTS, AND THE WORK SUBSCRIPTS THE TABLE SEARCHES AND THE
008600*    RECENT-ENTRIES SHIFT LOGIC SHARE.
008700 01  WS-COUNTERS.
008800     05  WS-TOTAL-RECS             PIC 9(6)  COMP VALUE ZERO.
008900*    WS-TOTAL-RECS-ALPHA IS A RAW-BYTES VIEW OF THE TOTAL COUNT
009000*    USED ONLY BY THE CONSOLE TRACE IN 3100-PRINT-REPORT.
009100     05  WS-TOTAL-RECS-ALPHA REDEFINES WS-TOTAL-RECS
009200                                   PIC X(6).
009300     05  WS-RED-RECS               PIC 9(6)  COMP VALUE ZERO.
009400     05  WS-BLUE-RECS              PIC 9(6)  COMP VALUE ZERO.
009500     05  WS-TEAM-COUNT             PIC 9(4)  COMP VALUE ZERO.
009600     05  WS-MATCH-COUNT            PIC 9(4)  COMP VALUE ZERO.
009700     05  WS-TABLE-IX               PIC 9(4)  COMP VALUE ZERO.
009800     05  WS-FOUND-IX               PIC 9(4)  COMP VALUE ZERO.
009900     05  WS-RECENT-COUNT           PIC 9      COMP VALUE ZERO.
010000     05  WS-INSERT-IX              PIC 9      COMP VALUE ZERO.
010100     05  WS-SHIFT-IX               PIC 9      COMP VALUE ZERO.
010200     05  FILLER                    PIC X.
010300     COPY CPYMTCH.
010400*
010500*    W050-TEAM-SEEN-TABLE / W060-MATCH-SEEN-TABLE - ONE ENTRY PER
010600*    DISTINCT TEAM OR MATCH NUMBER, BUILT BY LINEAR SEARCH AS THE
010700*    MASTER IS READ.  NEITHER TABLE NEEDS TO KEEP ANY DATA BEYOND
010800*    THE KEY ITSELF SINCE ALL WE WANT IS THE DISTINCT COUNT.
010900*
011000 01  W050-TEAM-SEEN-TABLE.
011100     05  W050-TEAM-ENTRY OCCURS 600 TIMES.
011200         10  W050-TEAM-NUMBER      PIC 9(5).
011300         10  W050-TEAM-ALPHA REDEFINES W050-TEAM-NUMBER
011400                                   PIC X(5).
011500 01  W060-MATCH-SEEN-TABLE.
011600     05  W060-MATCH-ENTRY OCCURS 300 TIMES.
011700         10  W060-MATCH-NUMBER     PIC 9(4).
011800         10  W060-MATCH-ALPHA REDEFINES W060-MATCH-NUMBER
011900                                   PIC X(4).
012000*
012100*    W070-RECENT-TABLE - THE FIVE MOST RECENTLY SCANNED ENTRIES,
012200*    HELD IN DESCENDING SCANNED-AT ORDER (TIES BROKEN BY THE
012300*    LARGER RECORD-ID).  A NEW RECORD IS INSERTED IN PLACE AND
012400*    ANY OVERFLOW PAST SLOT 5 IS SIMPLY DROPPED.
012500*
012600 01  W070-RECENT-TABLE.
012700     05  W070-RECENT-ENTRY OCCURS 5 TIMES.
012800         10  W070-SCANNED-AT       PIC X(19).
012900         10  W070-RECORD-ID        PIC 9(7).
013000         10  W070-MATCH-NUMBER     PIC 9(4).
013100         10  W070-TEAM-NUMBER      PIC 9(5).
013200         10  W070-ALLIANCE         PIC X(4).
013300         10  W070-SCOUTER-NAME     PIC X(20).
013400*    W080-HEADING-LINE-1 IS THE REPORT'S ONE HEADING LINE - NO
013500*    PAGE-FOOTING OR RUN-DATE STAMP, THIS REPORT IS SHORT ENOUGH
013600*    TO NOT NEED ONE.
013700 01  W080-HEADING-LINE-1.
013800     05  FILLER                    PIC X(40)
013900         VALUE 'MATCH SCOUTING DATA - SUMMARY REPORT'.
014000     05  FILLER                    PIC X(92)   VALUE SPACE.
014100 01  W081-TOTAL-LINE.
014200     05  FILLER                    PIC X(15)
014300                                       VALUE 'TOTAL RECORDS: '.
014400     05  W081-TOTAL                PIC Z,ZZ9.
014500     05  FILLER                    PIC X(112)  VALUE SPACE.
014600*
014700*    W082-RED-LINE / W083-BLUE-LINE - THE ALLIANCE BREAKDOWN
014800*    PRINTS ONE LINE PER ALLIANCE VALUE ACTUALLY SEEN IN THE
014900*    MASTER, NOT A FIXED RED-AND-BLUE LINE EVERY TIME - SEE
015000*    CR-0782 ABOVE.  3100-PRINT-REPORT SKIPS EITHER LINE WHEN
015100*    ITS COUNT IS ZERO.
015200 01  W082-RED-LINE.
015300     05  FILLER                    PIC X(2)    VALUE SPACE.
015400     05  FILLER                    PIC X(5)    VALUE 'RED: '.
015500     05  W082-RED                  PIC Z,ZZ9.
015600     05  FILLER                    PIC X(120)  VALUE SPACE.
015700 01  W083-BLUE-LINE.
015800     05  FILLER                    PIC X(2)    VALUE SPACE.
015900     05  FILLER                    PIC X(6)    VALUE 'BLUE: '.
016000     05  W083-BLUE                 PIC Z,ZZ9.
016100     05  FILLER                    PIC X(119)  VALUE SPACE.
016200*    W084-TEAMS-LINE / W085-MATCHES-LINE CARRY THE TWO DISTINCT-
016300*    KEY COUNTS - HOW MANY TEAMS AND HOW MANY MATCHES ACTUALLY
016400*    APPEAR IN THE MASTER SO FAR.
016500 01  W084-TEAMS-LINE.
016600     05  FILLER                    PIC X(14)
016700                                       VALUE 'UNIQUE TEAMS: '.
016800     05  W084-TEAMS                PIC ZZ9.
016900     05  FILLER                    PIC X(115)  VALUE SPACE.
017000 01  W085-MATCHES-LINE.
017100     05  FILLER                    PIC X(16)
017200                                       VALUE 'UNIQUE MATCHES: '.
017300     05  W085-MATCHES               PIC ZZ9.
017400     05  FILLER                    PIC X(113)  VALUE SPACE.
017500*    W086-RECENT-HEADING-LINE / W087-RECENT-DETAIL-LINE PRINT THE
017600*    TAIL SECTION OF THE REPORT - A HEADING FOLLOWED BY UP TO
017700*    FIVE DETAIL LINES, ONE PER W070-RECENT-TABLE SLOT ACTUALLY
017800*    FILLED.
017900 01  W086-RECENT-HEADING-LINE.
018000     05  FILLER                    PIC X(23)
018100         VALUE 'MOST RECENTLY SCANNED:'.
018200     05  FILLER                    PIC X(109)  VALUE SPACE.
018300 01  W087-RECENT-DETAIL-LINE.
018400     05  FILLER                    PIC X(6)    VALUE 'MATCH '.
018500     05  W087-MATCH                PIC ZZZ9.
018600     05  FILLER                    PIC X(3)    VALUE ' | '.
018700     05  FILLER                    PIC X(5)    VALUE 'TEAM '.
018800     05  W087-TEAM                 PIC ZZZZ9.
018900     05  FILLER                    PIC X(3)    VALUE ' | '.
019000     05  W087-ALLIANCE             PIC X(4).
019100     05  FILLER                    PIC X(3)    VALUE ' | '.
019200     05  FILLER                    PIC X(3)    VALUE 'BY '.
019300     05  W087-SCOUTER              PIC X(20).
019400     05  FILLER                    PIC X(76)   VALUE SPACE.
019500*    W088-BLANK-LINE SEPARATES THE REPORT'S SECTIONS.
019600 01  W088-BLANK-LINE                PIC X(132) VALUE SPACE.
019700 PROCEDURE DIVISION.
019800*    0000-MAIN READS THE ENTIRE MASTER ONCE, ACCUMULATING EVERY
019900*    COUNT AND THE RECENT-ENTRIES TABLE, THEN PRINTS THE REPORT.
020000 0000-MAIN.
020100     PERFORM 1000-INIT.
020200     PERFORM 2000-MAINLINE
020300         UNTIL WS-END-OF-MASTER.
020400     PERFORM 3000-CLOSING.
020500     STOP RUN.
020600*
020700*    1000-INIT OPENS BOTH FILES AND PRIMES THE READ LOOP.
020800 1000-INIT.
020900     OPEN INPUT MATCH-MASTER.
021000     OPEN OUTPUT SUMMARY-REPORT.
021100     PERFORM 9000-READ-MASTER.
021200*
021300*    2000-MAINLINE ROLLS ONE MASTER RECORD INTO ALL FOUR RUNNING
021400*    TALLIES BEFORE READING THE NEXT.
021500 2000-MAINLINE.
021600     ADD 1 TO WS-TOTAL-RECS.
021700     PERFORM 2100-COUNT-BY-ALLIANCE.
021800     PERFORM 2200-COUNT-DISTINCT-TEAM.
021900     PERFORM 2300-COUNT-DISTINCT-MATCH.
022000     PERFORM 2400-TRACK-RECENT.
022100     PERFORM 9000-READ-MASTER.
022200*
022300*    2100-COUNT-BY-ALLIANCE BUMPS THE RED OR BLUE COUNTER - AN
022400*    ALLIANCE CODE THAT IS NEITHER (SHOULD NEVER HAPPEN PAST
022500*    CBLRAK01'S VALIDATION, BUT THIS PASS DOES NOT TRUST THAT)
022600*    SIMPLY BUMPS NEITHER COUNTER.
022700 2100-COUNT-BY-ALLIANCE.
022800     IF MM-ALLIANCE-RED
022900         ADD 1 TO WS-RED-RECS
023000     ELSE
023100         IF MM-ALLIANCE-BLUE
023200             ADD 1 TO WS-BLUE-RECS
023300         END-IF
023400     END-IF.
023500*
023600*    2200-COUNT-DISTINCT-TEAM ADDS THE CURRENT RECORD'S TEAM TO
023700*    W050-TEAM-SEEN-TABLE ONLY IF IT HAS NOT BEEN SEEN YET THIS
023800*    RUN.
023900 2200-COUNT-DISTINCT-TEAM.
024000     MOVE ZERO TO WS-FOUND-IX.
024100     PERFORM 2210-SEARCH-ONE-TEAM
024200         VARYING WS-TABLE-IX FROM 1 BY 1
024300         UNTIL WS-TABLE-IX > WS-TEAM-COUNT.
024400     IF WS-FOUND-IX = ZERO
024500         ADD 1 TO WS-TEAM-COUNT
024600         MOVE MM-TEAM-NUMBER TO W050-TEAM-NUMBER(WS-TEAM-COUNT)
024700     END-IF.
024800*
024900*    2210-SEARCH-ONE-TEAM COMPARES ONE SEEN-TEAM SLOT AGAINST
025000*    THE CURRENT MASTER RECORD'S TEAM NUMBER.
025100 2210-SEARCH-ONE-TEAM.
025200     IF W050-TEAM-NUMBER(WS-TABLE-IX) = MM-TEAM-NUMBER
025300         MOVE WS-TABLE-IX TO WS-FOUND-IX
025400     END-IF.
025500*
025600*    2300-COUNT-DISTINCT-MATCH IS THE SAME FIRST-SEEN LOGIC AS
025700*    2200 ABOVE, APPLIED TO THE MATCH NUMBER INSTEAD OF THE
025800*    TEAM NUMBER.
025900 2300-COUNT-DISTINCT-MATCH.
026000     MOVE ZERO TO WS-FOUND-IX.
026100     PERFORM 2310-SEARCH-ONE-MATCH
026200         VARYING WS-TABLE-IX FROM 1 BY 1
026300         UNTIL WS-TABLE-IX > WS-MATCH-COUNT.
026400     IF WS-FOUND-IX = ZERO
026500         ADD 1 TO WS-MATCH-COUNT
026600         MOVE MM-MATCH-NUMBER TO W060-MATCH-NUMBER(WS-MATCH-COUNT)
026700     END-IF.
026800*
026900*    2310-SEARCH-ONE-MATCH COMPARES ONE SEEN-MATCH SLOT AGAINST
027000*    THE CURRENT MASTER RECORD'S MATCH NUMBER.
027100 2310-SEARCH-ONE-MATCH.
027200     IF W060-MATCH-NUMBER(WS-TABLE-IX) = MM-MATCH-NUMBER
027300         MOVE WS-TABLE-IX TO WS-FOUND-IX
027400     END-IF.
027500*
027600*    2400-TRACK-RECENT - FINDS WHERE THIS RECORD BELONGS IN THE
027700*    DESCENDING-BY-SCANNED-AT TOP-5 TABLE, SHIFTS THE LOWER
027800*    ENTRIES DOWN ONE SLOT (DROPPING SLOT 5 IF IT WAS FULL), AND
027900*    INSERTS.  A RECORD OLDER THAN ALL FIVE CURRENT ENTRIES WHEN
028000*    THE TABLE IS FULL IS LEFT OUT ENTIRELY.
028100*
028200 2400-TRACK-RECENT.
028300     PERFORM 2410-FIND-INSERT-SLOT.
028400     IF WS-INSERT-IX > ZERO
028500         PERFORM 2420-SHIFT-DOWN-ONE
028600             VARYING WS-SHIFT-IX FROM 5 BY -1
028700             UNTIL WS-SHIFT-IX <= WS-INSERT-IX
028800         MOVE MM-SCANNED-AT TO W070-SCANNED-AT(WS-INSERT-IX)
028900         MOVE MM-RECORD-ID TO W070-RECORD-ID(WS-INSERT-IX)
029000         MOVE MM-MATCH-NUMBER TO W070-MATCH-NUMBER(WS-INSERT-IX)
029100         MOVE MM-TEAM-NUMBER TO W070-TEAM-NUMBER(WS-INSERT-IX)
029200         MOVE MM-ALLIANCE TO W070-ALLIANCE(WS-INSERT-IX)
029300         MOVE MM-SCOUTER-NAME TO W070-SCOUTER-NAME(WS-INSERT-IX)
029400         IF WS-RECENT-COUNT < 5
029500             ADD 1 TO WS-RECENT-COUNT
029600         END-IF
029700     END-IF.
029800*
029900*    2410-FIND-INSERT-SLOT - WALKS THE FILLED PORTION OF THE
030000*    TABLE LOOKING FOR THE FIRST SLOT WHOSE ENTRY IS OLDER THAN
030100*    (OR TIED AND LOWER RECORD-ID THAN) THIS RECORD.  IF THE
030200*    TABLE IS NOT YET FULL AND NO SUCH SLOT WAS FOUND, THE NEW
030300*    RECORD GOES JUST PAST THE FILLED PORTION.
030400*
030500 2410-FIND-INSERT-SLOT.
030600     MOVE ZERO TO WS-INSERT-IX.
030700     PERFORM 2411-TEST-ONE-SLOT
030800         VARYING WS-TABLE-IX FROM 1 BY 1
030900         UNTIL WS-TABLE-IX > WS-RECENT-COUNT
031000         OR WS-INSERT-IX > ZERO.
031100     IF WS-INSERT-IX = ZERO AND WS-RECENT-COUNT < 5
031200         COMPUTE WS-INSERT-IX = WS-RECENT-COUNT + 1
031300     END-IF.
031400*
031500*    2411-TEST-ONE-SLOT CHECKS WHETHER THE CURRENT RECORD IS
031600*    NEWER THAN (OR TIED AND HIGHER RECORD-ID THAN) ONE FILLED
031700*    SLOT - THE FIRST SUCH SLOT FOUND, SCANNING FROM THE TOP, IS
031800*    WHERE THE NEW RECORD IS INSERTED.
031900 2411-TEST-ONE-SLOT.
032000     IF MM-SCANNED-AT > W070-SCANNED-AT(WS-TABLE-IX) OR
032100        (MM-SCANNED-AT = W070-SCANNED-AT(WS-TABLE-IX) AND
032200         MM-RECORD-ID > W070-RECORD-ID(WS-TABLE-IX))
032300         MOVE WS-TABLE-IX TO WS-INSERT-IX
032400     END-IF.
032500*
032600*    2420-SHIFT-DOWN-ONE MOVES ONE SLOT'S ENTRY DOWN TO THE NEXT
032700*    SLOT, MAKING ROOM FOR THE INSERT - SLOT 5'S OLD CONTENT IS
032800*    OVERWRITTEN AND LOST, WHICH IS THE INTENDED DROP-THE-
032900*    OLDEST BEHAVIOR.
033000 2420-SHIFT-DOWN-ONE.
033100     MOVE W070-RECENT-ENTRY(WS-SHIFT-IX - 1)
033200         TO W070-RECENT-ENTRY(WS-SHIFT-IX).
033300*
033400*    3000-CLOSING PRINTS THE REPORT AND CLOSES BOTH FILES.
033500 3000-CLOSING.
033600     PERFORM 3100-PRINT-REPORT.
033700     CLOSE MATCH-MASTER.
033800     CLOSE SUMMARY-REPORT.
033900     DISPLAY 'CBLRAK06 - SUMMARY REPORT COMPLETE'.
034000*
034100*    3100-PRINT-REPORT WRITES EVERY SECTION OF THE REPORT IN
034200*    ORDER - HEADING, TOTAL, BY-ALLIANCE (SKIPPING WHICHEVER
034300*    SIDE HAD ZERO RECORDS), DISTINCT COUNTS, AND THE RECENT-
034400*    ENTRIES TAIL.
034500 3100-PRINT-REPORT.
034600*    CONSOLE TRACE OF THE RAW TOTAL-RECORDS BYTES - USEFUL IF A
034700*    COMP FIELD EVER PRINTS A SUSPICIOUS-LOOKING COUNT AND
034800*    SOMEONE NEEDS TO SEE THE UNDERLYING BINARY VALUE.
034900     DISPLAY 'CBLRAK06 - TOTAL RECS RAW BYTES '
035000         WS-TOTAL-RECS-ALPHA.
035100     WRITE W080-REPORT-FD-LINE FROM W080-HEADING-LINE-1.
035200     WRITE W080-REPORT-FD-LINE FROM W088-BLANK-LINE.
035300     MOVE WS-TOTAL-RECS TO W081-TOTAL.
035400     WRITE W080-REPORT-FD-LINE FROM W081-TOTAL-LINE.
035500*    SEE CR-0782 ABOVE - EITHER ALLIANCE LINE IS SKIPPED
035600*    OUTRIGHT WHEN THAT ALLIANCE'S COUNT IS STILL ZERO.
035700     IF WS-RED-RECS > ZERO
035800         MOVE WS-RED-RECS TO W082-RED
035900         WRITE W080-REPORT-FD-LINE FROM W082-RED-LINE
036000     END-IF.
036100     IF WS-BLUE-RECS > ZERO
036200         MOVE WS-BLUE-RECS TO W083-BLUE
036300         WRITE W080-REPORT-FD-LINE FROM W083-BLUE-LINE
036400     END-IF.
036500     MOVE WS-TEAM-COUNT TO W084-TEAMS.
036600     WRITE W080-REPORT-FD-LINE FROM W084-TEAMS-LINE.
036700     MOVE WS-MATCH-COUNT TO W085-MATCHES.
036800     WRITE W080-REPORT-FD-LINE FROM W085-MATCHES-LINE.
036900     WRITE W080-REPORT-FD-LINE FROM W088-BLANK-LINE.
037000     WRITE W080-REPORT-FD-LINE FROM W086-RECENT-HEADING-LINE.
037100     PERFORM 3110-PRINT-ONE-RECENT-LINE
037200         VARYING WS-TABLE-IX FROM 1 BY 1
037300         UNTIL WS-TABLE-IX > WS-RECENT-COUNT.
037400*
037500*    3110-PRINT-ONE-RECENT-LINE FORMATS AND WRITES ONE ENTRY
037600*    FROM THE RECENT-ENTRIES TABLE.
037700 3110-PRINT-ONE-RECENT-LINE.
037800     MOVE W070-MATCH-NUMBER(WS-TABLE-IX) TO W087-MATCH.
037900     MOVE W070-TEAM-NUMBER(WS-TABLE-IX) TO W087-TEAM.
038000     MOVE W070-ALLIANCE(WS-TABLE-IX) TO W087-ALLIANCE.
038100     MOVE W070-SCOUTER-NAME(WS-TABLE-IX) TO W087-SCOUTER.
038200     WRITE W080-REPORT-FD-LINE FROM W087-RECENT-DETAIL-LINE.
038300*
038400*    9000-READ-MASTER READS THE NEXT MASTER RECORD AND SETS THE
038500*    EOF SWITCH AT END OF FILE.
038600 9000-READ-MASTER.
038700     READ MATCH-MASTER INTO MM-MATCH-MASTER-REC
038800         AT END
038900             MOVE 'YES' TO WS-EOF-SWITCH
039000     END-READ.
