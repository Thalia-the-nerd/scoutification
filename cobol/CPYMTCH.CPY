000100*****************************************************************
000200* CPYMTCH.CPY
000300* MATCH SCOUTING RECORD - INTAKE AND MASTER LAYOUTS
000400* SHARED BY CBLRAK01 CBLRAK03 CBLRAK04 CBLRAK05 CBLRAK06
000500*****************************************************************
000600*  MAINTENANCE LOG
000700*  ---------------
000800*  1991-03-11  RAK  CR-0118  ORIGINAL COPY MEMBER, MATCH SCOUT
000900*                            SHEET GOES TO ONE COMMON LAYOUT.
001000*  1994-06-02  RAK  CR-0244  ADDED 88-LEVELS FOR CLIMB LEVEL AND
001100*                            ALLIANCE, SAVES DUPLICATING THE
001200*                            VALID-VALUE CHECKS IN EACH PROGRAM.
001300*  1998-11-30  DP   CR-0401  Y2K - OBS-TIMESTAMP/SCANNED-AT WERE
001400*                            6-BYTE MMDDYY, WIDENED TO 19-BYTE
001500*                            ISO YYYY-MM-DDTHH:MM:SS SO SORTS
001600*                            STILL COME OUT CHRONOLOGICAL.
001700*  2003-08-19  MT   CR-0512  ADDED TIMESTAMP-SPLIT REDEFINES FOR
001800*                            THE NIGHTLY RECENT-ENTRIES REPORT.
001900*****************************************************************
002000*
002100*    MI-MATCH-INTAKE-REC IS THE 150-BYTE SCOUT SHEET AS KEYED
002200*    BY THE SCOUTS.  COUNTING FIELDS ARE WHOLE NUMBERS HERE -
002300*    RECORD-ID AND SCANNED-AT DO NOT EXIST UNTIL LOAD TIME.
002400*
002500 01  MI-MATCH-INTAKE-REC.
002600     05  MI-OBS-TIMESTAMP          PIC X(19).
002700     05  MI-MATCH-NUMBER           PIC 9(4).
002800     05  MI-TEAM-NUMBER            PIC 9(5).
002900     05  MI-ALLIANCE               PIC X(4).
003000     05  MI-SCOUTER-NAME           PIC X(20).
003100     05  MI-AUTO-UPPER             PIC 9(3).
003200     05  MI-AUTO-LOWER             PIC 9(3).
003300     05  MI-AUTO-TAXI              PIC 9(1).
003400     05  MI-TELEOP-UPPER           PIC 9(3).
003500     05  MI-TELEOP-LOWER           PIC 9(3).
003600     05  MI-TELEOP-MISSED          PIC 9(3).
003700     05  MI-CLIMB-LEVEL            PIC X(9).
003800     05  MI-CLIMB-TIME             PIC 9(3).
003900     05  MI-DEFENSE-RATING         PIC X(9).
004000     05  MI-DRIVER-SKILL           PIC X(9).
004100     05  MI-PENALTIES              PIC 9(2).
004200     05  MI-BROKE-DOWN             PIC 9(1).
004300     05  MI-NOTES                  PIC X(40).
004350*    THE INTAKE RECORD CARRIES NO 88-LEVEL VALID-VALUE CHECKS OF
004360*    ITS OWN - ONE-WORD FIELDS LIKE CLIMB LEVEL ARE VALIDATED
004370*    AGAINST THE MASTER RECORD'S 88-LEVELS BELOW, AFTER THE
004380*    SCOUT SHEET HAS BEEN LOADED, RATHER THAN A SEPARATE SET
004390*    DECLARED HERE.
004400     05  FILLER                    PIC X(9).
004500*
004600*    MM-MATCH-MASTER-REC IS THE MASTER-FILE LAYOUT.  THE
004700*    DUPLICATE-RESOLUTION STEP CAN AVERAGE TWO RECORDS TOGETHER
004800*    SO THE COUNTING FIELDS CARRY ONE IMPLIED DECIMAL PLACE
004850*    HERE EVEN THOUGH INTAKE IS WHOLE.
004900*
005000 01  MM-MATCH-MASTER-REC.
005100     05  MM-RECORD-ID              PIC 9(7).
005200     05  MM-OBS-TIMESTAMP          PIC X(19).
005300     05  MM-OBS-TS-PARTS REDEFINES MM-OBS-TIMESTAMP.
005400         10  MM-OBS-DATE           PIC X(10).
005500         10  FILLER                PIC X.
005600         10  MM-OBS-TIME           PIC X(8).
005700     05  MM-MATCH-NUMBER           PIC 9(4).
005800     05  MM-TEAM-NUMBER            PIC 9(5).
005900     05  MM-ALLIANCE               PIC X(4).
006000         88  MM-ALLIANCE-RED       VALUE 'RED '.
006100         88  MM-ALLIANCE-BLUE      VALUE 'BLUE'.
006200     05  MM-SCOUTER-NAME           PIC X(20).
006300     05  MM-AUTO-UPPER             PIC S9(3)V9.
006400     05  MM-AUTO-LOWER             PIC S9(3)V9.
006500     05  MM-AUTO-TAXI              PIC S9(1)V9.
006600         88  MM-TAXI-YES           VALUE 1.0.
006700     05  MM-TELEOP-UPPER           PIC S9(3)V9.
006800     05  MM-TELEOP-LOWER           PIC S9(3)V9.
006900     05  MM-TELEOP-MISSED          PIC S9(3)V9.
007000     05  MM-CLIMB-LEVEL            PIC X(9).
007100         88  MM-CLIMB-NONE         VALUE 'NONE     '.
007200         88  MM-CLIMB-LOW          VALUE 'LOW      '.
007300         88  MM-CLIMB-MID          VALUE 'MID      '.
007400         88  MM-CLIMB-HIGH         VALUE 'HIGH     '.
007500         88  MM-CLIMB-TRAVERSAL    VALUE 'TRAVERSAL'.
007600         88  MM-CLIMB-SUCCESSFUL   VALUE 'LOW      ' 'MID      '
007700                                         'HIGH     ' 'TRAVERSAL'.
007800     05  MM-CLIMB-TIME             PIC S9(3)V9.
007900     05  MM-DEFENSE-RATING         PIC X(9).
008000         88  MM-DEFENSE-NONE       VALUE 'NONE     '.
008100         88  MM-DEFENSE-POOR       VALUE 'POOR     '.
008200         88  MM-DEFENSE-AVERAGE    VALUE 'AVERAGE  '.
008300         88  MM-DEFENSE-GOOD       VALUE 'GOOD     '.
008400         88  MM-DEFENSE-EXCELLENT  VALUE 'EXCELLENT'.
008500     05  MM-DRIVER-SKILL           PIC X(9).
008600         88  MM-DRIVER-POOR        VALUE 'POOR     '.
008700         88  MM-DRIVER-AVERAGE     VALUE 'AVERAGE  '.
008800         88  MM-DRIVER-GOOD        VALUE 'GOOD     '.
008900         88  MM-DRIVER-EXCELLENT   VALUE 'EXCELLENT'.
008950*    DRIVER SKILL'S FOUR VALUES DELIBERATELY OMIT A "NONE"
008960*    LEVEL THAT CLIMB AND DEFENSE BOTH HAVE - EVERY TEAM
008970*    ALWAYS HAS A DRIVER, SO THERE IS NO SUCH THING AS NO
008980*    DRIVER SKILL TO RATE.
009000     05  MM-PENALTIES              PIC S9(2)V9.
009100     05  MM-BROKE-DOWN             PIC S9(1)V9.
009200     05  MM-NOTES                  PIC X(40).
009300     05  MM-SCANNED-AT             PIC X(19).
009400     05  MM-SCANNED-PARTS REDEFINES MM-SCANNED-AT.
009500         10  MM-SCANNED-DATE       PIC X(10).
009600         10  FILLER                PIC X.
009700         10  MM-SCANNED-TIME       PIC X(8).
009800     05  FILLER                    PIC X(4).
