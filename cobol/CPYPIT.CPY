000100*****************************************************************
000200* CPYPIT.CPY
000300* PIT SCOUTING RECORD - ONE PER TEAM, INTAKE AND MASTER SHARE IT
000400* SHARED BY CBLRAK02
000500*****************************************************************
000600*  MAINTENANCE LOG
000700*  ---------------
000800*  1991-04-02  RAK  CR-0119  ORIGINAL COPY MEMBER.
000900*  1994-06-02  RAK  CR-0244  ADDED 88-LEVELS, SEE CPYMTCH SAME
001000*                            DATE FOR WHY.
001100*  1998-11-30  DP   CR-0401  Y2K - PIT-SCANNED-AT WIDENED TO
001200*                            19-BYTE ISO STAMP.
001300*  2011-02-08  SO   CR-0733  ADDED PT-TEAM-ALPHA REDEFINES SO
001400*                            THE LOAD PROGRAM CAN BUILD AN
001500*                            ALPHANUMERIC SEARCH KEY WITHOUT A
001600*                            SEPARATE MOVE/NUMERIC-EDIT STEP.
001700*****************************************************************
001800*
001900*    ONE PT-PIT-REC PER TEAM, KEYED BY PT-TEAM-NUMBER.  INTAKE
002000*    AND MASTER SHARE THIS LAYOUT - PT-SCANNED-AT IS BLANK ON
002100*    AN INTAKE RECORD UNTIL THE LOAD PROGRAM STAMPS IT.
002200*
002300 01  PT-PIT-REC.
002400     05  PT-TEAM-NUMBER            PIC 9(5).
002500     05  PT-TEAM-ALPHA REDEFINES PT-TEAM-NUMBER
002600                                   PIC X(5).
002700     05  PT-ROBOT-WEIGHT           PIC 9(3)V9.
002800     05  PT-DRIVETRAIN-TYPE        PIC X(10).
002900         88  PT-DRIVETRAIN-SWERVE  VALUE 'SWERVE    '.
003000         88  PT-DRIVETRAIN-TANK    VALUE 'TANK      '.
003100         88  PT-DRIVETRAIN-MECANUM VALUE 'MECANUM   '.
003200     05  PT-INTAKE-TYPE            PIC X(14).
003300         88  PT-INTAKE-OVER-BUMPER VALUE 'OVER-BUMPER   '.
003400         88  PT-INTAKE-THRU-BUMPER VALUE 'THROUGH-BUMPER'.
003500     05  PT-PROG-LANGUAGE          PIC X(8).
003600         88  PT-PROG-JAVA          VALUE 'JAVA    '.
003700         88  PT-PROG-CPP           VALUE 'C++     '.
003800         88  PT-PROG-PYTHON        VALUE 'PYTHON  '.
003900         88  PT-PROG-LABVIEW       VALUE 'LABVIEW '.
004000     05  PT-THUMBNAIL-REF          PIC X(30).
004100     05  PT-SCANNED-AT             PIC X(19).
004200     05  PT-SCANNED-PARTS REDEFINES PT-SCANNED-AT.
004300         10  PT-SCANNED-DATE       PIC X(10).
004400         10  FILLER                PIC X.
004500         10  PT-SCANNED-TIME       PIC X(8).
